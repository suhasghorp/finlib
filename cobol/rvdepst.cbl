000100*****************************************************************
000200*  RVDEPST.CBL -- MONEY-MARKET DEPOSIT TRADE RECORD             *
000300*  ONE RECORD PER DEPOSIT TRADE ON DEPOSITS.DAT.  READ AND      *
000400*  PRICED IN TRADE-FILE ORDER, NO CONTROL BREAKS.               *
000500*****************************************************************
000600* 04/14/91 DWK  ORIGINAL LAYOUT - RATES GROUP REQUEST R-1140
000700* 07/02/98 LPH  ADDED DEP-CAL / DEP-ADJ FOR CALENDAR REWRITE
000750* 08/10/26 JKM  PACKED DEP-RATE/DEP-NOTIONAL, WIDENED RESERVE
000760*                AREA TO MATCH THE REST OF THE TRADE FILES CR-5548
000800 01  RV-DEPOSIT-REC.
000900     05  DEP-ID                      PIC X(10).
001000*    SIMPLE TWO-DATE DEPOSIT -- SETTLE TO MATURITY IS THE WHOLE
001100*    TERM, NO INTERMEDIATE COUPON DATES TO SCHEDULE.
001200     05  DEP-SETTLE-DATE             PIC 9(8).
001300     05  DEP-MATURITY-DATE           PIC 9(8).
001400     05  DEP-RATE                    PIC S9(1)V9(9) COMP-3.
001500     05  DEP-DAYCOUNT                PIC X(4).
001600     05  DEP-NOTIONAL                PIC S9(15)V99 COMP-3.
001700*    CALENDAR REWRITE FIELDS -- MATURITY IS BUSINESS-DAY
001800*    ADJUSTED OFF THIS CALENDAR/CONVENTION PAIR BEFORE PRICING
001900*    (SEE RV1000 5010-PRICE-DEPOSIT).
002000     05  DEP-CAL                     PIC X(4).
002100     05  DEP-ADJ                     PIC X(2).
002150*    RESERVED FOR A FUTURE COMPOUNDING-FREQUENCY CODE SHOULD
002160*    THE DESK EVER BOOK TERM-DEPOSIT ROLLOVERS THROUGH THIS
002170*    LAYOUT RATHER THAN AS SEPARATE TRADES  CR-5548.
002200     05  FILLER                      PIC X(60).
