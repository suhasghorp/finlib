000100*****************************************************************
000200*  RVFRA.CBL -- FORWARD RATE AGREEMENT TRADE RECORD             *
000300*  ONE RECORD PER FRA TRADE ON FRAS.DAT.  READ AND PRICED IN    *
000400*  TRADE-FILE ORDER, NO CONTROL BREAKS.                         *
000500*****************************************************************
000600* 04/14/91 DWK  ORIGINAL LAYOUT - RATES GROUP REQUEST R-1140
000700* 09/23/97 RGT  ADDED FRA-PAY-FIXED SIGN FLAG  CR-4802
000750* 08/10/26 JKM  PACKED FRA-RATE/FRA-NOTIONAL, WIDENED RESERVE
000760*                AREA TO MATCH THE REST OF THE TRADE FILES CR-5548
000800 01  RV-FRA-REC.
000900     05  FRA-ID                      PIC X(10).
001000*    SETTLE/MATURITY BRACKET THE FRA'S CONTRACT PERIOD -- THE
001100*    IMPLIED FORWARD RATE IS DERIVED OVER EXACTLY THIS SPAN.
001200     05  FRA-SETTLE-DATE             PIC 9(8).
001300     05  FRA-MATURITY-DATE           PIC 9(8).
001400     05  FRA-RATE                    PIC S9(1)V9(9) COMP-3.
001500     05  FRA-DAYCOUNT                PIC X(4).
001600     05  FRA-NOTIONAL                PIC S9(15)V99 COMP-3.
001700*    CR-4802: WHICH SIDE OF THE TRADE THIS BOOK IS ON -- THE
001800*    PV SIGN IS FLIPPED IN RV1000 5510-PRICE-FRA WHEN THIS
001900*    BOOK PAYS THE FIXED FRA RATE RATHER THAN RECEIVING IT.
002000     05  FRA-PAY-FIXED               PIC X(1).
002100         88  FRA-IS-PAY-FIXED            VALUE 'Y'.
002200         88  FRA-IS-RECV-FIXED           VALUE 'N'.
002300     05  FRA-CAL                     PIC X(4).
002400     05  FRA-ADJ                     PIC X(2).
002450*    RESERVED FOR A FUTURE CONVEXITY-ADJUSTMENT FIELD SHOULD
002460*    AN IBORFUTURE-DERIVED FRA EVER BE BOOKED THROUGH THIS
002470*    LAYOUT RATHER THAN PRICED STANDALONE (SEE RV1000 8240)
002480*    CR-5548.
002500     05  FILLER                      PIC X(59).
