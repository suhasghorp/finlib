000100*THIS LAYOUT IS LIVE FOR THE NIGHTLY RATES BOOK AS OF 03/02/1991
000200*THIS LAYOUT IS LIVE FOR THE NIGHTLY RATES BOOK AS OF 03/02/1991
000300*THIS LAYOUT IS LIVE FOR THE NIGHTLY RATES BOOK AS OF 03/02/1991
000400*****************************************************************
000500*  RVCURVE.CBL  --  DISCOUNT CURVE RECORD, ONE PER RUN          *
000600*  CARRIES THE VALUATION (AS-OF) DATE AND THE TIME/DF POINT     *
000700*  TABLE USED BY RV1000 TO PRICE THE DEPOSIT, FRA AND SWAP      *
000800*  BOOKS.  FLAT, FIXED-WIDTH, ONE RECORD PER CURVE.DAT FILE.    *
000900*****************************************************************
001000* 03/02/91 DWK  ORIGINAL LAYOUT - RATES GROUP REQUEST R-1140    RVC00010
001100* 11/18/96 LPH  WIDENED POINT TABLE TO 60 POINTS  CR-4471       RVC00020
001200* 02/09/99 SSM  Y2K - CRV-VALUATION-DATE TO CCYYMMDD  CR-5003   RVC00030
001300 01  RV-CURVE-REC.
001400*    ONE RECORD, ONE CURVE -- CURVE.DAT HAS NO SECOND RECORD
001500*    TO SORT OR BREAK ON, SO RV1000'S 2000-LOAD-CURVE DOES A
001600*    SINGLE READ AND HOLDS THIS WHOLE GROUP FOR THE RUN.
001700     05  CRV-VALUATION-DATE          PIC 9(8).
001800     05  CRV-NUM-POINTS              PIC 9(3).
001900*    CR-4471: 60-POINT TABLE, INDEXED RATHER THAN SUBSCRIPTED,
002000*    SINCE EVERY LOOKUP IN 2100/2200/2230 STEPS THROUGH IT.
002100*    08/10/26 JKM - PACKED CRV-TIME/CRV-DF -- EVERY OTHER RATE/DF
002101*    FIELD IN THE BOOK IS COMP-3, THE POINT TABLE WAS THE ONE
002102*    HOLDOUT  CR-5548.
002200     05  CRV-POINT-TABLE OCCURS 60 TIMES INDEXED BY CRV-IDX.
002210         10  CRV-TIME                PIC S9(3)V9(9) COMP-3.
002300*        WHOLE-YEARS VIEW OF CRV-TIME, USED ONLY BY DISPLAY/
002400*        DEBUG PARAGRAPHS THAT WANT A QUICK INTEGER TENOR.
002500         10  CRV-TIME-WHOLE REDEFINES CRV-TIME.
002600             15  CRV-TIME-YRS        PIC S9(3)      COMP-3.
002700             15  FILLER              PIC 9(9)       COMP-3.
002800         10  CRV-DF                   PIC 9(1)V9(9) COMP-3.
002810*        RESERVED -- CARRIED SINCE CR-5548 FOR A PER-POINT
002820*        CONVEXITY-ADJUSTMENT COLUMN THE DESK HAS ASKED FOR
002830*        BUT NO BOOK YET POPULATES.
002900         10  FILLER                  PIC X(10).
003000*    INTERPOLATION METHOD FOR THE WHOLE CURVE -- LINEAR-ZERO OR
003100*    FLAT-FORWARD, SET ONCE PER RUN, READ BY 2200-DF-AT-TIME.
003200     05  CRV-INTERP-METHOD           PIC X(2).
003300         88  CRV-METH-LINEAR-ZERO        VALUE 'LZ'.
003400         88  CRV-METH-FLAT-FORWARD       VALUE 'FF'.
003410*    RESERVED FOR A SEPARATE INDEX-CURVE IDENTIFIER SHOULD THE
003420*    BOOK EVER SPLIT INDEX FROM DISCOUNT CURVES -- ONE CURVE
003430*    SERVES BOTH ROLES UNDER THE CURRENT RUN  CR-5548.
003500     05  FILLER                      PIC X(100).
