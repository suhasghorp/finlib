000100*****************************************************************
000200*  RVVALS.CBL -- VALUATION SUMMARY RECORD, ONE PER TRADE.       *
000300*  WRITTEN TO VALUATIONS.OUT BY THE DEPOSIT, FRA AND SWAP       *
000400*  PRICING PARAGRAPHS IN RV1000 AND BY THE 7000 REPORT          *
000500*  PARAGRAPHS FOR THE TRADE VALUATION REPORT DETAIL LINES.      *
000600*****************************************************************
000700* 05/02/91 DWK  ORIGINAL SUMMARY LAYOUT - R-1140
000800* 01/11/95 LPH  ADDED VAL-PV01 / VAL-PAR-RATE FOR SWAPS  CR-3190
000850* 08/10/26 JKM  PACKED THE PV/PV01/PAR-RATE FIELDS AND WIDENED
000860*                THE RESERVE AREA TO MATCH THE OTHER FILES CR-5548
000900 01  RV-VALUATION-REC.
001000     05  VAL-TRADE-ID                PIC X(10).
001100*    BLANK-PADDED TO 7 SO 'FRA' AND 'SWAP' COMPARE CLEAN AGAINST
001200*    A FULL-WIDTH MOVE FROM RV1000 (MOVE 'FRA    ' / 'SWAP   ').
001300     05  VAL-TRADE-TYPE              PIC X(7).
001400         88  VAL-IS-DEPOSIT              VALUE 'DEPOSIT'.
001500         88  VAL-IS-FRA                   VALUE 'FRA    '.
001600         88  VAL-IS-SWAP                  VALUE 'SWAP   '.
001700     05  VAL-FULL-PV                 PIC S9(15)V99 COMP-3.
001800*    PV01/PAR-RATE ARE SWAP-ONLY (CR-3190) -- ZEROED BY THE
001900*    DEPOSIT AND FRA PRICING PARAGRAPHS, NEVER LEFT UNINITIALIZED.
002000     05  VAL-PV01                    PIC S9(15)V99 COMP-3.
002100     05  VAL-PAR-RATE                PIC S9(1)V9(9) COMP-3.
002150*    RESERVED FOR THE CASH-SETTLED PV01 (RV1000 8250) ONCE A
002160*    CASH-SETTLEMENT BOOK EXISTS TO DRIVE AND PERSIST IT  CR-5548.
002200     05  FILLER                      PIC X(50).
