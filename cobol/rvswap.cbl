000100*****************************************************************
000200*  RVSWAP.CBL -- FIXED-FOR-FLOATING INTEREST RATE SWAP RECORD   *
000300*  ONE RECORD PER SWAP TRADE ON SWAPS.DAT.  CARRIES BOTH THE    *
000400*  FIXED LEG AND THE FLOATING LEG PARAMETERS; RV1000 BUILDS     *
000500*  BOTH LEGS OFF THIS ONE RECORD.                               *
000600*****************************************************************
000700* 04/14/91 DWK  ORIGINAL LAYOUT - RATES GROUP REQUEST R-1140
000800* 01/11/95 LPH  SPLIT FIXED/FLOAT DAYCOUNT CODES  CR-3190
000900* 02/09/99 SSM  Y2K REVIEW - NO DATE FIELDS IMPACTED  CR-5003
000950* 08/10/26 JKM  PACKED THE COUPON/SPREAD/NOTIONAL FIELDS AND
000960*                ADDED THE CASH-SETTLEMENT RESERVE BELOW  CR-5548
001000 01  RV-SWAP-REC.
001100     05  SWP-ID                      PIC X(10).
001200     05  SWP-EFFECTIVE-DATE          PIC 9(8).
001300     05  SWP-TERMINATION-DATE        PIC 9(8).
001400*    WHICH SIDE OF THE TRADE THIS BOOK IS ON -- THE FLOAT LEG
001500*    ALWAYS TAKES THE OPPOSITE SIGN (RV1000 6030-FINALIZE-SWAP).
001600     05  SWP-FIXED-PAY               PIC X(1).
001700         88  SWP-FIXED-LEG-PAYS          VALUE 'Y'.
001800         88  SWP-FIXED-LEG-RECEIVES      VALUE 'N'.
001900     05  SWP-FIXED-COUPON            PIC S9(1)V9(9) COMP-3.
002000     05  SWP-FIXED-FREQ              PIC X(4).
002100     05  SWP-FIXED-DAYCOUNT          PIC X(4).
002200     05  SWP-NOTIONAL                PIC S9(15)V99 COMP-3.
002300*    CR-3190: THE TWO LEGS CAN RUN DIFFERENT FREQUENCIES AND
002400*    DAY-COUNTS -- A QUARTERLY ACT/360 FLOAT LEG AGAINST A
002500*    SEMI-ANNUAL 30/360 FIXED LEG IS A COMMON BOOK ENTRY.
002600     05  SWP-FLOAT-SPREAD            PIC S9(1)V9(9) COMP-3.
002700     05  SWP-FLOAT-FREQ              PIC X(4).
002800     05  SWP-FLOAT-DAYCOUNT          PIC X(4).
002900     05  SWP-CAL                     PIC X(4).
003000     05  SWP-ADJ                     PIC X(2).
003100*    SCHEDULE BUILD DIRECTION -- BACKWARD FROM TERMINATION (THE
003200*    USUAL MARKET CONVENTION) OR FORWARD FROM EFFECTIVE.  SEE
003300*    RV1000 4500-GENERATE-SCHEDULE.
003400     05  SWP-DATEGEN                 PIC X(1).
003500         88  SWP-DATEGEN-BACKWARD        VALUE 'B'.
003600         88  SWP-DATEGEN-FORWARD         VALUE 'F'.
003610*    RESERVED FOR A QUOTED FLAT-RATE/FREQUENCY PAIR SHOULD A
003620*    CASH-SETTLED BOOK EVER DRIVE RV1000 8250-CASH-SETTLED-
003630*    PV01 FROM THIS RECORD RATHER THAN FROM OPERATOR INPUT
003640*    CR-5548.
003700     05  FILLER                      PIC X(49).
