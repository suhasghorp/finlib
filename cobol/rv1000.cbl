000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1991
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1991
000300*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1991
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.   RV1000.
000600 AUTHOR.       D W KOVACH.
000700 INSTALLATION. MIDSTATE RATES AND ANALYTICS GROUP.
000800 DATE-WRITTEN. 03/02/1991.
000900 DATE-COMPILED.
001000 SECURITY.     RATES GROUP PRODUCTION - RESTRICTED - SEE RATES
001100               GROUP SUPERVISOR FOR ACCESS.
001200*****************************************************************
001300*  RV1000  --  NIGHTLY TRADE VALUATION BATCH                    *
001400*  READS THE CURRENT DISCOUNT CURVE (CURVE.DAT), THEN REPRICES  *
001500*  THE DEPOSIT, FRA AND SWAP BOOKS (DEPOSITS.DAT, FRAS.DAT,     *
001600*  SWAPS.DAT) AGAINST IT.  WRITES ONE CASHFLOW RECORD PER       *
001700*  ACCRUAL PERIOD OF EACH SWAP LEG (CASHFLOWS.OUT), ONE         *
001800*  VALUATION SUMMARY RECORD PER TRADE (VALUATIONS.OUT), AND     *
001900*  THE TRADE VALUATION REPORT (REPORT.OUT) WITH A CONTROL-      *
002000*  BREAK SUBTOTAL AFTER EACH OF THE THREE TRADE FILES AND A     *
002100*  FINAL GRAND TOTAL.                                           *
002200*                                                                *
002300*  NO ISAM/KSDS ON THIS BOX -- ALL SEVEN FILES ARE LINE         *
002400*  SEQUENTIAL, READ/WRITTEN IN TRADE-FILE ORDER.  THE CURVE IS  *
002500*  ONE RECORD PER RUN AND IS HELD IN WORKING STORAGE FOR THE    *
002600*  REMAINDER OF THE RUN.                                        *
002700*****************************************************************
002800*        L O G    O F   M O D I F I C A T I O N S               *
002900*****************************************************************
003000* 03/02/91 DWK  ORIGINAL PROGRAM - RATES GROUP REQUEST R-1140
003100* 03/02/91 DWK  ADDED DAY-COUNT PARAGRAPHS 3010-3100
003200* 03/09/91 DWK  ADDED CALENDAR PARAGRAPHS 4010-4040
003300* 04/14/91 DWK  ADDED DEPOSIT AND FRA PRICING - R-1140
003400* 05/02/91 DWK  ADDED SWAP LEG BUILD AND CASHFLOW EXTRACT R-1140
003500* 05/14/91 DWK  ADDED TRADE VALUATION REPORT - R-1140
003600* 09/30/92 DWK  FIXED MODIFIED-FOLLOWING MONTH-ROLL BUG CR-1986
003700* 02/18/93 RGT  ADDED TARGET CALENDAR FOR EURO DESK CR-2241
003800* 07/19/94 RGT  FIXED ACT/ACT-ISDA YEAR-BOUNDARY SPLIT CR-2705
003900* 01/11/95 LPH  ADDED FLOATING LEG AND IBORSWAP PARAGRAPHS CR-3190
004000* 01/11/95 LPH  ADDED PV01 AND PAR SWAP RATE CR-3190
004100* 03/02/95 LPH  FIXED FLAT-FORWARD DEGENERATE CASE AT T=0 CR-3233
004200* 11/02/95 RGT  ADDED ACT/365L FOR STERLING DESK CR-3590
004300* 02/14/96 DWK  FIXED 30E/360-ISDA FEB-29 LEAP TEST CR-3811
004400* 11/18/96 LPH  WIDENED CURVE TABLE TO 60 POINTS CR-4471
004500* 11/18/96 LPH  REWROTE NATURAL-LOG SERIES FOR WIDE CURVES CR-4471
004600* 09/23/97 RGT  ADDED FRA PAY/RECEIVE SIGN CONVENTION CR-4802
004700* 07/02/98 LPH  REWROTE CALENDAR ADJUST FOR MOD-PRECEDING CR-4960
004800* 02/09/99 SSM  Y2K - ALL DATE FIELDS CONFIRMED CCYYMMDD CR-5003
004900* 02/09/99 SSM  Y2K - EASTER TABLE EXTENDED THROUGH 2100 CR-5003
005000* 06/21/99 SSM  REWROTE REPORT WRITER TO RE-READ VAL/CFL OUTPUT CR-5118
005100* 08/30/99 SSM  ADDED SWAP CASHFLOW DETAIL LISTING TO REPORT CR-5118
005200* 03/14/01 RGT  FIXED SCHEDULE STUB-PERIOD DUPLICATE-DATE BUG CR-5440
005300*----------------------------------------------------------------
005400*    CONFIGURATION -- CRT IS THE OPERATOR CONSOLE FOR THE
005500*    DISPLAY ... UPON CRT PROGRESS/ABEND LINES BELOW; TOP-OF-FORM
005600*    IS CARRIED FOR PARITY WITH THE REST OF THE GROUP'S BATCH
005700*    SUITE EVEN THOUGH RV1000 HAS NO CARRIAGE-CONTROL PRINTER
005800*    OUTPUT OF ITS OWN (REPORT.OUT IS A PLAIN LINE-SEQUENTIAL
005900*    FILE).
006000*----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-3090.
006400 OBJECT-COMPUTER.  IBM-3090.
006500 SPECIAL-NAMES.    CONSOLE IS CRT
006600                   C01 IS TOP-OF-FORM
006700                   CLASS NUMERIC-4 IS '0' THRU '9'.
006800 INPUT-OUTPUT SECTION.
006900*----------------------------------------------------------------
007000*    ALL SEVEN FILES ARE LINE SEQUENTIAL -- NO ISAM/KSDS ON THIS
007100*    BOX (SEE THE PROGRAM HEADER).  EACH CARRIES ITS OWN FILE
007200*    STATUS FIELD SO A BAD OPEN/READ/WRITE CAN BE TRACED TO THE
007300*    SPECIFIC FILE WITHOUT HUNTING THROUGH THE OPERATOR LOG.
007400*----------------------------------------------------------------
007500 FILE-CONTROL.
007600     SELECT CURVE-FILE      ASSIGN TO CURVEIN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-CURVE-STATUS.
007900     SELECT DEPOSIT-FILE    ASSIGN TO DEPSIN
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-DEP-STATUS.
008200     SELECT FRA-FILE        ASSIGN TO FRASIN
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS WS-FRA-STATUS.
008500     SELECT SWAP-FILE       ASSIGN TO SWAPSIN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS WS-SWP-STATUS.
008800     SELECT CASHFLOW-FILE   ASSIGN TO CFLOUT
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS WS-CFL-STATUS.
009100     SELECT VALUATION-FILE  ASSIGN TO VALOUT
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS WS-VAL-STATUS.
009400     SELECT REPORT-FILE     ASSIGN TO RPTOUT
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS WS-RPT-STATUS.
009700 DATA DIVISION.
009800 FILE SECTION.
009900*    ONE CURVE RECORD PER ZERO-RATE POINT -- READ IN FULL AT TOP OF
010000*    JOB (1000-OPEN-FILES/1100-LOAD-CURVE) BEFORE ANY TRADE IS PRICED.
010100 FD  CURVE-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY '/users/devel/rvcurve.cbl'.
010400*    ONE RECORD PER DEPOSIT TRADE -- PRICED AND WRITTEN BY THE 5000
010500*    SERIES, FIRST OF THE THREE TRADE FILES THE MAIN LINE DRIVES.
010600 FD  DEPOSIT-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY '/users/devel/rvdepst.cbl'.
010900*    ONE RECORD PER FORWARD RATE AGREEMENT -- PRICED BY THE 5500
011000*    SERIES, SECOND OF THE THREE TRADE FILES.
011100 FD  FRA-FILE
011200     LABEL RECORDS ARE STANDARD.
011300     COPY '/users/devel/rvfra.cbl'.
011400*    ONE RECORD PER INTEREST-RATE SWAP -- PRICED BY THE 6000 SERIES,
011500*    THE ONLY TRADE FILE THAT ALSO DRIVES CASHFLOW-FILE BELOW.
011600 FD  SWAP-FILE
011700     LABEL RECORDS ARE STANDARD.
011800     COPY '/users/devel/rvswap.cbl'.
011900*    ONE RECORD PER LEG-CASHFLOW OF EVERY SWAP -- WRITTEN BY
012000*    6095-WRITE-CASHFLOW, THE FINEST-GRAIN OUTPUT THE RUN PRODUCES.
012100 FD  CASHFLOW-FILE
012200     LABEL RECORDS ARE STANDARD.
012300     COPY '/users/devel/rvcflow.cbl'.
012400*    ONE RECORD PER PRICED TRADE (ANY OF THE THREE TYPES) -- THE
012500*    7000-SERIES REPORT PARAGRAPHS RE-READ THIS FILE TO FOOT IT.
012600 FD  VALUATION-FILE
012700     LABEL RECORDS ARE STANDARD.
012800     COPY '/users/devel/rvvals.cbl'.
012900 FD  REPORT-FILE
013000     LABEL RECORDS ARE STANDARD.
013100*    132-BYTE PRINT LINE -- THE TRADE VALUATION REPORT'S DETAIL,
013200*    SUBTOTAL AND HEADING LINES ARE ALL BUILT IN WORKING STORAGE
013300*    (SEE WS-VAL-PRINT-LINE / WS-CFL-PRINT-LINE IN RVWORK) AND
013400*    MOVED OR WRITTEN FROM HERE.
013500 01  RV-REPORT-LINE                 PIC X(132).
013600*-------------------------------------------------------------*
013700*    EVERYTHING BELOW IS WORKING STORAGE -- THE SIX FD RECORDS
013800*    ABOVE ARE THE ONLY DATA THE FILE SECTION OWNS; ALL SCRATCH,
013900*    ACCUMULATORS, PRINT LINES AND CONTROL-BREAK FIELDS ARE
014000*    WORKING STORAGE, HELD EITHER HERE OR IN THE SHARED RVWORK
014100*    COPYBOOK BELOW.
014200*-------------------------------------------------------------*
014300 WORKING-STORAGE SECTION.
014400*----------------------------------------------------------------
014500*    ONE 2-BYTE FILE-STATUS FIELD PER SELECT ABOVE, PLUS THE
014600*    RUN-WIDE ABEND SWITCH TESTED BY EVERY SANITY CHECK IN THE
014700*    MAIN LINE (IF NOT WS-ABEND ...).
014800*----------------------------------------------------------------
014900 77  WS-CURVE-STATUS                PIC X(2)      VALUE SPACES.
015000 77  WS-DEP-STATUS                  PIC X(2)      VALUE SPACES.
015100 77  WS-FRA-STATUS                  PIC X(2)      VALUE SPACES.
015200 77  WS-SWP-STATUS                  PIC X(2)      VALUE SPACES.
015300 77  WS-CFL-STATUS                  PIC X(2)      VALUE SPACES.
015400 77  WS-VAL-STATUS                  PIC X(2)      VALUE SPACES.
015500 77  WS-RPT-STATUS                  PIC X(2)      VALUE SPACES.
015600 77  WS-ABEND-SW                    PIC X         VALUE 'N'.
015700     88  WS-ABEND                       VALUE 'Y'.
015800*----------------------------------------------------------------
015900*    SHARED DATE / DAYCOUNT / CALENDAR / SCHEDULE / CONTROL-
016000*    TOTAL WORKING STORAGE (EASTER TABLE, PRINT LINES, ETC.)
016100*    THE CURVE RECORD (RV-CURVE-REC, FILE SECTION) IS READ ONCE
016200*    AND LEFT IN PLACE FOR THE REMAINDER OF THE RUN -- NO
016300*    SEPARATE WORKING-STORAGE HOLD COPY IS NEEDED.  05/02/91 DWK
016400*----------------------------------------------------------------
016500     COPY '/users/devel/rvwork.cbl'.
016600*----------------------------------------------------------------
016700*    RV1000-PRIVATE SCRATCH -- LOOP SWITCHES AND THE NATURAL-LOG
016800*    / NATURAL-EXP SERIES WORK FIELDS (RATES GROUP DOES NOT GET
016900*    FUNCTION LOG/EXP ON THIS COMPILER -- SEE 8000/8100).
017000*    11/18/96 LPH - REWROTE LOG SERIES FOR WIDE CURVES  CR-4471
017100*----------------------------------------------------------------
017200 01  WS-RV1000-SCRATCH.
017300*    FOUR UNTIL-LOOP SWITCHES, ONE PER SEARCH/GENERATION LOOP
017400*    BELOW -- KEPT SEPARATE RATHER THAN SHARED SO TWO OF THESE
017500*    LOOPS CAN NEST WITHOUT STOMPING EACH OTHER'S FLAG.
017600     05  WS-BRACKET-FOUND-SW        PIC X.
017700     05  WS-SCHED-DONE-SW           PIC X.
017800     05  WS-LEG-DONE-SW             PIC X.
017900     05  WS-HOLIDAY-FOUND-SW        PIC X.
018000*    LN/EXP SERIES WORK FIELDS FOR 8000/8100 -- NAMED TO MATCH
018100*    THE MACLAURIN-SERIES VARIABLE NAMES IN THOSE PARAGRAPHS'
018200*    COMMENTS (Z, Z2, TERM, SUM, K) RATHER THAN THE SHOP'S USUAL
018300*    BUSINESS PREFIXES, SINCE THESE ARE PURE MATH SCRATCH.
018400     05  WS-LN-ARG                  PIC S9(3)V9(9) COMP-3.
018500     05  WS-LN-RESULT               PIC S9(3)V9(9) COMP-3.
018600     05  WS-LN-Z                    PIC S9(3)V9(9) COMP-3.
018700     05  WS-LN-Z2                   PIC S9(3)V9(9) COMP-3.
018800     05  WS-LN-TERM                 PIC S9(3)V9(9) COMP-3.
018900     05  WS-LN-SUM                  PIC S9(3)V9(9) COMP-3.
019000     05  WS-LN-K                    PIC S9(3)      COMP.
019100*    EXP SERIES HAS ITS OWN TERM/SUM/K WORK FIELDS SEPARATE FROM
019200*    THE LN BLOCK ABOVE, SINCE A SINGLE CALLER (E.G. 2210) USES
019300*    BOTH 8000 AND 8100 BACK TO BACK ON DIFFERENT ARGUMENTS.
019400     05  WS-EXP-ARG                 PIC S9(3)V9(9) COMP-3.
019500     05  WS-EXP-RESULT              PIC S9(3)V9(9) COMP-3.
019600     05  WS-EXP-RED                 PIC S9(3)V9(9) COMP-3.
019700     05  WS-EXP-TERM                PIC S9(3)V9(9) COMP-3.
019800     05  WS-EXP-SUM                 PIC S9(3)V9(9) COMP-3.
019900     05  WS-EXP-K                   PIC S9(3)      COMP.
020000     05  WS-PRINT-COUNT             PIC 9(5)       COMP.
020100*----------------------------------------------------------------
020200*    JULIAN-SERIAL-NUMBER CONVERSION SCRATCH (RICHARDS' METHOD,
020300*    PROLEPTIC GREGORIAN).  3510 CONVERTS Y/M/D TO A SERIAL,
020400*    4680 CONVERTS A SERIAL BACK TO Y/M/D.  ALL DIVISIONS ARE
020500*    ON NON-NEGATIVE OPERANDS SO TRUNCATION = FLOOR THROUGHOUT.
020600*----------------------------------------------------------------
020700     05  WS-SER-YEAR                PIC 9(4)       COMP.
020800     05  WS-SER-MONTH               PIC 9(2)       COMP.
020900     05  WS-SER-DAY                 PIC 9(2)       COMP.
021000     05  WS-SER-A                   PIC 9(4)       COMP.
021100     05  WS-SER-YR                  PIC 9(5)       COMP.
021200     05  WS-SER-MO                  PIC S9(5)      COMP.
021300     05  WS-SER-OUT                 PIC 9(7)       COMP.
021400     05  WS-INV-A                   PIC 9(7)       COMP.
021500     05  WS-INV-B                   PIC 9(7)       COMP.
021600     05  WS-INV-C                   PIC 9(7)       COMP.
021700     05  WS-INV-D                   PIC 9(7)       COMP.
021800     05  WS-INV-E                   PIC 9(7)       COMP.
021900     05  WS-INV-M                   PIC 9(7)       COMP.
022000     05  WS-INV-YEAR                PIC 9(4)       COMP.
022100     05  WS-INV-MONTH               PIC 9(2)       COMP.
022200     05  WS-INV-DAY                 PIC 9(2)       COMP.
022300     05  WS-D1-MM-ADJ               PIC S9(3)      COMP.
022400     05  WS-D2-MM-ADJ               PIC S9(3)      COMP.
022500     05  WS-LEAP-TEST-YEAR          PIC 9(4)       COMP.
022600     05  WS-LEAP-TEST-MONTH         PIC 9(2)       COMP.
022700     05  WS-LEAP-TEST-SW            PIC X.
022800     05  WS-DAYCOUNT-DAYS-TO-YE     PIC S9(7)      COMP.
022900     05  WS-DAYCOUNT-DAYS-FROM-YE   PIC S9(7)      COMP.
023000     05  WS-DAYCOUNT-DENOM1         PIC 9(3)       COMP.
023100     05  WS-DAYCOUNT-DENOM2         PIC 9(3)       COMP.
023200     05  WS-FEB29-FOUND-SW          PIC X.
023300     05  WS-DATE-2-HOLD             PIC 9(8).
023400     05  WS-DAYCOUNT-SERIAL-3       PIC 9(7)       COMP.
023500*----------------------------------------------------------------
023600*    SCHEDULE-GENERATION SCRATCH -- HOLDS THE LEG'S OWN
023700*    EFFECTIVE/TERMINATION DATES SO 4670-ADD-MONTHS AND THE
023800*    DAYCOUNT HELPERS CAN FREELY RUN THEIR OWN DATE-1/DATE-2
023900*    WORK WITHOUT CLOBBERING THEM.  01/11/95 LPH - CR-3190.
024000*----------------------------------------------------------------
024100     05  WS-LEG-EFF-DATE            PIC 9(8).
024200     05  WS-LEG-TERM-DATE           PIC 9(8).
024300     05  WS-SCHED-CUR-DATE          PIC 9(8).
024400     05  WS-TENOR-DAYS              PIC S9(5)      COMP.
024500*----------------------------------------------------------------
024600*    INSTRUMENT-PRICING SCRATCH -- HOLDS AN ADJUSTED SETTLEMENT
024700*    DATE ACROSS A SECOND CALL TO 4100-ADJUST-DATE (WHICH OWNS
024800*    WS-DATE-2-HOLD FOR ITS OWN MODIFIED-FOLLOWING/PRECEDING
024900*    BACKTRACK, SO THAT FIELD MAY NOT BE REUSED HERE).
025000*    09/23/97 RGT - ADDED FOR THE FRA MTM REWRITE  CR-4802.
025100*----------------------------------------------------------------
025200     05  WS-ADJ-SETTLE-DATE         PIC 9(8).
025300     05  WS-SWP-ADJ-MATURITY        PIC 9(8).
025400     05  WS-CFL-LEG-NAME            PIC X(5).
025500*----------------------------------------------------------------
025600*    TRADE-VALUATION-REPORT CONTROL-BREAK SCRATCH -- EDITED
025700*    FIELDS USED ONLY TO BUILD THE STRING'D SUBTOTAL/GRAND-TOTAL
025800*    LINES IN THE 7000 SERIES; THE RUNNING ACCUMULATORS THEY ARE
025900*    MOVED FROM (WS-DEP-COUNT, WS-GRAND-PV-TOTAL, ETC.) LIVE IN
026000*    RVWORK.
026100*----------------------------------------------------------------
026200     05  WS-RPT-COUNT-ED            PIC ZZZZZZ9.
026300     05  WS-RPT-TOTAL-ED            PIC -(14)9.99.
026400     05  FILLER                     PIC X(08).
026500 PROCEDURE DIVISION.
026600*****************************************************************
026700*  A010-MAIN-LINE -- OVERALL BATCH SEQUENCE.  CURVE LOAD, THEN
026800*  EACH OF THE THREE TRADE FILES IN TURN, THEN THE REPORT PASS
026900*  (WHICH RE-READS VALUATIONS.OUT/CASHFLOWS.OUT), THEN CLOSE-
027000*  DOWN.  EACH STAGE IS GATED ON WS-ABEND SO A FAILURE UPSTREAM
027100*  (BAD OPEN, A BLOWN SCHEDULE, AN UNRECOGNIZED DAY-COUNT CODE)
027200*  SKIPS STRAIGHT TO 9900 RATHER THAN PRICING AGAINST HALF-
027300*  BUILT WORKING STORAGE.
027400*****************************************************************
027500 A010-MAIN-LINE.
027600     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
027700*    CURVE MUST LOAD CLEAN (MONOTONIC DFS, NO INVERSION) BEFORE
027800*    ANY TRADE CAN BE PRICED AGAINST IT.
027900     IF NOT WS-ABEND
028000           PERFORM 2000-LOAD-CURVE  THRU 2000-EXIT.
028100     IF NOT WS-ABEND
028200           PERFORM 5000-PROCESS-DEPOSITS THRU 5000-EXIT.
028300     IF NOT WS-ABEND
028400           PERFORM 5500-PROCESS-FRAS THRU 5500-EXIT.
028500     IF NOT WS-ABEND
028600           PERFORM 6000-PROCESS-SWAPS THRU 6000-EXIT.
028700*    REPORT PASS CLOSES VALUATION-FILE/CASHFLOW-FILE AS OUTPUT
028800*    AND REOPENS THEM AS INPUT -- SEE 7000'S OWN HEADER.
028900     IF NOT WS-ABEND
029000           PERFORM 7000-WRITE-REPORT THRU 7000-EXIT.
029100     PERFORM 9900-END-RUN          THRU 9900-EXIT.
029200     STOP RUN.
029300*****************************************************************
029400*  1000-INITIALIZE -- OPEN ALL SEVEN FILES, ZERO THE CONTROL
029500*  TOTALS AND PRINT THE REPORT HEADING.
029600*****************************************************************
029700 1000-INITIALIZE.
029800     DISPLAY 'RV1000 - NIGHTLY TRADE VALUATION - STARTING' UPON
029900         CRT.
030000     OPEN INPUT  CURVE-FILE
030100                 DEPOSIT-FILE
030200                 FRA-FILE
030300                 SWAP-FILE.
030400     OPEN OUTPUT CASHFLOW-FILE
030500                 VALUATION-FILE
030600                 REPORT-FILE.
030700*    ANY INPUT FILE STATUS OTHER THAN '00' (SUCCESSFUL OPEN)
030800*    ABENDS THE RUN -- THERE IS NO PARTIAL-FILE-SET MODE.
030900     IF WS-CURVE-STATUS NOT = '00' OR WS-DEP-STATUS NOT = '00'
031000        OR WS-FRA-STATUS NOT = '00' OR WS-SWP-STATUS NOT = '00'
031100           DISPLAY 'RV1000 - OPEN ERROR ON INPUT FILE' UPON CRT
031200           MOVE 'Y' TO WS-ABEND-SW
031300           GO TO 1000-EXIT.
031400*    ZERO THE THREE SECTIONS' CONTROL-BREAK COUNTERS/PV TOTALS
031500*    AND THE CROSS-SECTION GRAND TOTAL BEFORE ANY TRADE IS READ.
031600     MOVE ZERO TO WS-DEP-COUNT     WS-DEP-PV-TOTAL
031700                  WS-FRA-COUNT     WS-FRA-PV-TOTAL
031800                  WS-SWP-COUNT     WS-SWP-PV-TOTAL
031900                  WS-GRAND-PV-TOTAL.
032000     PERFORM 7040-REPORT-HEADING   THRU 7040-EXIT.
032100 1000-EXIT.
032200     EXIT.
032300*****************************************************************
032400*  2000-LOAD-CURVE -- READ THE ONE CURVE.DAT RECORD, HOLD IT IN
032500*  WORKING STORAGE AND CHECK MONOTONICITY PER R-1140.
032600*****************************************************************
032700 2000-LOAD-CURVE.
032800*    CURVE.DAT IS A SINGLE-RECORD FILE -- ONE READ, ONE CHECK,
032900*    DONE.  AN EMPTY FILE IS A HARD ABEND, NOT A WARNING.
033000     READ CURVE-FILE
033100         AT END
033200             DISPLAY 'RV1000 - CURVE.DAT IS EMPTY' UPON CRT
033300             MOVE 'Y' TO WS-ABEND-SW
033400             GO TO 2000-EXIT.
033500*    POINT 1 IS THE ANCHOR OF THE WHOLE CURVE -- T=0, DF=1 BY
033600*    CONSTRUCTION.  IF THE FEED EVER SENDS SOMETHING ELSE THE
033700*    REST OF THE INTERPOLATION MATH IS MEANINGLESS, SO CHECK IT
033800*    HERE RATHER THAN LETTING IT SURFACE AS A BAD PV DOWNSTREAM.
033900     IF CRV-TIME(1) NOT = ZERO OR CRV-DF(1) NOT = 1
034000           DISPLAY 'RV1000 - CURVE POINT 1 MUST BE T=0 DF=1'
034100               UPON CRT
034200           MOVE 'Y' TO WS-ABEND-SW
034300           GO TO 2000-EXIT.
034400     PERFORM 2100-CHECK-MONOTONIC  THRU 2100-EXIT.
034500 2000-EXIT.
034600     EXIT.
034700*****************************************************************
034800*  2100-CHECK-MONOTONIC -- MATHUTILS.CHECKMONOTONICITY.  EVERY
034900*  CRV-TIME MUST BE STRICTLY GREATER THAN ITS PREDECESSOR.
035000*****************************************************************
035100 2100-CHECK-MONOTONIC.
035200     SET CRV-IDX TO 2.
035300     PERFORM 2110-MONO-STEP        THRU 2110-EXIT
035400         UNTIL CRV-IDX > CRV-NUM-POINTS OR WS-ABEND-SW = 'Y'.
035500 2100-EXIT.
035600     EXIT.
035700*-----------------------------------------------------------------*
035800*  2110-MONO-STEP -- ONE PAIRWISE COMPARE.  A TIE OR AN INVERSION
035900*  IN THE CURVE POINTS IS TREATED AS BAD FEED DATA, NOT ROUNDED
036000*  THROUGH -- THE INTERPOLATION BELOW ASSUMES STRICT ORDERING.
036100*-----------------------------------------------------------------*
036200 2110-MONO-STEP.
036300     IF CRV-TIME(CRV-IDX) NOT > CRV-TIME(CRV-IDX - 1)
036400           DISPLAY 'RV1000 - CURVE TIMES NOT MONOTONIC' UPON CRT
036500           MOVE 'Y' TO WS-ABEND-SW
036600     ELSE
036700           SET CRV-IDX UP BY 1.
036800 2110-EXIT.
036900     EXIT.
037000*****************************************************************
037100*  2200-DF-AT-TIME -- DISCOUNTCURVE INTERPOLATION.  WS-INTERP-T
037200*  IN, WS-DF-RESULT OUT.  BRACKETS ON THE HELD CURVE TABLE AND
037300*  DISPATCHES TO THE LINEAR-ZERO OR FLAT-FORWARD METHOD PER
037400*  CRV-INTERP-METHOD.  02/09/99 SSM - EXACT T=TIMES(1) SHORT
037500*  CIRCUITS BEFORE THE BRACKET SEARCH CR-5003.
037600*****************************************************************
037700 2200-DF-AT-TIME.
037800*    CR-5003: WITHOUT THIS SHORT CIRCUIT AN EXACT T=0 LOOKUP FELL
037900*    THROUGH TO THE BRACKET SEARCH AND DIVIDED BY A ZERO-WIDTH
038000*    INTERVAL ON SOME OVERNIGHT DEPOSIT TRADES.
038100     IF WS-INTERP-T = CRV-TIME(1)
038200           MOVE CRV-DF(1) TO WS-DF-RESULT
038300           GO TO 2200-EXIT.
038400     PERFORM 2230-FIND-BRACKET     THRU 2230-EXIT.
038500*    ONE CURVE, TWO POSSIBLE INTERPOLATION METHODS -- THE FEED
038600*    TELLS US WHICH VIA CRV-INTERP-METHOD; EVERY OTHER TRADE IN
038700*    THE RUN USES WHICHEVER ONE THAT SINGLE CURVE RECORD NAMES.
038800     IF CRV-METH-LINEAR-ZERO
038900           PERFORM 2210-INTERP-LINEAR-ZERO THRU 2210-EXIT
039000     ELSE
039100           PERFORM 2220-INTERP-FLAT-FORWARD THRU 2220-EXIT.
039200 2200-EXIT.
039300     EXIT.
039400*****************************************************************
039500*  2230-FIND-BRACKET -- LOCATE WS-INTERP-IDX = I SUCH THAT
039600*  TIMES(I-1) <= T < TIMES(I), CLAMPING TO THE FIRST OR LAST
039700*  INTERVAL WHEN T IS OUTSIDE THE TABLE (SAME AS THE SOURCE).
039800*****************************************************************
039900 2230-FIND-BRACKET.
040000     MOVE 'N' TO WS-BRACKET-FOUND-SW.
040100*    T AT OR BEFORE THE FIRST REAL POINT -- BRACKET ON THE FIRST
040200*    INTERVAL RATHER THAN EXTRAPOLATING BACKWARD OFF THE CURVE.
040300     IF WS-INTERP-T <= CRV-TIME(1)
040400           MOVE 2 TO WS-INTERP-IDX
040500           GO TO 2230-EXIT.
040600     SET CRV-IDX TO 2.
040700     PERFORM 2240-BRACKET-STEP      THRU 2240-EXIT
040800         UNTIL CRV-IDX > CRV-NUM-POINTS
040900               OR WS-BRACKET-FOUND-SW = 'Y'.
041000*    RAN OFF THE END OF THE TABLE WITHOUT FINDING A BRACKET --
041100*    T IS PAST THE LONGEST CURVE POINT, SO CLAMP TO THE LAST
041200*    INTERVAL RATHER THAN ABEND (FLAT EXTRAPOLATION BEYOND THE
041300*    CURVE'S TENOR IS THE SHOP'S STANDING CONVENTION).
041400     IF WS-BRACKET-FOUND-SW = 'N'
041500           MOVE CRV-NUM-POINTS TO WS-INTERP-IDX.
041600 2230-EXIT.
041700     EXIT.
041800*-----------------------------------------------------------------*
041900*  2240-BRACKET-STEP -- ONE TABLE PROBE FOR 2230.  STOPS AT THE
042000*  FIRST POINT STRICTLY AFTER T, WHICH BECOMES THE UPPER BRACKET.
042100*-----------------------------------------------------------------*
042200 2240-BRACKET-STEP.
042300     IF WS-INTERP-T < CRV-TIME(CRV-IDX)
042400           MOVE CRV-IDX TO WS-INTERP-IDX
042500           MOVE 'Y' TO WS-BRACKET-FOUND-SW
042600     ELSE
042700           SET CRV-IDX UP BY 1.
042800 2240-EXIT.
042900     EXIT.
043000*****************************************************************
043100*  2210-INTERP-LINEAR-ZERO -- LINEAR_ZERO_RATES METHOD.  ZERO
043200*  RATE R(T) = -LN(DF)/T AT EACH BRACKET POINT, LINEARLY
043300*  INTERPOLATED, THEN DF(T) = EXP(-R(T)*T).  11/18/96 LPH -
043400*  SAME-POINT CASE AT POINT 1 (T=0) USES R1=R2  CR-4471.
043500*****************************************************************
043600 2210-INTERP-LINEAR-ZERO.
043700*    ZERO RATE AT THE UPPER BRACKET POINT.
043800     MOVE CRV-DF(WS-INTERP-IDX) TO WS-LN-ARG.
043900     PERFORM 8000-NATURAL-LOG      THRU 8000-EXIT.
044000     COMPUTE WS-INTERP-ZERO-2 ROUNDED =
044100             0 - (WS-LN-RESULT / CRV-TIME(WS-INTERP-IDX)).
044200*    CR-4471: -LN(DF)/T IS UNDEFINED AT POINT 1 SINCE T=0 THERE,
044300*    SO THE LOWER-BRACKET RATE IS JUST SET EQUAL TO THE UPPER
044400*    ONE RATHER THAN DIVIDING BY ZERO.
044500     IF (WS-INTERP-IDX - 1) = 1
044600           MOVE WS-INTERP-ZERO-2 TO WS-INTERP-ZERO-1
044700     ELSE
044800           MOVE CRV-DF(WS-INTERP-IDX - 1) TO WS-LN-ARG
044900           PERFORM 8000-NATURAL-LOG THRU 8000-EXIT
045000           COMPUTE WS-INTERP-ZERO-1 ROUNDED =
045100                   0 - (WS-LN-RESULT /
045200                       CRV-TIME(WS-INTERP-IDX - 1)).
045300*    LINEAR INTERPOLATION OF THE ZERO RATE BETWEEN THE TWO
045400*    BRACKET POINTS, THEN BACK OUT THE DISCOUNT FACTOR.
045500     COMPUTE WS-INTERP-ZERO-T ROUNDED =
045600             WS-INTERP-ZERO-1 +
045700             ((WS-INTERP-ZERO-2 - WS-INTERP-ZERO-1) *
045800             (WS-INTERP-T - CRV-TIME(WS-INTERP-IDX - 1)) /
045900             (CRV-TIME(WS-INTERP-IDX) -
046000                 CRV-TIME(WS-INTERP-IDX - 1))).
046100     COMPUTE WS-EXP-ARG ROUNDED =
046200             0 - (WS-INTERP-ZERO-T * WS-INTERP-T).
046300     PERFORM 8100-NATURAL-EXP      THRU 8100-EXIT.
046400     MOVE WS-EXP-RESULT TO WS-DF-RESULT.
046500 2210-EXIT.
046600     EXIT.
046700*****************************************************************
046800*  2220-INTERP-FLAT-FORWARD -- FLAT_FORWARD_RATES METHOD.
046900*  LINEAR INTERPOLATION OF -LN(DF) ITSELF (NOT DIVIDED BY T)
047000*  BETWEEN THE BRACKETING POINTS, THEN DF(T)=EXP(-INTERPOLATED).
047100*****************************************************************
047200 2220-INTERP-FLAT-FORWARD.
047300*    -LN(DF) AT THE LOWER THEN THE UPPER BRACKET POINT -- UNLIKE
047400*    2210 THIS IS NOT DIVIDED BY T, SO IT NEEDS NO T=0 SPECIAL
047500*    CASE AT POINT 1.
047600     MOVE CRV-DF(WS-INTERP-IDX - 1) TO WS-LN-ARG.
047700     PERFORM 8000-NATURAL-LOG      THRU 8000-EXIT.
047800     COMPUTE WS-INTERP-ZERO-1 ROUNDED = 0 - WS-LN-RESULT.
047900     MOVE CRV-DF(WS-INTERP-IDX) TO WS-LN-ARG.
048000     PERFORM 8000-NATURAL-LOG      THRU 8000-EXIT.
048100     COMPUTE WS-INTERP-ZERO-2 ROUNDED = 0 - WS-LN-RESULT.
048200     COMPUTE WS-INTERP-ZERO-T ROUNDED =
048300             WS-INTERP-ZERO-1 +
048400             ((WS-INTERP-ZERO-2 - WS-INTERP-ZERO-1) *
048500             (WS-INTERP-T - CRV-TIME(WS-INTERP-IDX - 1)) /
048600             (CRV-TIME(WS-INTERP-IDX) -
048700                 CRV-TIME(WS-INTERP-IDX - 1))).
048800     COMPUTE WS-EXP-ARG ROUNDED = 0 - WS-INTERP-ZERO-T.
048900     PERFORM 8100-NATURAL-EXP      THRU 8100-EXIT.
049000     MOVE WS-EXP-RESULT TO WS-DF-RESULT.
049100 2220-EXIT.
049200     EXIT.
049300*****************************************************************
049400*  2250-TIME-TO-CURVE -- DATEUTILS.TIMEFROMDATE, SIMPLE ACT/365
049500*  CONVENTION ONLY, VALUATION DATE TO THE CALLER'S TARGET DATE.
049600*  CALLER MOVES THE TARGET DATE TO WS-RESULT-DATE FIRST.
049700*****************************************************************
049800 2250-TIME-TO-CURVE.
049900*    NOTE THIS IS ALWAYS ACT/365 REGARDLESS OF THE TRADE'S OWN
050000*    DAY-COUNT CODE -- THE CURVE'S OWN TIME AXIS IS A SEPARATE
050100*    CONVENTION FROM THE CASHFLOW DAY-COUNT IN SECTION 3000.
050200     MOVE CRV-VALUATION-DATE TO WS-DATE-1.
050300     MOVE WS-RESULT-DATE TO WS-DATE-2.
050400     PERFORM 3500-ACTUAL-DAYS     THRU 3500-EXIT.
050500     COMPUTE WS-INTERP-T ROUNDED = WS-ACTUAL-DAYS / 365.
050600 2250-EXIT.
050700     EXIT.
050800*****************************************************************
050900*  2260-DF-AT-DATE -- CONVENIENCE WRAPPER, TARGET DATE (IN
051000*  WS-RESULT-DATE) TO A DISCOUNT FACTOR (WS-DF-RESULT), USED BY
051100*  EVERY PRICING PARAGRAPH BELOW INSTEAD OF CALLING 2250/2200
051200*  SEPARATELY.
051300*****************************************************************
051400 2260-DF-AT-DATE.
051500*    EVERY PRICING PARAGRAPH IN SECTIONS 5000/5500/6000 CALLS
051600*    THIS, NEVER 2250/2200 DIRECTLY -- KEEPS THE TWO-STEP DATE-
051700*    TO-TIME-TO-DF CONVERSION IN ONE PLACE.
051800     PERFORM 2250-TIME-TO-CURVE   THRU 2250-EXIT.
051900     PERFORM 2200-DF-AT-TIME      THRU 2200-EXIT.
052000 2260-EXIT.
052100     EXIT.
052200*****************************************************************
052300*  3000-YEAR-FRAC -- DAYCOUNT.YEARFRAC DISPATCH.  WS-DATE-1,
052400*  WS-DATE-2, WS-DATE-3 (ZERO IF ABSENT), WS-FREQ-CODE AND
052500*  WS-DAYCOUNT-CODE IN; WS-YEAR-FRAC-RESULT OUT.  03/02/91 DWK -
052600*  ORIGINAL TEN-CONVENTION DISPATCH  R-1140.
052700*****************************************************************
052800 3000-YEAR-FRAC.
052900*    RETURNS A YEAR FRACTION, NOT A DAY COUNT -- CALLERS MULTIPLY
053000*    THIS BY THE ANNUAL RATE TO GET A PERIOD'S ACCRUED INTEREST.
053100*    CALLER LOADS WS-DATE-1 (PERIOD START), WS-DATE-2 (PERIOD
053200*    END), WS-DATE-3 (ICMA REFERENCE DATE, OR ZERO), WS-FREQ-
053300*    CODE AND WS-DAYCOUNT-CODE BEFORE EVERY CALL.
053400     PERFORM 3005-SPLIT-YEARS      THRU 3005-EXIT.
053500*    THE DAYCOUNT-CODE 88-LEVELS (WS-DC-xxx) ARE MUTUALLY
053600*    EXCLUSIVE -- SET ONCE PER TRADE BY THE CALLING PRICING
053700*    PARAGRAPH FROM THE RECORD'S DAY-COUNT-CODE FIELD.
053800     IF WS-DC-30-360-BOND
053900           PERFORM 3010-THIRTY-360-BOND THRU 3010-EXIT
054000     ELSE
054100     IF WS-DC-30E-360
054200           PERFORM 3020-THIRTY-E-360 THRU 3020-EXIT
054300     ELSE
054400     IF WS-DC-30E-360-ISDA
054500           PERFORM 3030-THIRTY-E-360-ISDA THRU 3030-EXIT
054600     ELSE
054700     IF WS-DC-30E-PLUS-360
054800           PERFORM 3040-THIRTY-E-PLUS-360 THRU 3040-EXIT
054900     ELSE
055000     IF WS-DC-ACT-ACT-ISDA
055100           PERFORM 3050-ACT-ACT-ISDA THRU 3050-EXIT
055200     ELSE
055300     IF WS-DC-ACT-ACT-ICMA
055400           PERFORM 3060-ACT-ACT-ICMA THRU 3060-EXIT
055500     ELSE
055600     IF WS-DC-ACT-365F
055700           PERFORM 3070-ACT-365F THRU 3070-EXIT
055800     ELSE
055900     IF WS-DC-ACT-360
056000           PERFORM 3080-ACT-360 THRU 3080-EXIT
056100     ELSE
056200     IF WS-DC-ACT-365L
056300           PERFORM 3090-ACT-365L THRU 3090-EXIT
056400     ELSE
056500*          NO RECOGNIZED CODE FALLS THROUGH TO SIMPLE/365 --
056600*          KEEPS THE RUN GOING RATHER THAN ABENDING ON A BAD
056700*          DAY-COUNT-CODE IN THE INPUT FILE.
056800           PERFORM 3100-SIMPLE THRU 3100-EXIT.
056900 3000-EXIT.
057000     EXIT.
057100*-----------------------------------------------------------------
057200*  3005-SPLIT-YEARS -- PULLS THE CC/YY HALVES OF EACH PACKED
057300*  DATE INTO A SINGLE 4-DIGIT WS-FULL-YEAR-n FOR THE ARITHMETIC
057400*  BELOW.  WS-DATE-3 OF ZERO (NO ICMA REFERENCE DATE SUPPLIED)
057500*  LEAVES WS-FULL-YEAR-3 AT ZERO RATHER THAN GARBAGE.
057600*-----------------------------------------------------------------
057700 3005-SPLIT-YEARS.
057800     COMPUTE WS-FULL-YEAR-1 = WS-D1-CC * 100 + WS-D1-YY.
057900     COMPUTE WS-FULL-YEAR-2 = WS-D2-CC * 100 + WS-D2-YY.
058000     IF WS-DATE-3 NOT = ZERO
058100           COMPUTE WS-FULL-YEAR-3 = WS-D3-CC * 100 + WS-D3-YY
058200     ELSE
058300           MOVE ZERO TO WS-FULL-YEAR-3.
058400 3005-EXIT.
058500     EXIT.
058600*****************************************************************
058700*  30/360 FAMILY -- 3010/3020/3030/3040 SET THE ADJUSTED DAYS
058800*  (AND, FOR 3040, THE ADJUSTED MONTHS) THEN SHARE 3200.
058900*****************************************************************
059000*-----------------------------------------------------------------
059100*  3010-THIRTY-360-BOND -- THE "BOND BASIS" 30/360 (ISDA 30/360
059200*  U.S. MUNICIPAL BOND) DAY-COUNT -- DAY-31 ON THE START DATE
059300*  ROLLS TO 30, AND DAY-31 ON THE END DATE ROLLS TO 30 ONLY WHEN
059400*  THE START DAY WAS ALREADY 30 OR 31.
059500*-----------------------------------------------------------------
059600 3010-THIRTY-360-BOND.
059700*    START-DATE ROLL: DAY 31 BECOMES 30, UNCONDITIONALLY.
059800     MOVE WS-D1-DD TO WS-D1-ADJ.
059900     IF WS-D1-DD > 30
060000           MOVE 30 TO WS-D1-ADJ.
060100*    END-DATE ROLL: DAY 31 BECOMES 30 ONLY WHEN THE START DATE
060200*    WAS ALSO A 30 OR 31 -- THE "BOND BASIS" ASYMMETRY THAT
060300*    DISTINGUISHES THIS CONVENTION FROM 30E/360 BELOW.
060400     MOVE WS-D2-DD TO WS-D2-ADJ.
060500     IF (WS-D1-DD = 30 OR WS-D1-DD = 31) AND WS-D2-DD > 30
060600           MOVE 30 TO WS-D2-ADJ.
060700     MOVE WS-D1-MM TO WS-D1-MM-ADJ.
060800     MOVE WS-D2-MM TO WS-D2-MM-ADJ.
060900     PERFORM 3200-DAYS-30-360      THRU 3200-EXIT.
061000 3010-EXIT.
061100     EXIT.
061200*-----------------------------------------------------------------
061300*  3020-THIRTY-E-360 -- "EUROBOND BASIS" -- EITHER DATE'S DAY-31
061400*  ROLLS TO 30 UNCONDITIONALLY (NO DEPENDENCE BETWEEN THE TWO
061500*  DATES, UNLIKE 3010 ABOVE).
061600*-----------------------------------------------------------------
061700 3020-THIRTY-E-360.
061800*    BOTH DATES GET THE SAME TREATMENT HERE -- NO CROSS-CHECK
061900*    AGAINST THE OTHER DATE LIKE 3010'S BOND-BASIS RULE ABOVE.
062000     MOVE WS-D1-DD TO WS-D1-ADJ.
062100     IF WS-D1-DD > 30
062200           MOVE 30 TO WS-D1-ADJ.
062300     MOVE WS-D2-DD TO WS-D2-ADJ.
062400     IF WS-D2-DD > 30
062500           MOVE 30 TO WS-D2-ADJ.
062600     MOVE WS-D1-MM TO WS-D1-MM-ADJ.
062700     MOVE WS-D2-MM TO WS-D2-MM-ADJ.
062800     PERFORM 3200-DAYS-30-360      THRU 3200-EXIT.
062900 3020-EXIT.
063000     EXIT.
063100*-----------------------------------------------------------------
063200*  3030-THIRTY-E-360-ISDA -- 30E/360-ISDA.  A DATE ROLLS TO 30
063300*  WHEN IT FALLS ON THE LAST CALENDAR DAY OF ITS MONTH, EXCEPT
063400*  FEBRUARY -- FEB 28/29 STAYS AS-IS ON THE END DATE SO A
063500*  FEB-END-TO-FEB-END PERIOD STILL COUNTS THE RIGHT NUMBER OF
063600*  DAYS.  02/14/96 DWK - FIXED THE FEB-29 LEAP-YEAR TEST HERE
063700*  (WS-D2-MM NOT = 2 GUARD BELOW) AFTER CR-3811 FOUND A ONE-DAY
063800*  MISCOUNT ON LEAP-FEB-END SWAP PERIODS.
063900*-----------------------------------------------------------------
064000 3030-THIRTY-E-360-ISDA.
064100     MOVE WS-FULL-YEAR-1 TO WS-LEAP-TEST-YEAR.
064200     PERFORM 3520-IS-LEAP-YEAR     THRU 3520-EXIT.
064300     MOVE WS-D1-MM TO WS-LEAP-TEST-MONTH.
064400     PERFORM 3530-LAST-DAY-OF-MONTH THRU 3530-EXIT.
064500     MOVE WS-D1-DD TO WS-D1-ADJ.
064600     IF WS-D1-DD = WS-DAYS-THIS-MONTH
064700           MOVE 30 TO WS-D1-ADJ.
064800     MOVE WS-FULL-YEAR-2 TO WS-LEAP-TEST-YEAR.
064900     PERFORM 3520-IS-LEAP-YEAR     THRU 3520-EXIT.
065000     MOVE WS-D2-MM TO WS-LEAP-TEST-MONTH.
065100     PERFORM 3530-LAST-DAY-OF-MONTH THRU 3530-EXIT.
065200     MOVE WS-D2-DD TO WS-D2-ADJ.
065300*    CR-3811 FIX: SKIP THE ROLL-TO-30 ON THE END DATE WHEN THE
065400*    MONTH IS FEBRUARY, LEAP OR NOT.
065500     IF WS-D2-DD = WS-DAYS-THIS-MONTH AND WS-D2-MM NOT = 2
065600           MOVE 30 TO WS-D2-ADJ.
065700     MOVE WS-D1-MM TO WS-D1-MM-ADJ.
065800     MOVE WS-D2-MM TO WS-D2-MM-ADJ.
065900     PERFORM 3200-DAYS-30-360      THRU 3200-EXIT.
066000 3030-EXIT.
066100     EXIT.
066200*-----------------------------------------------------------------
066300*  3040-THIRTY-E-PLUS-360 -- "30E+/360".  DAY-31 ON THE END DATE
066400*  ROLLS TO THE 1ST OF THE *FOLLOWING* MONTH RATHER THAN TO 30
066500*  OF THE SAME MONTH -- THE ONE CONVENTION IN THIS FAMILY WHERE
066600*  WS-D2-MM-ADJ CAN DIFFER FROM THE RAW CALENDAR MONTH.
066700*-----------------------------------------------------------------
066800 3040-THIRTY-E-PLUS-360.
066900     MOVE WS-D1-DD TO WS-D1-ADJ.
067000     IF WS-D1-DD > 30
067100           MOVE 30 TO WS-D1-ADJ.
067200     MOVE WS-D1-MM TO WS-D1-MM-ADJ.
067300     MOVE WS-D2-DD TO WS-D2-ADJ.
067400     MOVE WS-D2-MM TO WS-D2-MM-ADJ.
067500*    THE "+" IN 30E+/360: A 31ST ROLLS FORWARD INTO THE 1ST OF
067600*    THE NEXT MONTH RATHER THAN BACK INTO THE 30TH OF THE SAME
067700*    ONE -- 3200 BELOW STILL SEES A CONSISTENT Y/M/D TRIPLE
067800*    BECAUSE WS-D2-MM-ADJ MOVED TOGETHER WITH WS-D2-ADJ.
067900     IF WS-D2-DD = 31
068000           MOVE 1 TO WS-D2-ADJ
068100           ADD 1 TO WS-D2-MM-ADJ.
068200     PERFORM 3200-DAYS-30-360      THRU 3200-EXIT.
068300 3040-EXIT.
068400     EXIT.
068500*-----------------------------------------------------------------
068600*  3200-DAYS-30-360 -- THE SHARED 30/360 ARITHMETIC: 360 DAYS PER
068700*  YEAR, 30 DAYS PER MONTH, AGAINST THE ADJUSTED Y/M/D FIELDS THE
068800*  FOUR CALLERS ABOVE ALREADY LOADED.
068900*-----------------------------------------------------------------
069000 3200-DAYS-30-360.
069100*    STANDARD 30/360 ARITHMETIC: YEARS * 360, PLUS MONTHS * 30,
069200*    PLUS THE ADJUSTED DAY DIFFERENCE -- ALL OVER 360.
069300     COMPUTE WS-YEAR-FRAC-RESULT ROUNDED =
069400             (360 * (WS-FULL-YEAR-2 - WS-FULL-YEAR-1)
069500             + (30 * (WS-D2-MM-ADJ - WS-D1-MM-ADJ))
069600             + (WS-D2-ADJ - WS-D1-ADJ)) / 360.
069700 3200-EXIT.
069800     EXIT.
069900*****************************************************************
070000*  ACTUAL/ACTUAL AND ACTUAL/360-365 FAMILY -- 3050/3060/3070/
070100*  3080/3090/3100 SHARE THE 3500-ACTUAL-DAYS SERIAL-DIFFERENCE
070200*  UTILITY.
070300*****************************************************************
070400*-----------------------------------------------------------------
070500*  3050-ACT-ACT-ISDA -- WHEN BOTH DATES FALL IN THE SAME
070600*  CALENDAR YEAR, ACTUAL DAYS OVER THAT YEAR'S LENGTH (365 OR
070700*  366).  OTHERWISE SPLIT AT EACH YEAR-END AND WEIGHT EACH SIDE
070800*  BY ITS OWN YEAR'S LENGTH -- THE ISDA DEFINITION FOR A PERIOD
070900*  STRADDLING A LEAP-YEAR BOUNDARY.
071000*-----------------------------------------------------------------
071100 3050-ACT-ACT-ISDA.
071200     IF WS-FULL-YEAR-1 = WS-FULL-YEAR-2
071300           MOVE WS-FULL-YEAR-1 TO WS-LEAP-TEST-YEAR
071400           PERFORM 3520-IS-LEAP-YEAR THRU 3520-EXIT
071500           MOVE 365 TO WS-DAYCOUNT-DENOM1
071600           IF WS-LEAP-TEST-SW = 'Y'
071700                 MOVE 366 TO WS-DAYCOUNT-DENOM1
071800           PERFORM 3500-ACTUAL-DAYS THRU 3500-EXIT
071900           COMPUTE WS-YEAR-FRAC-RESULT ROUNDED =
072000                   WS-ACTUAL-DAYS / WS-DAYCOUNT-DENOM1
072100     ELSE
072200*          SPLIT: DAYS FROM WS-DATE-1 TO THE FOLLOWING JAN 1,
072300*          PLUS DAYS FROM THAT JAN 1 (YEAR OF WS-DATE-2) TO
072400*          WS-DATE-2, EACH OVER ITS OWN YEAR'S DENOMINATOR.
072500           PERFORM 3500-ACTUAL-DAYS THRU 3500-EXIT
072600           MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR
072700           ADD 1 TO WS-SER-YEAR
072800           MOVE 1 TO WS-SER-MONTH
072900           MOVE 1 TO WS-SER-DAY
073000           PERFORM 3510-TO-SERIAL THRU 3510-EXIT
073100           COMPUTE WS-DAYCOUNT-DAYS-TO-YE =
073200                   WS-SER-OUT - WS-SERIAL-1
073300           MOVE WS-FULL-YEAR-2 TO WS-SER-YEAR
073400           MOVE 1 TO WS-SER-MONTH
073500           MOVE 1 TO WS-SER-DAY
073600           PERFORM 3510-TO-SERIAL THRU 3510-EXIT
073700           COMPUTE WS-DAYCOUNT-DAYS-FROM-YE =
073800                   WS-SERIAL-2 - WS-SER-OUT
073900           MOVE WS-FULL-YEAR-1 TO WS-LEAP-TEST-YEAR
074000           PERFORM 3520-IS-LEAP-YEAR THRU 3520-EXIT
074100           MOVE 365 TO WS-DAYCOUNT-DENOM1
074200           IF WS-LEAP-TEST-SW = 'Y'
074300                 MOVE 366 TO WS-DAYCOUNT-DENOM1
074400           MOVE WS-FULL-YEAR-2 TO WS-LEAP-TEST-YEAR
074500           PERFORM 3520-IS-LEAP-YEAR THRU 3520-EXIT
074600           MOVE 365 TO WS-DAYCOUNT-DENOM2
074700           IF WS-LEAP-TEST-SW = 'Y'
074800                 MOVE 366 TO WS-DAYCOUNT-DENOM2
074900           COMPUTE WS-YEAR-FRAC-RESULT ROUNDED =
075000                   (WS-DAYCOUNT-DAYS-TO-YE / WS-DAYCOUNT-DENOM1)
075100                   + (WS-DAYCOUNT-DAYS-FROM-YE /
075200                       WS-DAYCOUNT-DENOM2).
075300 3050-EXIT.
075400     EXIT.
075500*-----------------------------------------------------------------
075600*  3060-ACT-ACT-ICMA -- BOND-MARKET ACT/ACT, NEEDS THE NEXT
075700*  COUPON DATE IN WS-DATE-3 (SWAP DESK SUPPLIES THIS FROM THE
075800*  SCHEDULE TABLE).  ACTUAL DAYS IN THE ACCRUAL PERIOD OVER
075900*  ACTUAL DAYS IN THE FULL COUPON PERIOD ENDING AT WS-DATE-3.
076000*  NO WS-DATE-3 IS A CALLER ERROR -- ABEND RATHER THAN PRICE A
076100*  BAD NUMBER.
076200*-----------------------------------------------------------------
076300 3060-ACT-ACT-ICMA.
076400*    THIS IS THE ONLY DAYCOUNT CONVENTION THAT NEEDS A THIRD
076500*    DATE -- THE SWAP/FRA SCHEDULE TABLE SUPPLIES IT AS THE NEXT
076600*    COUPON DATE, NEVER THE TRADE'S OWN MATURITY.
076700     IF WS-DATE-3 = ZERO
076800           DISPLAY 'RV1000 - ACT/ACT-ICMA REQUIRES DATE3' UPON
076900               CRT
077000           MOVE 'Y' TO WS-ABEND-SW
077100           MOVE ZERO TO WS-YEAR-FRAC-RESULT
077200           GO TO 3060-EXIT.
077300     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
077400     MOVE WS-ACTUAL-DAYS TO WS-DAYCOUNT-DAYS-TO-YE.
077500*    3500-ACTUAL-DAYS ALWAYS WORKS OFF WS-DATE-1/WS-DATE-2 --
077600*    SWAP WS-DATE-3 INTO WS-DATE-2 TO GET THE FULL-COUPON-PERIOD
077700*    DENOMINATOR, THEN PUT WS-DATE-2 BACK THE WAY THE CALLER LEFT
077800*    IT.
077900     MOVE WS-DATE-2 TO WS-DATE-2-HOLD.
078000     MOVE WS-DATE-3 TO WS-DATE-2.
078100     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
078200     MOVE WS-DATE-2-HOLD TO WS-DATE-2.
078300     COMPUTE WS-YEAR-FRAC-RESULT ROUNDED =
078400             WS-DAYCOUNT-DAYS-TO-YE / WS-ACTUAL-DAYS.
078500 3060-EXIT.
078600     EXIT.
078700*-----------------------------------------------------------------
078800*  3070-ACT-365F -- ACTUAL DAYS OVER A FIXED 365, NO LEAP
078900*  ADJUSTMENT (THE "FIXED" IN ACT/365-FIXED).
079000*-----------------------------------------------------------------
079100 3070-ACT-365F.
079200*    NO LEAP-YEAR TEST AT ALL -- THE DENOMINATOR IS A FLAT 365
079300*    WHETHER OR NOT FEB 29 FALLS IN THE PERIOD.
079400     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
079500     COMPUTE WS-YEAR-FRAC-RESULT ROUNDED = WS-ACTUAL-DAYS / 365.
079600 3070-EXIT.
079700     EXIT.
079800*-----------------------------------------------------------------
079900*  3080-ACT-360 -- ACTUAL DAYS OVER 360, THE MONEY-MARKET
080000*  CONVENTION -- DEPOSITS AND FRAS USE THIS ONE.
080100*-----------------------------------------------------------------
080200 3080-ACT-360.
080300*    SAME ACTUAL-DAYS NUMERATOR AS 3070, DIFFERENT FIXED
080400*    DENOMINATOR -- THE ONLY DIFFERENCE BETWEEN THE TWO MONEY-
080500*    MARKET CONVENTIONS.
080600     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
080700     COMPUTE WS-YEAR-FRAC-RESULT ROUNDED = WS-ACTUAL-DAYS / 360.
080800 3080-EXIT.
080900     EXIT.
081000*-----------------------------------------------------------------
081100*  3090-ACT-365L -- "ACT/365L" (STERLING MARKET).  ANNUAL-
081200*  FREQUENCY TRADES TEST FOR A FEB-29 ANYWHERE IN THE ACCRUAL
081300*  PERIOD (VIA 3095 BELOW); ALL OTHER FREQUENCIES JUST TEST
081400*  WHETHER THE PERIOD'S TERMINATION YEAR IS LEAP.  11/02/95 RGT -
081500*  ADDED FOR THE STERLING DESK CR-3590.
081600*-----------------------------------------------------------------
081700 3090-ACT-365L.
081800     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
081900     IF WS-DATE-3 = ZERO
082000           MOVE WS-FULL-YEAR-2 TO WS-LEAP-TEST-YEAR
082100     ELSE
082200           COMPUTE WS-LEAP-TEST-YEAR = WS-D3-CC * 100 + WS-D3-YY.
082300     IF WS-FREQ-ANNUAL
082400           PERFORM 3095-FEB29-BETWEEN THRU 3095-EXIT
082500     ELSE
082600           PERFORM 3520-IS-LEAP-YEAR THRU 3520-EXIT
082700           MOVE WS-LEAP-TEST-SW TO WS-FEB29-FOUND-SW.
082800     MOVE 365 TO WS-DAYCOUNT-DENOM1.
082900     IF WS-FEB29-FOUND-SW = 'Y'
083000           MOVE 366 TO WS-DAYCOUNT-DENOM1.
083100     COMPUTE WS-YEAR-FRAC-RESULT ROUNDED =
083200             WS-ACTUAL-DAYS / WS-DAYCOUNT-DENOM1.
083300 3090-EXIT.
083400     EXIT.
083500*-----------------------------------------------------------------
083600*  3095-FEB29-BETWEEN -- TESTS BOTH THE CURRENT AND FOLLOWING
083700*  CALENDAR YEAR'S FEB-29 SERIAL AGAINST THE [WS-DATE-1,
083800*  WS-DATE-3-OR-2] WINDOW -- CALLED ONLY BY 3090 FOR ANNUAL
083900*  TRADES.
084000*-----------------------------------------------------------------
084100 3095-FEB29-BETWEEN.
084200*    WINDOW IS [WS-DATE-1, WS-DATE-3-IF-SUPPLIED-ELSE-WS-DATE-2)
084300*    -- AN ANNUAL ACCRUAL PERIOD SPANS AT MOST ONE FEB 29, BUT IT
084400*    COULD FALL IN EITHER THE START OR END YEAR, SO BOTH ARE
084500*    CHECKED BELOW RATHER THAN ASSUMING ONE OR THE OTHER.
084600     MOVE 'N' TO WS-FEB29-FOUND-SW.
084700     MOVE WS-DATE-2 TO WS-DATE-2-HOLD.
084800     IF WS-DATE-3 NOT = ZERO
084900           MOVE WS-DATE-3 TO WS-DATE-2
085000     ELSE
085100           MOVE WS-DATE-2-HOLD TO WS-DATE-2.
085200     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
085300     MOVE WS-SERIAL-2 TO WS-DAYCOUNT-SERIAL-3.
085400     MOVE WS-DATE-2-HOLD TO WS-DATE-2.
085500     MOVE WS-FULL-YEAR-1 TO WS-LEAP-TEST-YEAR.
085600     PERFORM 3520-IS-LEAP-YEAR     THRU 3520-EXIT.
085700     IF WS-LEAP-TEST-SW = 'Y'
085800           MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR
085900           MOVE 2 TO WS-SER-MONTH
086000           MOVE 29 TO WS-SER-DAY
086100           PERFORM 3510-TO-SERIAL THRU 3510-EXIT
086200           IF WS-SER-OUT > WS-SERIAL-1 AND
086300                   WS-SER-OUT NOT > WS-DAYCOUNT-SERIAL-3
086400                 MOVE 'Y' TO WS-FEB29-FOUND-SW.
086500     COMPUTE WS-LEAP-TEST-YEAR = WS-FULL-YEAR-1 + 1.
086600     PERFORM 3520-IS-LEAP-YEAR     THRU 3520-EXIT.
086700     IF WS-LEAP-TEST-SW = 'Y'
086800           MOVE WS-LEAP-TEST-YEAR TO WS-SER-YEAR
086900           MOVE 2 TO WS-SER-MONTH
087000           MOVE 29 TO WS-SER-DAY
087100           PERFORM 3510-TO-SERIAL THRU 3510-EXIT
087200           IF WS-SER-OUT > WS-SERIAL-1 AND
087300                   WS-SER-OUT NOT > WS-DAYCOUNT-SERIAL-3
087400                 MOVE 'Y' TO WS-FEB29-FOUND-SW.
087500 3095-EXIT.
087600     EXIT.
087700*-----------------------------------------------------------------
087800*  3100-SIMPLE -- FALLBACK CONVENTION, ACTUAL DAYS OVER 365.
087900*  REACHED ONLY WHEN 3000'S DISPATCH FINDS NO RECOGNIZED
088000*  DAY-COUNT-CODE.
088100*-----------------------------------------------------------------
088200 3100-SIMPLE.
088300*    SAME FORMULA AS 3070-ACT-365F -- KEPT AS ITS OWN PARAGRAPH
088400*    SO THE FALLBACK PATH DOESN'T SILENTLY SHARE 3070'S NUMBER
088500*    AND DRIFT OUT OF SYNC IF ONE IS EVER CHANGED.
088600     PERFORM 3500-ACTUAL-DAYS      THRU 3500-EXIT.
088700     COMPUTE WS-YEAR-FRAC-RESULT ROUNDED = WS-ACTUAL-DAYS / 365.
088800 3100-EXIT.
088900     EXIT.
089000*****************************************************************
089100*  3500-ACTUAL-DAYS -- SERIAL(WS-DATE-2) - SERIAL(WS-DATE-1).
089200*  GENERAL-PURPOSE; CALLERS SET WS-DATE-1/WS-DATE-2 FIRST.
089300*****************************************************************
089400 3500-ACTUAL-DAYS.
089500     COMPUTE WS-SER-YEAR = WS-D1-CC * 100 + WS-D1-YY.
089600     MOVE WS-D1-MM TO WS-SER-MONTH.
089700     MOVE WS-D1-DD TO WS-SER-DAY.
089800     PERFORM 3510-TO-SERIAL        THRU 3510-EXIT.
089900     MOVE WS-SER-OUT TO WS-SERIAL-1.
090000     COMPUTE WS-SER-YEAR = WS-D2-CC * 100 + WS-D2-YY.
090100     MOVE WS-D2-MM TO WS-SER-MONTH.
090200     MOVE WS-D2-DD TO WS-SER-DAY.
090300     PERFORM 3510-TO-SERIAL        THRU 3510-EXIT.
090400     MOVE WS-SER-OUT TO WS-SERIAL-2.
090500*    THE SUBTRACTION ITSELF -- BOTH SERIALS ARE JULIAN DAY
090600*    NUMBERS SO THIS IS A STRAIGHT CALENDAR-DAY COUNT, NO
090700*    ADJUSTMENT NEEDED.
090800     COMPUTE WS-ACTUAL-DAYS = WS-SERIAL-2 - WS-SERIAL-1.
090900 3500-EXIT.
091000     EXIT.
091100*****************************************************************
091200*  3510-TO-SERIAL -- RICHARDS' ALGORITHM, YEAR/MONTH/DAY TO A
091300*  PROLEPTIC-GREGORIAN JULIAN SERIAL.  WS-SER-YEAR/MONTH/DAY IN,
091400*  WS-SER-OUT OUT.  EVERY DIVISION HERE IS ON A NON-NEGATIVE
091500*  OPERAND, SO TRUNCATION BEHAVES AS FLOOR DIVISION THROUGHOUT.
091600*****************************************************************
091700 3510-TO-SERIAL.
091800*    WS-SER-A RE-BASES THE CALENDAR SO MARCH IS MONTH 1 AND
091900*    JAN/FEB OF YEAR Y FALL AT THE END OF "YEAR Y-1" -- THE
092000*    STANDARD RICHARDS TRICK THAT LETS THE REST OF THE FORMULA
092100*    IGNORE THE FEB-29 SPECIAL CASE ENTIRELY.
092200     COMPUTE WS-SER-A = (14 - WS-SER-MONTH) / 12.
092300     COMPUTE WS-SER-YR = WS-SER-YEAR + 4800 - WS-SER-A.
092400     COMPUTE WS-SER-MO = WS-SER-MONTH + (12 * WS-SER-A) - 3.
092500     COMPUTE WS-SER-OUT =
092600             WS-SER-DAY
092700             + (((153 * WS-SER-MO) + 2) / 5)
092800             + (365 * WS-SER-YR)
092900             + (WS-SER-YR / 4)
093000             - (WS-SER-YR / 100)
093100             + (WS-SER-YR / 400)
093200             - 32045.
093300 3510-EXIT.
093400     EXIT.
093500*****************************************************************
093600*  3520-IS-LEAP-YEAR -- WS-LEAP-TEST-YEAR IN, WS-LEAP-TEST-SW
093700*  OUT ('Y'/'N').  STANDARD GREGORIAN RULE.
093800*****************************************************************
093900 3520-IS-LEAP-YEAR.
094000     MOVE 'N' TO WS-LEAP-TEST-SW.
094100*    DIVISIBLE BY 4, UNLESS ALSO DIVISIBLE BY 100 -- UNLESS
094200*    ALSO DIVISIBLE BY 400.  2000 WAS LEAP; 1900/2100 ARE NOT.
094300     DIVIDE WS-LEAP-TEST-YEAR BY 4 GIVING WS-SUB
094400         REMAINDER WS-SUB-2.
094500     IF WS-SUB-2 = 0
094600           DIVIDE WS-LEAP-TEST-YEAR BY 100 GIVING WS-SUB
094700               REMAINDER WS-SUB-2
094800           IF WS-SUB-2 NOT = 0
094900                 MOVE 'Y' TO WS-LEAP-TEST-SW
095000           ELSE
095100                 DIVIDE WS-LEAP-TEST-YEAR BY 400 GIVING WS-SUB
095200                     REMAINDER WS-SUB-2
095300                 IF WS-SUB-2 = 0
095400                       MOVE 'Y' TO WS-LEAP-TEST-SW.
095500 3520-EXIT.
095600     EXIT.
095700*****************************************************************
095800*  3530-LAST-DAY-OF-MONTH -- WS-LEAP-TEST-MONTH AND
095900*  WS-LEAP-TEST-SW (LEAP FLAG FOR THE YEAR) IN; WS-DAYS-THIS-
096000*  MONTH OUT.
096100*****************************************************************
096200 3530-LAST-DAY-OF-MONTH.
096300*    ASSUME 31 GOING IN -- APR/JUN/SEP/NOV DROP TO 30, AND
096400*    FEBRUARY DROPS FURTHER TO 28 OR 29 BELOW.  CALLER MUST RUN
096500*    3520-IS-LEAP-YEAR FIRST WHEN THE TARGET MONTH IS FEBRUARY.
096600     MOVE 31 TO WS-DAYS-THIS-MONTH.
096700     IF WS-LEAP-TEST-MONTH = 4 OR WS-LEAP-TEST-MONTH = 6 OR
096800             WS-LEAP-TEST-MONTH = 9 OR WS-LEAP-TEST-MONTH = 11
096900           MOVE 30 TO WS-DAYS-THIS-MONTH.
097000     IF WS-LEAP-TEST-MONTH = 2
097100           MOVE 28 TO WS-DAYS-THIS-MONTH
097200           IF WS-LEAP-TEST-SW = 'Y'
097300                 MOVE 29 TO WS-DAYS-THIS-MONTH.
097400 3530-EXIT.
097500     EXIT.
097600*****************************************************************
097700*  4000-IS-BUSINESS-DAY -- CALENDAR.ISBUSINESSDAY.  TESTS THE
097800*  DATE IN WS-DATE-1 AGAINST WS-CAL-CODE; RESULT IN
097900*  WS-IS-BUS-DAY-SW ('Y'/'N').  01/11/95 LPH - ORIGINAL FIVE-
098000*  CALENDAR DISPATCH CR-3190.
098100*****************************************************************
098200 4000-IS-BUSINESS-DAY.
098300*    ASSUME A BUSINESS DAY GOING IN -- EVERY HOLIDAY TEST BELOW
098400*    ONLY HAS TO FLIP THIS TO 'N' ON A MATCH, NEVER SET IT 'Y'.
098500     MOVE 'Y' TO WS-IS-BUS-DAY-SW.
098600*    WS-CAL-NONE (THE "NO CALENDAR" CODE) MEANS EVERY DAY IS A
098700*    BUSINESS DAY -- USED WHEN A TRADE CARRIES NO SETTLEMENT
098800*    CALENDAR OF ITS OWN.
098900     IF WS-CAL-NONE
099000           GO TO 4000-EXIT.
099100     PERFORM 4050-DAY-OF-WEEK      THRU 4050-EXIT.
099200*    SATURDAY/SUNDAY (DAY-OF-WEEK 5/6, MONDAY=0) IS A WEEKEND ON
099300*    ALL FOUR NAMED CALENDARS -- TESTED ONCE HERE RATHER THAN
099400*    REPEATED IN EACH OF 4010/4020/4030 BELOW.
099500     IF WS-DAY-OF-WEEK = 5 OR WS-DAY-OF-WEEK = 6
099600           MOVE 'N' TO WS-IS-BUS-DAY-SW
099700           GO TO 4000-EXIT.
099800*    WS-CAL-WEEKEND IS SAT/SUN ONLY, NO NAMED HOLIDAYS -- ALREADY
099900*    SETTLED BY THE DAY-OF-WEEK TEST ABOVE.
100000     IF WS-CAL-WEEKEND
100100           GO TO 4000-EXIT.
100200     COMPUTE WS-FULL-YEAR-1 = WS-D1-CC * 100 + WS-D1-YY.
100300*    EACH CALENDAR BELOW ONLY NEEDS TO SET 'N' WHEN IT FINDS A
100400*    MATCH -- WS-IS-BUS-DAY-SW IS ALREADY 'Y' GOING IN.
100500     IF WS-CAL-UK
100600           PERFORM 4010-UK-HOLIDAY THRU 4010-EXIT
100700     ELSE
100800     IF WS-CAL-US
100900           PERFORM 4020-US-HOLIDAY THRU 4020-EXIT
101000     ELSE
101100     IF WS-CAL-TARGET
101200           PERFORM 4030-TARGET-HOLIDAY THRU 4030-EXIT.
101300 4000-EXIT.
101400     EXIT.
101500*****************************************************************
101600*  4010-UK-HOLIDAY -- LONDON BANK-HOLIDAY CALENDAR.  NEW YEAR'S
101700*  DAY, GOOD FRIDAY/EASTER MONDAY, THE EARLY-MAY AND LATE-AUGUST
101800*  BANK HOLIDAYS (FIRST/LAST MONDAY OF THE MONTH) AND UK
101900*  CHRISTMAS (4011, BELOW).
102000*****************************************************************
102100 4010-UK-HOLIDAY.
102200*    NEW YEAR'S DAY, JAN 1 -- NO WEEKEND SUBSTITUTION ON THIS
102300*    CALENDAR (UNLIKE THE DEC-25/26 PAIR BELOW, WHICH ROLLS).
102400     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 0101.
102500     IF WS-DATE-1 = WS-HOLIDAY-DT
102600           MOVE 'N' TO WS-IS-BUS-DAY-SW
102700           GO TO 4010-EXIT.
102800*    GOOD FRIDAY AND EASTER MONDAY, BOTH DERIVED FROM THE SAME
102900*    EASTER-MONDAY TABLE LOOKUP IN 4061/4060 BELOW.
103000     PERFORM 4061-GET-GOOD-FRIDAY  THRU 4061-EXIT.
103100     IF WS-DATE-1 = WS-GOOD-FRIDAY-DT OR
103200             WS-DATE-1 = WS-EASTER-MONDAY-DT
103300           MOVE 'N' TO WS-IS-BUS-DAY-SW
103400           GO TO 4010-EXIT.
103500*    EARLY MAY BANK HOLIDAY -- FIRST MONDAY OF MAY.
103600     MOVE 5 TO WS-SAVE-MONTH.
103700     MOVE 1 TO WS-NTH-WEEKDAY-N.
103800     MOVE 0 TO WS-TARGET-DOW.
103900     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
104000     IF WS-DATE-1 = WS-HOLIDAY-DT
104100           MOVE 'N' TO WS-IS-BUS-DAY-SW
104200           GO TO 4010-EXIT.
104300*    SPRING BANK HOLIDAY -- LAST MONDAY OF MAY (WS-NTH-WEEKDAY-N
104400*    OF ZERO MEANS "LAST", PER 4070'S HEADER BELOW).
104500     MOVE 5 TO WS-SAVE-MONTH.
104600     MOVE 0 TO WS-NTH-WEEKDAY-N.
104700     MOVE 0 TO WS-TARGET-DOW.
104800     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
104900     IF WS-DATE-1 = WS-HOLIDAY-DT
105000           MOVE 'N' TO WS-IS-BUS-DAY-SW
105100           GO TO 4010-EXIT.
105200*    SUMMER BANK HOLIDAY -- LAST MONDAY OF AUGUST.
105300     MOVE 8 TO WS-SAVE-MONTH.
105400     MOVE 0 TO WS-NTH-WEEKDAY-N.
105500     MOVE 0 TO WS-TARGET-DOW.
105600     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
105700     IF WS-DATE-1 = WS-HOLIDAY-DT
105800           MOVE 'N' TO WS-IS-BUS-DAY-SW
105900           GO TO 4010-EXIT.
106000*    LAST CHECK -- THE TWO-DAY CHRISTMAS CLOSURE, WHICH NEEDS ITS
106100*    OWN PARAGRAPH SINCE EITHER DAY CAN ROLL ONTO A WEEKEND.
106200     PERFORM 4011-UK-CHRISTMAS     THRU 4011-EXIT.
106300 4010-EXIT.
106400     EXIT.
106500*****************************************************************
106600*  4011-UK-CHRISTMAS -- DEC 25/26, EACH ROLLED TO THE NEXT
106700*  NON-HOLIDAY WEEKDAY WHEN IT FALLS ON A WEEKEND (THE 27TH/28TH
106800*  MONDAY/TUESDAY SUBSTITUTION).  11/18/96 LPH - CR-4471.
106900*****************************************************************
107000 4011-UK-CHRISTMAS.
107100*    ROLL THE 25TH FIRST AND STASH ITS ROLLED SERIAL IN WS-INV-B
107200*    -- 4013 BELOW NEEDS IT TO KEEP THE ROLLED 26TH FROM LANDING
107300*    ON THE SAME DAY.
107400     MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR.
107500     MOVE 12 TO WS-SER-MONTH.
107600     MOVE 25 TO WS-SER-DAY.
107700     PERFORM 3510-TO-SERIAL       THRU 3510-EXIT.
107800     PERFORM 4012-ROLL-WEEKEND    THRU 4012-EXIT.
107900     MOVE WS-SER-OUT TO WS-INV-B.
108000*    NOW ROLL THE 26TH THE SAME WAY.
108100     MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR.
108200     MOVE 12 TO WS-SER-MONTH.
108300     MOVE 26 TO WS-SER-DAY.
108400     PERFORM 3510-TO-SERIAL       THRU 3510-EXIT.
108500     PERFORM 4012-ROLL-WEEKEND    THRU 4012-EXIT.
108600*    THE 26TH ALSO HAS TO CLEAR THE (POSSIBLY JUST-ROLLED) 25TH
108700*    -- OTHERWISE BOTH DAYS COULD LAND ON THE SAME ROLLED DATE.
108800     PERFORM 4013-ROLL-PAST-XMAS  THRU 4013-EXIT.
108900     MOVE WS-SER-OUT TO WS-INV-C.
109000*    CONVERT BOTH ROLLED SERIALS BACK TO CCYYMMDD AND TEST THE
109100*    INCOMING DATE AGAINST EACH IN TURN.
109200     MOVE WS-INV-B TO WS-SER-OUT.
109300     PERFORM 4680-SERIAL-TO-DATE  THRU 4680-EXIT.
109400     COMPUTE WS-HOLIDAY-DT = (WS-INV-YEAR * 10000) +
109500             (WS-INV-MONTH * 100) + WS-INV-DAY.
109600     IF WS-DATE-1 = WS-HOLIDAY-DT
109700           MOVE 'N' TO WS-IS-BUS-DAY-SW
109800           GO TO 4011-EXIT.
109900     MOVE WS-INV-C TO WS-SER-OUT.
110000     PERFORM 4680-SERIAL-TO-DATE  THRU 4680-EXIT.
110100     COMPUTE WS-HOLIDAY-DT = (WS-INV-YEAR * 10000) +
110200             (WS-INV-MONTH * 100) + WS-INV-DAY.
110300     IF WS-DATE-1 = WS-HOLIDAY-DT
110400           MOVE 'N' TO WS-IS-BUS-DAY-SW.
110500 4011-EXIT.
110600     EXIT.
110700*-----------------------------------------------------------------
110800*  4012-ROLL-WEEKEND -- STEPS WS-SER-OUT FORWARD ONE DAY AT A
110900*  TIME (VIA 4014) UNTIL IT NO LONGER FALLS ON A SATURDAY OR
111000*  SUNDAY.
111100*-----------------------------------------------------------------
111200 4012-ROLL-WEEKEND.
111300     DIVIDE WS-SER-OUT BY 7 GIVING WS-SUB REMAINDER WS-DAY-OF-WEEK.
111400     PERFORM 4014-ROLL-STEP        THRU 4014-EXIT
111500         UNTIL WS-DAY-OF-WEEK NOT = 5 AND WS-DAY-OF-WEEK NOT = 6.
111600 4012-EXIT.
111700     EXIT.
111800*-----------------------------------------------------------------
111900*  4013-ROLL-PAST-XMAS -- USED ONLY FOR THE 26TH: KEEPS STEPPING
112000*  FORWARD WHILE THE CANDIDATE DATE EQUALS THE (ALREADY ROLLED)
112100*  25TH SERIAL IN WS-INV-B, OR FALLS ON A WEEKEND.
112200*-----------------------------------------------------------------
112300 4013-ROLL-PAST-XMAS.
112400     PERFORM 4014-ROLL-STEP        THRU 4014-EXIT
112500         UNTIL WS-SER-OUT NOT = WS-INV-B
112600               AND WS-DAY-OF-WEEK NOT = 5 AND WS-DAY-OF-WEEK NOT = 6.
112700 4013-EXIT.
112800     EXIT.
112900*-----------------------------------------------------------------
113000*  4014-ROLL-STEP -- ONE-DAY ADVANCE SHARED BY 4012/4013, WITH
113100*  THE NEW DAY-OF-WEEK RECOMPUTED SO THE CALLING PERFORM'S
113200*  UNTIL-TEST SEES CURRENT DATA.
113300*-----------------------------------------------------------------
113400 4014-ROLL-STEP.
113500     ADD 1 TO WS-SER-OUT.
113600     DIVIDE WS-SER-OUT BY 7 GIVING WS-SUB REMAINDER WS-DAY-OF-WEEK.
113700 4014-EXIT.
113800     EXIT.
113900*****************************************************************
114000*  4020-US-HOLIDAY -- FEDERAL RESERVE BOND-MARKET CALENDAR.
114100*  09/23/97 RGT - ADDED COLUMBUS/VETERANS FOR TREASURY DESK
114200*  RECONCILIATION  CR-4802.
114300*****************************************************************
114400 4020-US-HOLIDAY.
114500*    NEW YEAR'S DAY, JAN 1 -- FIXED DATE, NO WEEKEND ROLL ON THE
114600*    US CALENDAR (THE JULY 4TH/VETERANS DAY FIXED DATES BELOW DO
114700*    ROLL, VIA 4021 -- THIS ONE DOES NOT, PER THE SOURCE LIBRARY).
114800     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 0101.
114900     IF WS-DATE-1 = WS-HOLIDAY-DT
115000           MOVE 'N' TO WS-IS-BUS-DAY-SW
115100           GO TO 4020-EXIT.
115200*    MLK DAY -- 3RD MONDAY OF JANUARY.
115300     MOVE 1 TO WS-SAVE-MONTH.
115400     MOVE 3 TO WS-NTH-WEEKDAY-N.
115500     MOVE 0 TO WS-TARGET-DOW.
115600     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
115700     IF WS-DATE-1 = WS-HOLIDAY-DT
115800           MOVE 'N' TO WS-IS-BUS-DAY-SW
115900           GO TO 4020-EXIT.
116000*    PRESIDENTS DAY -- 3RD MONDAY OF FEBRUARY.
116100     MOVE 2 TO WS-SAVE-MONTH.
116200     MOVE 3 TO WS-NTH-WEEKDAY-N.
116300     MOVE 0 TO WS-TARGET-DOW.
116400     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
116500     IF WS-DATE-1 = WS-HOLIDAY-DT
116600           MOVE 'N' TO WS-IS-BUS-DAY-SW
116700           GO TO 4020-EXIT.
116800*    MEMORIAL DAY -- LAST MONDAY OF MAY.
116900     MOVE 5 TO WS-SAVE-MONTH.
117000     MOVE 0 TO WS-NTH-WEEKDAY-N.
117100     MOVE 0 TO WS-TARGET-DOW.
117200     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
117300     IF WS-DATE-1 = WS-HOLIDAY-DT
117400           MOVE 'N' TO WS-IS-BUS-DAY-SW
117500           GO TO 4020-EXIT.
117600*    JULY 4TH -- NEAREST-WEEKDAY RULE VIA 4021 (FIXED DATE,
117700*    NOT A WEEKDAY-OF-MONTH RULE LIKE THE ONES ABOVE).
117800     MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR.
117900     MOVE 7 TO WS-SER-MONTH.
118000     MOVE 4 TO WS-SER-DAY.
118100     PERFORM 3510-TO-SERIAL        THRU 3510-EXIT.
118200     PERFORM 4021-NEAREST-WEEKDAY  THRU 4021-EXIT.
118300     PERFORM 4680-SERIAL-TO-DATE   THRU 4680-EXIT.
118400     COMPUTE WS-HOLIDAY-DT = (WS-INV-YEAR * 10000) +
118500             (WS-INV-MONTH * 100) + WS-INV-DAY.
118600     IF WS-DATE-1 = WS-HOLIDAY-DT
118700           MOVE 'N' TO WS-IS-BUS-DAY-SW
118800           GO TO 4020-EXIT.
118900*    LABOR DAY -- 1ST MONDAY OF SEPTEMBER.
119000     MOVE 9 TO WS-SAVE-MONTH.
119100     MOVE 1 TO WS-NTH-WEEKDAY-N.
119200     MOVE 0 TO WS-TARGET-DOW.
119300     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
119400     IF WS-DATE-1 = WS-HOLIDAY-DT
119500           MOVE 'N' TO WS-IS-BUS-DAY-SW
119600           GO TO 4020-EXIT.
119700*    CR-4802: COLUMBUS DAY -- 2ND MONDAY OF OCTOBER.  ADDED FOR
119800*    THE TREASURY DESK'S BOND-MARKET RECONCILIATION, WHICH
119900*    CLOSES ON THIS DAY EVEN THOUGH THE EQUITY MARKETS DO NOT.
120000     MOVE 10 TO WS-SAVE-MONTH.
120100     MOVE 2 TO WS-NTH-WEEKDAY-N.
120200     MOVE 0 TO WS-TARGET-DOW.
120300     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
120400     IF WS-DATE-1 = WS-HOLIDAY-DT
120500           MOVE 'N' TO WS-IS-BUS-DAY-SW
120600           GO TO 4020-EXIT.
120700*    VETERANS DAY -- FIXED NOV 11, NEAREST-WEEKDAY RULE (SAME
120800*    4021 PARAGRAPH AS JULY 4TH, ABOVE).  CR-4802.
120900     MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR.
121000     MOVE 11 TO WS-SER-MONTH.
121100     MOVE 11 TO WS-SER-DAY.
121200     PERFORM 3510-TO-SERIAL        THRU 3510-EXIT.
121300     PERFORM 4021-NEAREST-WEEKDAY  THRU 4021-EXIT.
121400     PERFORM 4680-SERIAL-TO-DATE   THRU 4680-EXIT.
121500     COMPUTE WS-HOLIDAY-DT = (WS-INV-YEAR * 10000) +
121600             (WS-INV-MONTH * 100) + WS-INV-DAY.
121700     IF WS-DATE-1 = WS-HOLIDAY-DT
121800           MOVE 'N' TO WS-IS-BUS-DAY-SW
121900           GO TO 4020-EXIT.
122000*    THANKSGIVING -- 4TH THURSDAY OF NOVEMBER (WS-TARGET-DOW OF
122100*    3 = THURSDAY, MONDAY=0 NUMBERING).
122200     MOVE 11 TO WS-SAVE-MONTH.
122300     MOVE 4 TO WS-NTH-WEEKDAY-N.
122400     MOVE 3 TO WS-TARGET-DOW.
122500     PERFORM 4070-GET-NTH-WEEKDAY THRU 4070-EXIT.
122600     IF WS-DATE-1 = WS-HOLIDAY-DT
122700           MOVE 'N' TO WS-IS-BUS-DAY-SW
122800           GO TO 4020-EXIT.
122900*    CHRISTMAS -- FIXED DEC 25, NO WEEKEND-ROLL ON THE US
123000*    CALENDAR (UNLIKE THE UK'S DEC-27/28 SUBSTITUTION ABOVE).
123100     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 1225.
123200     IF WS-DATE-1 = WS-HOLIDAY-DT
123300           MOVE 'N' TO WS-IS-BUS-DAY-SW.
123400 4020-EXIT.
123500     EXIT.
123600*-----------------------------------------------------------------
123700*  4021-NEAREST-WEEKDAY -- A FIXED-DATE HOLIDAY THAT FALLS ON A
123800*  SATURDAY IS OBSERVED THE PRECEDING FRIDAY; ON A SUNDAY, THE
123900*  FOLLOWING MONDAY.  WS-SER-OUT IN/OUT.
124000*-----------------------------------------------------------------
124100 4021-NEAREST-WEEKDAY.
124200     DIVIDE WS-SER-OUT BY 7 GIVING WS-SUB REMAINDER WS-DAY-OF-WEEK.
124300*    DAY-OF-WEEK 5 = SATURDAY, BACK UP ONE DAY TO FRIDAY; 6 =
124400*    SUNDAY, FORWARD ONE DAY TO MONDAY.  ANY OTHER WEEKDAY IS
124500*    OBSERVED ON ITS OWN DATE AND FALLS THROUGH UNCHANGED.
124600     IF WS-DAY-OF-WEEK = 5
124700           SUBTRACT 1 FROM WS-SER-OUT
124800     ELSE
124900     IF WS-DAY-OF-WEEK = 6
125000           ADD 1 TO WS-SER-OUT.
125100 4021-EXIT.
125200     EXIT.
125300*****************************************************************
125400*  4030-TARGET-HOLIDAY -- EUROZONE TARGET CALENDAR.  NEW YEAR'S,
125500*  GOOD FRIDAY/EASTER MONDAY, MAY DAY, AND THE TWO-DAY CHRISTMAS
125600*  CLOSURE (25TH/26TH, NEITHER ROLLED -- TARGET SIMPLY STAYS
125700*  CLOSED BOTH DAYS REGARDLESS OF WEEKDAY).
125800*****************************************************************
125900 4030-TARGET-HOLIDAY.
126000*    NEW YEAR'S DAY, JAN 1.
126100     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 0101.
126200     IF WS-DATE-1 = WS-HOLIDAY-DT
126300           MOVE 'N' TO WS-IS-BUS-DAY-SW
126400           GO TO 4030-EXIT.
126500*    MAY DAY, MAY 1.
126600     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 0501.
126700     IF WS-DATE-1 = WS-HOLIDAY-DT
126800           MOVE 'N' TO WS-IS-BUS-DAY-SW
126900           GO TO 4030-EXIT.
127000*    GOOD FRIDAY/EASTER MONDAY, SAME TABLE LOOKUP THE UK
127100*    CALENDAR USES ABOVE.
127200     PERFORM 4061-GET-GOOD-FRIDAY  THRU 4061-EXIT.
127300     IF WS-DATE-1 = WS-GOOD-FRIDAY-DT OR
127400             WS-DATE-1 = WS-EASTER-MONDAY-DT
127500           MOVE 'N' TO WS-IS-BUS-DAY-SW
127600           GO TO 4030-EXIT.
127700*    CHRISTMAS, DEC 25 -- NEITHER THIS NOR BOXING DAY BELOW ROLLS
127800*    OFF A WEEKEND; TARGET IS CLOSED BOTH FIXED DATES OUTRIGHT.
127900     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 1225.
128000     IF WS-DATE-1 = WS-HOLIDAY-DT
128100           MOVE 'N' TO WS-IS-BUS-DAY-SW
128200           GO TO 4030-EXIT.
128300*    ST STEPHEN'S DAY / BOXING DAY, DEC 26.
128400     COMPUTE WS-HOLIDAY-DT = (WS-FULL-YEAR-1 * 10000) + 1226.
128500     IF WS-DATE-1 = WS-HOLIDAY-DT
128600           MOVE 'N' TO WS-IS-BUS-DAY-SW.
128700 4030-EXIT.
128800     EXIT.
128900*****************************************************************
129000*  4050-DAY-OF-WEEK -- WS-DATE-1 IN, WS-DAY-OF-WEEK OUT (0=MON
129100*  THROUGH 6=SUN).  JULIAN-SERIAL MOD 7 (SERIAL 2451545, A
129200*  KNOWN SATURDAY, GIVES REMAINDER 5 -- CONFIRMS THE MAPPING).
129300*****************************************************************
129400 4050-DAY-OF-WEEK.
129500*    BREAK THE PACKED CCYYMMDD FIELD INTO THE YEAR/MONTH/DAY
129600*    TRIPLE 3510-TO-SERIAL EXPECTS, THEN REDUCE THE RESULTING
129700*    SERIAL MOD 7 TO A 0-6 WEEKDAY NUMBER.
129800     COMPUTE WS-SER-YEAR = WS-D1-CC * 100 + WS-D1-YY.
129900     MOVE WS-D1-MM TO WS-SER-MONTH.
130000     MOVE WS-D1-DD TO WS-SER-DAY.
130100     PERFORM 3510-TO-SERIAL        THRU 3510-EXIT.
130200     DIVIDE WS-SER-OUT BY 7 GIVING WS-SUB REMAINDER WS-DAY-OF-WEEK.
130300 4050-EXIT.
130400     EXIT.
130500*****************************************************************
130600*  4060-GET-EASTER-MONDAY -- WS-FULL-YEAR-1 IN, WS-EASTER-
130700*  MONDAY-DT OUT, VIA THE 1901-2100 OFFSET TABLE IN RVWORK.
130800*  02/09/99 SSM - TABLE EXTENDED THROUGH 2100 FOR Y2K CR-5003;
130900*  BEFORE THAT IT STOPPED AT 2050 AND WOULD HAVE SUBSCRIPTED OFF
131000*  THE END OF WS-EASTER-OFFSET ON ANY TRADE DATED PAST IT.
131100*****************************************************************
131200 4060-GET-EASTER-MONDAY.
131300*    TABLE IS 1-ORIGIN FOR 1901 -- SUBTRACTING 1900 (NOT 1901)
131400*    GIVES THE RIGHT SUBSCRIPT SINCE WS-SUB IS ALSO 1-ORIGIN.
131500     COMPUTE WS-SUB = WS-FULL-YEAR-1 - 1900.
131600     MOVE WS-EASTER-OFFSET(WS-SUB) TO WS-SUB-2.
131700*    THE TABLE ENTRY IS A DAY-OFFSET FROM JAN 1 OF THE SAME
131800*    YEAR -- CONVERT JAN 1 TO A SERIAL, ADD THE OFFSET, AND
131900*    CONVERT BACK TO GET EASTER MONDAY'S OWN CCYYMMDD.
132000     MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR.
132100     MOVE 1 TO WS-SER-MONTH.
132200     MOVE 1 TO WS-SER-DAY.
132300     PERFORM 3510-TO-SERIAL       THRU 3510-EXIT.
132400     COMPUTE WS-SER-OUT = WS-SER-OUT + WS-SUB-2.
132500     PERFORM 4680-SERIAL-TO-DATE   THRU 4680-EXIT.
132600     COMPUTE WS-EASTER-MONDAY-DT = (WS-INV-YEAR * 10000) +
132700             (WS-INV-MONTH * 100) + WS-INV-DAY.
132800 4060-EXIT.
132900     EXIT.
133000*****************************************************************
133100*  4061-GET-GOOD-FRIDAY -- EASTER MONDAY MINUS 3 CALENDAR DAYS.
133200*****************************************************************
133300 4061-GET-GOOD-FRIDAY.
133400*    GOOD FRIDAY IS ALWAYS EXACTLY 3 DAYS BEFORE EASTER MONDAY
133500*    (SATURDAY AND EASTER SUNDAY IN BETWEEN) -- NO SEPARATE
133600*    TABLE OR HOLIDAY RULE OF ITS OWN.
133700     PERFORM 4060-GET-EASTER-MONDAY THRU 4060-EXIT.
133800     COMPUTE WS-SER-OUT = WS-SER-OUT - 3.
133900     PERFORM 4680-SERIAL-TO-DATE    THRU 4680-EXIT.
134000     COMPUTE WS-GOOD-FRIDAY-DT = (WS-INV-YEAR * 10000) +
134100             (WS-INV-MONTH * 100) + WS-INV-DAY.
134200 4061-EXIT.
134300     EXIT.
134400*****************************************************************
134500*  4070-GET-NTH-WEEKDAY -- NTH (OR LAST, WHEN WS-NTH-WEEKDAY-N
134600*  IS ZERO) WS-TARGET-DOW OF WS-SAVE-MONTH/WS-FULL-YEAR-1.
134700*  RESULT IN WS-HOLIDAY-DT.  SHARED BY EVERY "NTH MONDAY OF THE
134800*  MONTH" HOLIDAY IN THE UK AND US CALENDARS ABOVE.
134900*****************************************************************
135000 4070-GET-NTH-WEEKDAY.
135100*    NEED THE TARGET MONTH'S LAST DAY-OF-MONTH FOR THE "LAST
135200*    WEEKDAY" CASE BELOW, SO RUN THE LEAP-YEAR/MONTH-LENGTH
135300*    PAIR UP FRONT REGARDLESS OF WHICH CASE THIS CALL NEEDS.
135400     MOVE WS-SAVE-MONTH TO WS-LEAP-TEST-MONTH.
135500     MOVE WS-FULL-YEAR-1 TO WS-LEAP-TEST-YEAR.
135600     PERFORM 3520-IS-LEAP-YEAR      THRU 3520-EXIT.
135700     PERFORM 3530-LAST-DAY-OF-MONTH THRU 3530-EXIT.
135800     MOVE WS-FULL-YEAR-1 TO WS-SER-YEAR.
135900     MOVE WS-SAVE-MONTH  TO WS-SER-MONTH.
136000*    START FROM THE LAST DAY OF THE MONTH WHEN "LAST" IS WANTED,
136100*    OTHERWISE FROM THE 1ST -- EITHER WAY GIVES A KNOWN WEEKDAY
136200*    TO WALK FROM BELOW.
136300     IF WS-NTH-WEEKDAY-N = 0
136400           MOVE WS-DAYS-THIS-MONTH TO WS-SER-DAY
136500     ELSE
136600           MOVE 1 TO WS-SER-DAY.
136700     PERFORM 3510-TO-SERIAL         THRU 3510-EXIT.
136800     DIVIDE WS-SER-OUT BY 7 GIVING WS-SUB REMAINDER WS-DAY-OF-WEEK.
136900*    N = 0 ("LAST") WALKS BACKWARD FROM THE MONTH'S LAST DAY TO
137000*    THE PRECEDING TARGET WEEKDAY; OTHERWISE WALK FORWARD FROM
137100*    THE 1ST TO THE TARGET WEEKDAY, THEN ADD (N-1) WEEKS.
137200     IF WS-NTH-WEEKDAY-N = 0
137300           COMPUTE WS-SUB = WS-DAY-OF-WEEK - WS-TARGET-DOW
137400           IF WS-SUB < 0
137500                 ADD 7 TO WS-SUB
137600           COMPUTE WS-SER-OUT = WS-SER-OUT - WS-SUB
137700     ELSE
137800           COMPUTE WS-SUB = WS-TARGET-DOW - WS-DAY-OF-WEEK
137900           IF WS-SUB < 0
138000                 ADD 7 TO WS-SUB
138100           COMPUTE WS-SER-OUT = WS-SER-OUT + WS-SUB +
138200                   ((WS-NTH-WEEKDAY-N - 1) * 7).
138300     PERFORM 4680-SERIAL-TO-DATE    THRU 4680-EXIT.
138400     COMPUTE WS-HOLIDAY-DT = (WS-INV-YEAR * 10000) +
138500             (WS-INV-MONTH * 100) + WS-INV-DAY.
138600 4070-EXIT.
138700     EXIT.
138800*****************************************************************
138900*  4100-ADJUST-DATE -- CALENDAR.ADJUST DISPATCH.  WS-DATE-1 IS
139000*  CONSUMED BY THIS CALL (FOLLOWING/PRECEDING STEP IT IN PLACE);
139100*  CALLERS MUST NOT RELY ON IT AFTERWARD.  RESULT IN
139200*  WS-RESULT-DATE.
139300*****************************************************************
139400 4100-ADJUST-DATE.
139500*    WS-ADJ-NONE SHORT-CIRCUITS STRAIGHT THROUGH -- THE MOVE
139600*    ABOVE ALREADY PUT THE UNADJUSTED DATE IN WS-RESULT-DATE.
139700     MOVE WS-DATE-1 TO WS-RESULT-DATE.
139800     IF WS-ADJ-NONE
139900           GO TO 4100-EXIT.
140000*    ONE OF THE FOUR NAMED ADJUSTMENT RULES; EXACTLY ONE OF THE
140100*    WS-ADJ-* CONDITIONS IS TRUE FOR ANY VALID WS-ADJ-CODE.
140200     IF WS-ADJ-FOLLOWING
140300           PERFORM 4110-FOLLOWING     THRU 4110-EXIT
140400     ELSE
140500     IF WS-ADJ-MOD-FOLLOWING
140600           PERFORM 4120-MOD-FOLLOWING THRU 4120-EXIT
140700     ELSE
140800     IF WS-ADJ-PRECEDING
140900           PERFORM 4130-PRECEDING     THRU 4130-EXIT
141000     ELSE
141100     IF WS-ADJ-MOD-PRECEDING
141200           PERFORM 4140-MOD-PRECEDING THRU 4140-EXIT.
141300 4100-EXIT.
141400     EXIT.
141500*-----------------------------------------------------------------
141600*  4110-FOLLOWING -- STEP FORWARD ONE DAY AT A TIME (4111) UNTIL
141700*  THE FIRST BUSINESS DAY ON OR AFTER WS-DATE-1.
141800*-----------------------------------------------------------------
141900 4110-FOLLOWING.
142000     PERFORM 4000-IS-BUSINESS-DAY   THRU 4000-EXIT.
142100     PERFORM 4111-STEP-FORWARD      THRU 4111-EXIT
142200         UNTIL WS-IS-BUS-DAY-SW = 'Y'.
142300     MOVE WS-DATE-1 TO WS-RESULT-DATE.
142400 4110-EXIT.
142500     EXIT.
142600*-----------------------------------------------------------------
142700*  4111-STEP-FORWARD -- ONE-DAY ADVANCE VIA SERIAL ROUND-TRIP,
142800*  RECHECKING WS-IS-BUS-DAY-SW EACH TIME SO 4110'S UNTIL-TEST
142900*  SEES THE NEW DATE'S STATUS.
143000*-----------------------------------------------------------------
143100 4111-STEP-FORWARD.
143200     COMPUTE WS-SER-YEAR = WS-D1-CC * 100 + WS-D1-YY.
143300     MOVE WS-D1-MM TO WS-SER-MONTH.
143400     MOVE WS-D1-DD TO WS-SER-DAY.
143500     PERFORM 3510-TO-SERIAL         THRU 3510-EXIT.
143600     ADD 1 TO WS-SER-OUT.
143700     PERFORM 4680-SERIAL-TO-DATE    THRU 4680-EXIT.
143800     COMPUTE WS-DATE-1 = (WS-INV-YEAR * 10000) +
143900             (WS-INV-MONTH * 100) + WS-INV-DAY.
144000     PERFORM 4000-IS-BUSINESS-DAY   THRU 4000-EXIT.
144100 4111-EXIT.
144200     EXIT.
144300*-----------------------------------------------------------------
144400*  4130-PRECEDING -- STEP BACKWARD ONE DAY AT A TIME (4131) UNTIL
144500*  THE FIRST BUSINESS DAY ON OR BEFORE WS-DATE-1.
144600*-----------------------------------------------------------------
144700 4130-PRECEDING.
144800     PERFORM 4000-IS-BUSINESS-DAY   THRU 4000-EXIT.
144900     PERFORM 4131-STEP-BACKWARD     THRU 4131-EXIT
145000         UNTIL WS-IS-BUS-DAY-SW = 'Y'.
145100     MOVE WS-DATE-1 TO WS-RESULT-DATE.
145200 4130-EXIT.
145300     EXIT.
145400*-----------------------------------------------------------------
145500*  4131-STEP-BACKWARD -- MIRROR OF 4111, ONE DAY EARLIER INSTEAD
145600*  OF LATER.
145700*-----------------------------------------------------------------
145800 4131-STEP-BACKWARD.
145900     COMPUTE WS-SER-YEAR = WS-D1-CC * 100 + WS-D1-YY.
146000     MOVE WS-D1-MM TO WS-SER-MONTH.
146100     MOVE WS-D1-DD TO WS-SER-DAY.
146200     PERFORM 3510-TO-SERIAL         THRU 3510-EXIT.
146300     SUBTRACT 1 FROM WS-SER-OUT.
146400     PERFORM 4680-SERIAL-TO-DATE    THRU 4680-EXIT.
146500     COMPUTE WS-DATE-1 = (WS-INV-YEAR * 10000) +
146600             (WS-INV-MONTH * 100) + WS-INV-DAY.
146700     PERFORM 4000-IS-BUSINESS-DAY   THRU 4000-EXIT.
146800 4131-EXIT.
146900     EXIT.
147000*-----------------------------------------------------------------
147100*  4120-MOD-FOLLOWING -- FOLLOWING, BUT IF THAT CROSSES INTO THE
147200*  NEXT CALENDAR MONTH, FALL BACK TO PRECEDING INSTEAD (THE
147300*  "MODIFIED" PART).  07/02/98 LPH - REWRITTEN FOR THE THEN-NEW
147400*  MOD-PRECEDING COMPANION BELOW CR-4960; PREVIOUSLY COMPARED
147500*  THE WRONG SAVED MONTH AFTER A YEAR-END ROLL.
147600*-----------------------------------------------------------------
147700 4120-MOD-FOLLOWING.
147800*    WS-DATE-2-HOLD PRESERVES THE ORIGINAL DATE SO PRECEDING CAN
147900*    BE RUN FROM SCRATCH IF FOLLOWING OVERSHOT THE MONTH.
148000     MOVE WS-D1-MM TO WS-SAVE-MONTH.
148100     MOVE WS-DATE-1 TO WS-DATE-2-HOLD.
148200     PERFORM 4110-FOLLOWING         THRU 4110-EXIT.
148300*    WS-RD-MM IS THE MONTH PORTION OF THE FOLLOWING RESULT
148400*    (WS-RESULT-DATE-R REDEFINES WS-RESULT-DATE) -- IF IT MOVED
148500*    OFF THE ORIGINAL MONTH, FALL BACK TO PRECEDING INSTEAD.
148600     IF WS-RD-MM NOT = WS-SAVE-MONTH
148700           MOVE WS-DATE-2-HOLD TO WS-DATE-1
148800           PERFORM 4130-PRECEDING    THRU 4130-EXIT.
148900 4120-EXIT.
149000     EXIT.
149100*-----------------------------------------------------------------
149200*  4140-MOD-PRECEDING -- MIRROR OF 4120: PRECEDING, BUT FALL
149300*  FORWARD TO FOLLOWING IF THE MONTH WOULD CHANGE.  07/02/98
149400*  LPH - CR-4960.
149500*-----------------------------------------------------------------
149600 4140-MOD-PRECEDING.
149700     MOVE WS-D1-MM TO WS-SAVE-MONTH.
149800     MOVE WS-DATE-1 TO WS-DATE-2-HOLD.
149900     PERFORM 4130-PRECEDING         THRU 4130-EXIT.
150000     IF WS-RD-MM NOT = WS-SAVE-MONTH
150100           MOVE WS-DATE-2-HOLD TO WS-DATE-1
150200           PERFORM 4110-FOLLOWING    THRU 4110-EXIT.
150300 4140-EXIT.
150400     EXIT.
150500*****************************************************************
150600*  4670-ADD-MONTHS -- WS-DATE-1 PLUS WS-MOVE-WHOLE-MONTHS
150700*  (SIGNED) CALENDAR MONTHS, DAY CLAMPED TO THE TARGET MONTH'S
150800*  LAST DAY.  RESULT IN WS-RESULT-DATE.
150900*****************************************************************
151000 4670-ADD-MONTHS.
151100*    ADD THE SIGNED MONTH COUNT FIRST, THEN NORMALIZE BACK INTO
151200*    1-12 (4671 BELOW CARRIES A YEAR WHEN IT OVER/UNDER-FLOWS).
151300     COMPUTE WS-FULL-YEAR-1 = WS-D1-CC * 100 + WS-D1-YY.
151400     COMPUTE WS-D1-MM-ADJ = WS-D1-MM + WS-MOVE-WHOLE-MONTHS.
151500     PERFORM 4671-NORMALIZE-MONTH   THRU 4671-EXIT
151600         UNTIL WS-D1-MM-ADJ >= 1 AND WS-D1-MM-ADJ <= 12.
151700*    NOW THAT THE TARGET YEAR/MONTH IS SETTLED, FIND ITS LAST
151800*    DAY SO THE CLAMP BELOW HAS SOMETHING TO CLAMP AGAINST.
151900     MOVE WS-FULL-YEAR-1 TO WS-LEAP-TEST-YEAR.
152000     PERFORM 3520-IS-LEAP-YEAR      THRU 3520-EXIT.
152100     MOVE WS-D1-MM-ADJ TO WS-LEAP-TEST-MONTH.
152200     PERFORM 3530-LAST-DAY-OF-MONTH THRU 3530-EXIT.
152300     MOVE WS-D1-DD TO WS-INV-DAY.
152400*    CLAMP: E.G. JAN 31 PLUS ONE MONTH LANDS ON FEB 28/29, NOT
152500*    MARCH 2/3.
152600     IF WS-INV-DAY > WS-DAYS-THIS-MONTH
152700           MOVE WS-DAYS-THIS-MONTH TO WS-INV-DAY.
152800     COMPUTE WS-RESULT-DATE = (WS-FULL-YEAR-1 * 10000) +
152900             (WS-D1-MM-ADJ * 100) + WS-INV-DAY.
153000 4670-EXIT.
153100     EXIT.
153200*-----------------------------------------------------------------
153300*  4671-NORMALIZE-MONTH -- WALKS WS-D1-MM-ADJ BACK INTO 1-12,
153400*  CARRYING A YEAR ADJUSTMENT EACH TIME IT OVER/UNDER-FLOWS --
153500*  HANDLES A TENOR OF MORE THAN 12 MONTHS IN EITHER DIRECTION.
153600*-----------------------------------------------------------------
153700 4671-NORMALIZE-MONTH.
153800*    UNDER 1 (ROLLED BACK PAST JANUARY) BORROWS A YEAR; OVER 12
153900*    (ROLLED PAST DECEMBER) CARRIES ONE FORWARD.  THE CALLING
154000*    UNTIL TEST RE-ENTERS THIS PARAGRAPH AS LONG AS EITHER CASE
154100*    STILL APPLIES, SO A MULTI-YEAR TENOR WALKS OUT CORRECTLY.
154200     IF WS-D1-MM-ADJ < 1
154300           ADD 12 TO WS-D1-MM-ADJ
154400           SUBTRACT 1 FROM WS-FULL-YEAR-1
154500     ELSE
154600           SUBTRACT 12 FROM WS-D1-MM-ADJ
154700           ADD 1 TO WS-FULL-YEAR-1.
154800 4671-EXIT.
154900     EXIT.
155000*****************************************************************
155100*  4680-SERIAL-TO-DATE -- RICHARDS' INVERSE ALGORITHM, A JULIAN
155200*  SERIAL IN WS-SER-OUT TO WS-INV-YEAR/MONTH/DAY.  THE MIRROR OF
155300*  3510-TO-SERIAL IN THE DAY-COUNT FRAGMENT -- EVERY PARAGRAPH
155400*  ABOVE THAT ADVANCES OR ROLLS A DATE GOES SERIAL-TO-DATE AND
155500*  BACK THROUGH THIS PAIR RATHER THAN TOUCHING CCYYMMDD DIGITS
155600*  DIRECTLY.
155700*****************************************************************
155800 4680-SERIAL-TO-DATE.
155900*    WS-INV-A/B/C/D/E/M ARE PURE INTERMEDIATE SCRATCH -- NONE OF
156000*    THEM OUTLIVE THIS PARAGRAPH.  THE INTEGER DIVISIONS BELOW
156100*    TRUNCATE ON PURPOSE; THAT TRUNCATION IS WHAT MAKES THE
156200*    ALGORITHM WORK, NOT A ROUNDING SHORTCUT.
156300     COMPUTE WS-INV-A = WS-SER-OUT + 32044.
156400     COMPUTE WS-INV-B = ((4 * WS-INV-A) + 3) / 146097.
156500     COMPUTE WS-INV-C = WS-INV-A - ((146097 * WS-INV-B) / 4).
156600     COMPUTE WS-INV-D = ((4 * WS-INV-C) + 3) / 1461.
156700     COMPUTE WS-INV-E = WS-INV-C - ((1461 * WS-INV-D) / 4).
156800     COMPUTE WS-INV-M = ((5 * WS-INV-E) + 2) / 153.
156900*    THE LAST THREE COMPUTES UNWIND THE MARCH-BASED INTERNAL
157000*    MONTH NUMBERING (WS-INV-M) BACK TO THE ORDINARY JAN-DEC
157100*    CALENDAR AND RECOVER THE FULL FOUR-DIGIT YEAR.
157200     COMPUTE WS-INV-DAY = WS-INV-E -
157300             (((153 * WS-INV-M) + 2) / 5) + 1.
157400     COMPUTE WS-INV-MONTH = WS-INV-M + 3 -
157500             (12 * (WS-INV-M / 10)).
157600     COMPUTE WS-INV-YEAR = (100 * WS-INV-B) + WS-INV-D - 4800 +
157700             (WS-INV-M / 10).
157800 4680-EXIT.
157900     EXIT.
158000*****************************************************************
158100*  4500-GENERATE-SCHEDULE -- SCHEDULE.GENERATE.  CALLER SETS
158200*  WS-LEG-EFF-DATE, WS-LEG-TERM-DATE, WS-MONTHS-PER-PERIOD,
158300*  WS-CAL-CODE, WS-ADJ-CODE AND THE SWAP RECORD'S SWP-DATEGEN
158400*  88-LEVEL BEFORE CALLING.  RESULT IS THE WS-SCHEDULE-TABLE
158500*  (SCH-UNADJ-DATE/SCH-ADJ-DATE), WS-SCHEDULE-COUNT ENTRIES.
158600*  01/11/95 LPH - ORIGINAL BACKWARD/FORWARD GENERATOR CR-3190.
158700*****************************************************************
158800 4500-GENERATE-SCHEDULE.
158900     MOVE ZERO TO WS-SCHEDULE-COUNT.
159000*    BACKWARD (COUPON DATES COUNTED BACK FROM MATURITY, SHORT
159100*    STUB AT THE FRONT) IS THE MARKET-STANDARD GENERATION RULE;
159200*    FORWARD (SHORT STUB AT THE BACK) IS SUPPORTED FOR THE RARE
159300*    TRADE THAT SPECIFIES IT.
159400     IF SWP-DATEGEN-BACKWARD
159500           PERFORM 4510-SCHED-BACKWARD THRU 4510-EXIT
159600     ELSE
159700           PERFORM 4520-SCHED-FORWARD  THRU 4520-EXIT.
159800*    UNADJUSTED DATES ARE GENERATED FIRST IN EITHER CASE -- THE
159900*    CALENDAR/BUSINESS-DAY ADJUSTMENT ALWAYS HAPPENS AS A
160000*    SEPARATE PASS AFTERWARD, SO 4510/4520 NEVER HAVE TO KNOW
160100*    ABOUT WS-CAL-CODE/WS-ADJ-CODE AT ALL.
160200     PERFORM 4540-ADJUST-SCHEDULE      THRU 4540-EXIT.
160300 4500-EXIT.
160400     EXIT.
160500*****************************************************************
160600*  4510-SCHED-BACKWARD -- STEP BACK FROM THE TERMINATION DATE,
160700*  NUMOFMONTHS AT A TIME, WHILE THE RESULT STAYS AFTER THE
160800*  EFFECTIVE DATE; THE LAST STEP IS FORCED TO THE TRUE
160900*  EFFECTIVE DATE.  BUILT DESCENDING, THEN REVERSED.
161000*****************************************************************
161100 4510-SCHED-BACKWARD.
161200     MOVE WS-LEG-TERM-DATE TO SCH-UNADJ-DATE(1).
161300     MOVE 1 TO WS-SCHEDULE-COUNT.
161400     MOVE WS-LEG-TERM-DATE TO WS-SCHED-CUR-DATE.
161500     PERFORM 4511-BACK-STEP        THRU 4511-EXIT
161600         UNTIL WS-SCHED-CUR-DATE NOT > WS-LEG-EFF-DATE.
161700     PERFORM 4512-REVERSE-SCHEDULE THRU 4512-EXIT.
161800 4510-EXIT.
161900     EXIT.
162000*-----------------------------------------------------------------
162100*  4511-BACK-STEP -- ONE NUMOFMONTHS STEP BACKWARD; IF THE
162200*  STEPPED DATE WOULD PASS THE EFFECTIVE DATE, THE EFFECTIVE
162300*  DATE ITSELF IS USED INSTEAD (MAKES THE FINAL, SHORT STUB
162400*  PERIOD).
162500*-----------------------------------------------------------------
162600 4511-BACK-STEP.
162700     MOVE WS-SCHED-CUR-DATE TO WS-DATE-1.
162800     COMPUTE WS-MOVE-WHOLE-MONTHS = 0 - WS-MONTHS-PER-PERIOD.
162900     PERFORM 4670-ADD-MONTHS       THRU 4670-EXIT.
163000     IF WS-RESULT-DATE > WS-LEG-EFF-DATE
163100           MOVE WS-RESULT-DATE TO WS-SCHED-CUR-DATE
163200           ADD 1 TO WS-SCHEDULE-COUNT
163300           MOVE WS-SCHED-CUR-DATE TO
163400                   SCH-UNADJ-DATE(WS-SCHEDULE-COUNT)
163500     ELSE
163600           MOVE WS-LEG-EFF-DATE TO WS-SCHED-CUR-DATE
163700           ADD 1 TO WS-SCHEDULE-COUNT
163800           MOVE WS-LEG-EFF-DATE TO
163900                   SCH-UNADJ-DATE(WS-SCHEDULE-COUNT).
164000 4511-EXIT.
164100     EXIT.
164200*-----------------------------------------------------------------
164300*  4512-REVERSE-SCHEDULE -- THE BACKWARD GENERATOR BUILDS THE
164400*  TABLE FROM THE TERMINATION DATE DOWN TO THE EFFECTIVE DATE;
164500*  THIS FLIPS IT INTO ASCENDING ORDER VIA 4513'S IN-PLACE SWAP.
164600*-----------------------------------------------------------------
164700 4512-REVERSE-SCHEDULE.
164800     SET SCH-IDX TO 1.
164900     MOVE WS-SCHEDULE-COUNT TO WS-SUB.
165000     PERFORM 4513-SWAP-STEP        THRU 4513-EXIT
165100         UNTIL SCH-IDX NOT < WS-SUB.
165200     MOVE WS-LEG-EFF-DATE TO SCH-UNADJ-DATE(1).
165300 4512-EXIT.
165400     EXIT.
165500*-----------------------------------------------------------------
165600*  4513-SWAP-STEP -- EXCHANGES THE ENTRIES AT SCH-IDX AND WS-SUB,
165700*  WORKING INWARD FROM BOTH ENDS OF THE TABLE ONE PAIR AT A TIME.
165800*-----------------------------------------------------------------
165900 4513-SWAP-STEP.
166000     MOVE SCH-UNADJ-DATE(SCH-IDX) TO WS-DATE-2-HOLD.
166100     MOVE SCH-UNADJ-DATE(WS-SUB) TO SCH-UNADJ-DATE(SCH-IDX).
166200     MOVE WS-DATE-2-HOLD TO SCH-UNADJ-DATE(WS-SUB).
166300     SET SCH-IDX UP BY 1.
166400     SUBTRACT 1 FROM WS-SUB.
166500 4513-EXIT.
166600     EXIT.
166700*****************************************************************
166800*  4520-SCHED-FORWARD -- STEP FORWARD FROM THE EFFECTIVE DATE,
166900*  NUMOFMONTHS AT A TIME, WHILE BEFORE THE TERMINATION DATE;
167000*  THE TERMINATION DATE IS ALWAYS APPENDED AS THE FINAL ELEMENT.
167100*****************************************************************
167200 4520-SCHED-FORWARD.
167300     MOVE WS-LEG-EFF-DATE TO SCH-UNADJ-DATE(1).
167400     MOVE 1 TO WS-SCHEDULE-COUNT.
167500     MOVE WS-LEG-EFF-DATE TO WS-SCHED-CUR-DATE.
167600     PERFORM 4521-FWD-STEP         THRU 4521-EXIT
167700         UNTIL WS-SCHED-CUR-DATE NOT < WS-LEG-TERM-DATE.
167800     ADD 1 TO WS-SCHEDULE-COUNT.
167900     MOVE WS-LEG-TERM-DATE TO SCH-UNADJ-DATE(WS-SCHEDULE-COUNT).
168000 4520-EXIT.
168100     EXIT.
168200*-----------------------------------------------------------------
168300*  4521-FWD-STEP -- ONE NUMOFMONTHS STEP FORWARD; IF THE STEPPED
168400*  DATE WOULD REACH OR PASS THE TERMINATION DATE, THE TERMINATION
168500*  DATE ITSELF IS USED (THE FINAL STUB IS APPENDED SEPARATELY BY
168600*  4520, ABOVE, SO THIS PARAGRAPH JUST STOPS ADVANCING).
168700*-----------------------------------------------------------------
168800 4521-FWD-STEP.
168900     MOVE WS-SCHED-CUR-DATE TO WS-DATE-1.
169000     MOVE WS-MONTHS-PER-PERIOD TO WS-MOVE-WHOLE-MONTHS.
169100     PERFORM 4670-ADD-MONTHS       THRU 4670-EXIT.
169200     IF WS-RESULT-DATE < WS-LEG-TERM-DATE
169300           MOVE WS-RESULT-DATE TO WS-SCHED-CUR-DATE
169400           ADD 1 TO WS-SCHEDULE-COUNT
169500           MOVE WS-SCHED-CUR-DATE TO
169600                   SCH-UNADJ-DATE(WS-SCHEDULE-COUNT)
169700     ELSE
169800           MOVE WS-LEG-TERM-DATE TO WS-SCHED-CUR-DATE.
169900 4521-EXIT.
170000     EXIT.
170100*****************************************************************
170200*  4540-ADJUST-SCHEDULE -- RUN THE CALENDAR UNIT OVER EVERY
170300*  COUPON DATE EXCEPT THE FIRST, WHICH STAYS UNADJUSTED PER THE
170400*  BACKWARD-GENERATION RULE (CLAMPED UP TO THE TRUE EFFECTIVE
170500*  DATE IF IT PRECEDES IT), THEN VALIDATE.
170600*****************************************************************
170700 4540-ADJUST-SCHEDULE.
170800     SET SCH-IDX TO 2.
170900     PERFORM 4541-ADJUST-STEP      THRU 4541-EXIT
171000         UNTIL SCH-IDX > WS-SCHEDULE-COUNT.
171100     MOVE SCH-UNADJ-DATE(1) TO SCH-ADJ-DATE(1).
171200     IF SCH-ADJ-DATE(1) < WS-LEG-EFF-DATE
171300           MOVE WS-LEG-EFF-DATE TO SCH-ADJ-DATE(1).
171400     PERFORM 4550-VALIDATE-SCHEDULE THRU 4550-EXIT.
171500 4540-EXIT.
171600     EXIT.
171700*-----------------------------------------------------------------
171800*  4541-ADJUST-STEP -- RUNS CALENDAR.ADJUST OVER ONE SCHEDULE
171900*  ENTRY.  CALLED FOR SCH-IDX 2 THROUGH WS-SCHEDULE-COUNT; THE
172000*  FIRST ENTRY (EFFECTIVE DATE) IS HANDLED SEPARATELY BY 4540.
172100*-----------------------------------------------------------------
172200 4541-ADJUST-STEP.
172300     MOVE SCH-UNADJ-DATE(SCH-IDX) TO WS-DATE-1.
172400     PERFORM 4100-ADJUST-DATE      THRU 4100-EXIT.
172500     MOVE WS-RESULT-DATE TO SCH-ADJ-DATE(SCH-IDX).
172600     SET SCH-IDX UP BY 1.
172700 4541-EXIT.
172800     EXIT.
172900*****************************************************************
173000*  4550-VALIDATE-SCHEDULE -- AT LEAST TWO DATES, STRICTLY
173100*  INCREASING -- FATAL ABEND OTHERWISE.  02/09/99 SSM - ADDED
173200*  AFTER THE STUB-PERIOD DUPLICATE-DATE INCIDENT  CR-5440.
173300*****************************************************************
173400 4550-VALIDATE-SCHEDULE.
173500     IF WS-SCHEDULE-COUNT < 2
173600           DISPLAY 'RV1000 - SCHEDULE HAS FEWER THAN 2 DATES'
173700               UPON CRT
173800           MOVE 'Y' TO WS-ABEND-SW
173900           GO TO 4550-EXIT.
174000     SET SCH-IDX TO 2.
174100     PERFORM 4551-VALIDATE-STEP    THRU 4551-EXIT
174200         UNTIL SCH-IDX > WS-SCHEDULE-COUNT OR WS-ABEND-SW = 'Y'.
174300 4550-EXIT.
174400     EXIT.
174500*-----------------------------------------------------------------
174600*  4551-VALIDATE-STEP -- COMPARES ONE ADJACENT PAIR OF ADJUSTED
174700*  DATES; ANY NON-INCREASING PAIR ABENDS THE RUN RATHER THAN
174800*  WRITE A CASHFLOW WITH A ZERO OR NEGATIVE ACCRUAL PERIOD.
174900*-----------------------------------------------------------------
175000 4551-VALIDATE-STEP.
175100     IF SCH-ADJ-DATE(SCH-IDX) NOT > SCH-ADJ-DATE(SCH-IDX - 1)
175200           DISPLAY 'RV1000 - SCHEDULE DATES NOT STRICTLY INCREAS'
175300               UPON CRT
175400           MOVE 'Y' TO WS-ABEND-SW
175500     ELSE
175600           SET SCH-IDX UP BY 1.
175700 4551-EXIT.
175800     EXIT.
175900*****************************************************************
176000*  4600-ADD-TENOR -- DATEUTILS.ADDTENOR.  WS-DATE-1, WS-TENOR-
176100*  NUM, WS-TENOR-UNIT (D/W/M/Y) IN; WS-RESULT-DATE OUT.
176200*****************************************************************
176300 4600-ADD-TENOR.
176400*    DAYS AND WEEKS ROUTE THROUGH THE DAY-GRANULAR 4601 (A WEEK
176500*    IS JUST 7 DAYS); MONTHS AND YEARS ROUTE THROUGH THE
176600*    CALENDAR-AWARE 4670, WHICH CLAMPS THE DAY-OF-MONTH RATHER
176700*    THAN OVERFLOWING INTO THE FOLLOWING MONTH.  BOTH LETTER
176800*    CASES ARE ACCEPTED SINCE THE FEED FILES ARE NOT CONSISTENT
176900*    ABOUT CASE.
177000     IF WS-TENOR-UNIT = 'D' OR WS-TENOR-UNIT = 'd'
177100           MOVE WS-TENOR-NUM TO WS-TENOR-DAYS
177200           PERFORM 4601-ADD-DAYS      THRU 4601-EXIT
177300     ELSE
177400     IF WS-TENOR-UNIT = 'W' OR WS-TENOR-UNIT = 'w'
177500           COMPUTE WS-TENOR-DAYS = WS-TENOR-NUM * 7
177600           PERFORM 4601-ADD-DAYS      THRU 4601-EXIT
177700     ELSE
177800     IF WS-TENOR-UNIT = 'M' OR WS-TENOR-UNIT = 'm'
177900           MOVE WS-TENOR-NUM TO WS-MOVE-WHOLE-MONTHS
178000           PERFORM 4670-ADD-MONTHS    THRU 4670-EXIT
178100     ELSE
178200*          ANYTHING NOT D/W/M IS TREATED AS YEARS -- THE FEED'S
178300*          TENOR-UNIT FIELD HAS NO OTHER VALID CODE.
178400           COMPUTE WS-MOVE-WHOLE-MONTHS = WS-TENOR-NUM * 12
178500           PERFORM 4670-ADD-MONTHS    THRU 4670-EXIT.
178600 4600-EXIT.
178700     EXIT.
178800*-----------------------------------------------------------------
178900*  4601-ADD-DAYS -- WS-DATE-1 PLUS WS-TENOR-DAYS (SIGNED) VIA
179000*  THE JULIAN SERIAL -- SHARED BY THE D/W UNITS ABOVE AND BY
179100*  4640-ADD-YEARS BELOW FOR ITS FRACTIONAL-YEAR REMAINDER.
179200*-----------------------------------------------------------------
179300 4601-ADD-DAYS.
179400     COMPUTE WS-SER-YEAR = WS-D1-CC * 100 + WS-D1-YY.
179500     MOVE WS-D1-MM TO WS-SER-MONTH.
179600     MOVE WS-D1-DD TO WS-SER-DAY.
179700     PERFORM 3510-TO-SERIAL         THRU 3510-EXIT.
179800     COMPUTE WS-SER-OUT = WS-SER-OUT + WS-TENOR-DAYS.
179900     PERFORM 4680-SERIAL-TO-DATE    THRU 4680-EXIT.
180000     COMPUTE WS-RESULT-DATE = (WS-INV-YEAR * 10000) +
180100             (WS-INV-MONTH * 100) + WS-INV-DAY.
180200 4601-EXIT.
180300     EXIT.
180400*****************************************************************
180500*  4620-NEXT-IMM-DATE -- DATEUTILS.NEXTIMMDATE.  WS-DATE-1 IN;
180600*  WS-RESULT-DATE OUT (3RD WEDNESDAY OF MAR/JUN/SEP/DEC ON OR
180700*  AFTER WS-DATE-1).
180800*****************************************************************
180900 4620-NEXT-IMM-DATE.
181000*    FIND THE CURRENT QUARTER'S IMM MONTH (THE FIRST OF MAR/
181100*    JUN/SEP/DEC AT OR AFTER WS-DATE-1'S OWN MONTH) -- THE ROLL
181200*    CHECK BELOW HANDLES THE CASE WHERE THAT QUARTER'S IMM DAY
181300*    HAS ALREADY PASSED.
181400     COMPUTE WS-FULL-YEAR-1 = WS-D1-CC * 100 + WS-D1-YY.
181500     IF WS-D1-MM <= 3
181600           MOVE 3 TO WS-IMM-MONTH
181700     ELSE
181800     IF WS-D1-MM <= 6
181900           MOVE 6 TO WS-IMM-MONTH
182000     ELSE
182100     IF WS-D1-MM <= 9
182200           MOVE 9 TO WS-IMM-MONTH
182300     ELSE
182400           MOVE 12 TO WS-IMM-MONTH.
182500     MOVE WS-FULL-YEAR-1 TO WS-IMM-YEAR.
182600     PERFORM 4630-THIRD-WED        THRU 4630-EXIT.
182700*    IF THE CURRENT QUARTER'S IMM DATE HAS ALREADY PASSED, ROLL
182800*    TO THE NEXT QUARTER (AND, OUT OF DECEMBER, THE NEXT YEAR).
182900     IF WS-RESULT-DATE < WS-DATE-1
183000           IF WS-IMM-MONTH = 12
183100                 MOVE 3 TO WS-IMM-MONTH
183200                 ADD 1 TO WS-IMM-YEAR
183300           ELSE
183400                 ADD 3 TO WS-IMM-MONTH
183500           PERFORM 4630-THIRD-WED  THRU 4630-EXIT.
183600 4620-EXIT.
183700     EXIT.
183800*****************************************************************
183900*  4630-THIRD-WED -- DATEUTILS.THIRDWEDNESDAYOFMONTH.  WS-IMM-
184000*  MONTH/WS-IMM-YEAR IN; WS-RESULT-DATE OUT.  SCANS DAYS 14-20.
184100*****************************************************************
184200 4630-THIRD-WED.
184300     MOVE 14 TO WS-THIRD-WED-DAY.
184400     PERFORM 4631-SCAN-WED-DAY     THRU 4631-EXIT
184500         UNTIL WS-DAY-OF-WEEK = 2 OR WS-THIRD-WED-DAY > 20.
184600     COMPUTE WS-RESULT-DATE = (WS-IMM-YEAR * 10000) +
184700             (WS-IMM-MONTH * 100) + WS-THIRD-WED-DAY.
184800 4630-EXIT.
184900     EXIT.
185000*-----------------------------------------------------------------
185100*  4631-SCAN-WED-DAY -- TESTS ONE CANDIDATE DAY-OF-MONTH IN THE
185200*  14-20 WINDOW; ADVANCES A DAY WHEN IT IS NOT A WEDNESDAY.
185300*-----------------------------------------------------------------
185400 4631-SCAN-WED-DAY.
185500     MOVE WS-IMM-YEAR TO WS-SER-YEAR.
185600     MOVE WS-IMM-MONTH TO WS-SER-MONTH.
185700     MOVE WS-THIRD-WED-DAY TO WS-SER-DAY.
185800     PERFORM 3510-TO-SERIAL         THRU 3510-EXIT.
185900     DIVIDE WS-SER-OUT BY 7 GIVING WS-SUB REMAINDER WS-DAY-OF-WEEK.
186000     IF WS-DAY-OF-WEEK NOT = 2
186100           ADD 1 TO WS-THIRD-WED-DAY.
186200 4631-EXIT.
186300     EXIT.
186400*****************************************************************
186500*  4640-ADD-YEARS -- DATEUTILS.ADDYEARS.  WS-DATE-1, WS-MOVE-
186600*  YEARS-DEC IN; WS-RESULT-DATE OUT.  WHOLE MONTHS =
186700*  FLOOR(YEARS*12); REMAINDER CONVERTED AT 365.242/12 DAYS PER
186800*  MONTH.
186900*****************************************************************
187000 4640-ADD-YEARS.
187100*    WHOLE-MONTH PART GOES THROUGH 4670 (CALENDAR-AWARE, CLAMPED
187200*    DAY-OF-MONTH); THE FRACTIONAL-YEAR REMAINDER IS CONVERTED
187300*    TO CALENDAR DAYS AT THE AVERAGE JULIAN YEAR LENGTH AND
187400*    ADDED SEPARATELY BELOW.
187500     COMPUTE WS-MOVE-WHOLE-MONTHS = WS-MOVE-YEARS-DEC * 12.
187600     COMPUTE WS-MOVE-EXTRA-DAYS =
187700             ((WS-MOVE-YEARS-DEC * 12) - WS-MOVE-WHOLE-MONTHS)
187800             * 365.242 / 12.
187900     PERFORM 4670-ADD-MONTHS       THRU 4670-EXIT.
188000     MOVE WS-RESULT-DATE TO WS-DATE-1.
188100     MOVE WS-MOVE-EXTRA-DAYS TO WS-TENOR-DAYS.
188200     PERFORM 4601-ADD-DAYS         THRU 4601-EXIT.
188300 4640-EXIT.
188400     EXIT.
188500*****************************************************************
188600*  4650-TIME-FROM-DATE -- DATEUTILS.TIMEFROMDATE.  CALLER SETS
188700*  WS-DATE-1=STARTDATE, WS-DATE-2=DATE, WS-DAYCOUNT-CODE=
188800*  CONVENTION (AND WS-DATE-3/WS-FREQ-CODE WHEN THE CONVENTION
188900*  NEEDS THEM).  RESULT IN WS-YEAR-FRAC-RESULT.
189000*****************************************************************
189100 4650-TIME-FROM-DATE.
189200*    WS-DC-SIMPLE (THE FALLBACK/UNRECOGNIZED-CODE CONVENTION) IS
189300*    HANDLED INLINE HERE RATHER THAN ROUTING THROUGH 3000'S OWN
189400*    FALLBACK BRANCH, SINCE THIS ENTRY POINT IS USED BY CALLERS
189500*    THAT ALREADY KNOW THEY WANT THE PLAIN ACT/365 SHORTCUT.
189600     IF WS-DC-SIMPLE
189700           PERFORM 3500-ACTUAL-DAYS  THRU 3500-EXIT
189800           COMPUTE WS-YEAR-FRAC-RESULT ROUNDED =
189900                   WS-ACTUAL-DAYS / 365
190000     ELSE
190100           PERFORM 3000-YEAR-FRAC    THRU 3000-EXIT.
190200 4650-EXIT.
190300     EXIT.
190400*****************************************************************
190500*  8000-NATURAL-LOG -- LN(WS-LN-ARG) INTO WS-LN-RESULT.  THIS
190600*  COMPILER HAS NO FUNCTION LOG, SO THE RATES GROUP CARRIES ITS
190700*  OWN SERIES: LN(X) = 2*ARTANH((X-1)/(X+1)), ARTANH(Z) = Z +
190800*  Z**3/3 + Z**5/5 + ... -- CONVERGES FAST FOR 0 < X <= 1 SINCE
190900*  Z STAYS WELL INSIDE (-1,0].  11/18/96 LPH - WIDENED TO 24
191000*  TERMS WHEN THE CURVE TABLE GREW TO 60 POINTS  CR-4471.
191100*****************************************************************
191200 8000-NATURAL-LOG.
191300*    Z = (X-1)/(X+1) MAPS X IN (0,1] TO Z IN (-1,0] -- A DISCOUNT
191400*    FACTOR NEVER EXCEEDS 1, SO THIS IS THE ONLY RANGE THE CURVE
191500*    GROUP EVER FEEDS IN HERE.
191600     COMPUTE WS-LN-Z ROUNDED =
191700             (WS-LN-ARG - 1) / (WS-LN-ARG + 1).
191800     MULTIPLY WS-LN-Z BY WS-LN-Z GIVING WS-LN-Z2.
191900     MOVE WS-LN-Z TO WS-LN-TERM.
192000     MOVE WS-LN-Z TO WS-LN-SUM.
192100     MOVE ZERO TO WS-LN-K.
192200*    24 ODD-POWER TERMS OF THE ARTANH SERIES -- CR-4471 WIDENED
192300*    THIS FROM 12 TERMS SO LONG-DATED CURVE POINTS (WHERE DF IS
192400*    CLOSE TO 1 BUT THE CUMULATIVE ROUNDING MATTERS) STILL HOLD
192500*    PENNY PRECISION ON THE FINAL DISCOUNTED CASHFLOW.
192600     PERFORM 8010-LOG-TERM         THRU 8010-EXIT
192700         UNTIL WS-LN-K > 24.
192800     COMPUTE WS-LN-RESULT ROUNDED = 2 * WS-LN-SUM.
192900 8000-EXIT.
193000     EXIT.
193100*-----------------------------------------------------------------*
193200*  8010-LOG-TERM -- ONE ODD-POWER TERM OF THE ARTANH SERIES:
193300*  MULTIPLY THE RUNNING POWER BY Z**2 TO STEP TO THE NEXT ODD
193400*  POWER, THEN DIVIDE BY ITS ODD DENOMINATOR AND ACCUMULATE.
193500*-----------------------------------------------------------------*
193600 8010-LOG-TERM.
193700     ADD 1 TO WS-LN-K.
193800     MULTIPLY WS-LN-TERM BY WS-LN-Z2 GIVING WS-LN-TERM.
193900     COMPUTE WS-LN-SUM ROUNDED =
194000             WS-LN-SUM + (WS-LN-TERM / ((2 * WS-LN-K) + 1)).
194100 8010-EXIT.
194200     EXIT.
194300*****************************************************************
194400*  8100-NATURAL-EXP -- EXP(WS-EXP-ARG) INTO WS-EXP-RESULT.
194500*  ARGUMENT IS HALVED 8 TIMES (DIVIDE BY 256) SO THE TAYLOR
194600*  SERIES CONVERGES IN A HANDFUL OF TERMS, THEN THE PARTIAL
194700*  RESULT IS SQUARED 8 TIMES TO UNDO THE REDUCTION --
194800*  EXP(X) = (EXP(X/256))**256.
194900*****************************************************************
195000 8100-NATURAL-EXP.
195100*    REDUCE THE ARGUMENT BY 256 FIRST -- THE RAW DISCOUNT-FACTOR
195200*    EXPONENTS COMING OUT OF 2210/2220 CAN RUN SEVERAL UNITS WIDE
195300*    ON LONG-DATED SWAP LEGS, WHICH THE UN-REDUCED SERIES BELOW
195400*    WOULD NOT CONVERGE FOR IN A REASONABLE TERM COUNT.
195500     COMPUTE WS-EXP-RED ROUNDED = WS-EXP-ARG / 256.
195600     MOVE 1 TO WS-EXP-SUM.
195700     MOVE 1 TO WS-EXP-TERM.
195800     MOVE ZERO TO WS-EXP-K.
195900*    15 TERMS OF THE STANDARD TAYLOR SERIES ON THE REDUCED
196000*    ARGUMENT -- MORE THAN ENOUGH SINCE WS-EXP-RED IS NOW SMALL.
196100     PERFORM 8110-EXP-TERM         THRU 8110-EXIT
196200         UNTIL WS-EXP-K > 15.
196300     MOVE WS-EXP-SUM TO WS-EXP-RESULT.
196400     MOVE ZERO TO WS-EXP-K.
196500*    SQUARE THE REDUCED RESULT 8 TIMES (2**8 = 256) TO UNDO THE
196600*    ARGUMENT REDUCTION ABOVE AND RECOVER THE TRUE EXP(X).
196700     PERFORM 8120-EXP-SQUARE       THRU 8120-EXIT
196800         UNTIL WS-EXP-K > 8.
196900 8100-EXIT.
197000     EXIT.
197100*-----------------------------------------------------------------*
197200*  8110-EXP-TERM -- ONE TAYLOR TERM: MULTIPLY THE RUNNING TERM
197300*  BY THE REDUCED ARGUMENT AND DIVIDE BY K (X**K/K! BUILT UP
197400*  INCREMENTALLY RATHER THAN COMPUTING THE FACTORIAL OUTRIGHT).
197500*-----------------------------------------------------------------*
197600 8110-EXP-TERM.
197700     ADD 1 TO WS-EXP-K.
197800     MULTIPLY WS-EXP-TERM BY WS-EXP-RED GIVING WS-EXP-TERM.
197900     COMPUTE WS-EXP-TERM ROUNDED = WS-EXP-TERM / WS-EXP-K.
198000     ADD WS-EXP-TERM TO WS-EXP-SUM.
198100 8110-EXIT.
198200     EXIT.
198300*-----------------------------------------------------------------*
198400*  8120-EXP-SQUARE -- ONE OF THE EIGHT SQUARINGS THAT UNDOES THE
198500*  /256 ARGUMENT REDUCTION MADE IN 8100.
198600*-----------------------------------------------------------------*
198700 8120-EXP-SQUARE.
198800     COMPUTE WS-EXP-RESULT ROUNDED =
198900             WS-EXP-RESULT * WS-EXP-RESULT.
199000     ADD 1 TO WS-EXP-K.
199100 8120-EXIT.
199200     EXIT.
199300*****************************************************************
199400*  8200-FUTURE-DELIVERY-DATE -- IBORFUTURE.DELIVERYDATE/
199500*  .ENDOFINTERESTPERIOD/.LASTTRADINGDATE.  WS-FUTURE-TODAY-DATE,
199600*  WS-FUTURE-NUMBER IN; WS-FUTURE-DELIVERY-DATE, WS-FUTURE-END-
199700*  DATE, WS-FUTURE-LAST-TRADE-DT OUT.  08/10/26 JKM - NO FUTURES
199800*  FILE DRIVES THIS UNIT YET (1000-INITIALIZE OPENS ONLY THE
199900*  CURVE/DEPOSIT/FRA/SWAP FILES) -- CARRIED AS A STANDALONE
200000*  UTILITY THE SAME WAY 3000-YEAR-FRAC AND THE 4NNN CALENDAR
200100*  PARAGRAPHS ARE, FOR WHOEVER WIRES A FUTURES PASS IN  CR-5531.
200200*****************************************************************
200300 8200-FUTURE-DELIVERY-DATE.
200400*    DELIVERYDATE = THE FUTURE-NUMBER-TH IMM DATE ON OR AFTER
200500*    TODAY -- 4620 APPLIED FUTURE-NUMBER TIMES, EACH APPLICATION
200600*    STARTING FROM THE PRIOR ONE'S RESULT.  WS-SUB (SHARED CALC
200700*    SCRATCH) COUNTS THE APPLICATIONS FOR THE UNTIL TEST BELOW.
200800     MOVE WS-FUTURE-TODAY-DATE TO WS-DATE-1.
200900     MOVE ZERO TO WS-SUB.
201000     PERFORM 8210-ROLL-ONE-IMM     THRU 8210-EXIT
201100         UNTIL WS-SUB NOT < WS-FUTURE-NUMBER.
201200     MOVE WS-DATE-1 TO WS-FUTURE-DELIVERY-DATE.
201300*    ENDOFINTERESTPERIOD = THE NEXT IMM DATE STRICTLY AFTER
201400*    DELIVERY -- STEP ONE CALENDAR DAY PAST DELIVERY FIRST SO
201500*    4620'S OWN "ON OR AFTER" TEST DOES NOT HAND BACK DELIVERY
201600*    ITSELF (DELIVERY IS ALREADY AN IMM DATE).
201700     MOVE WS-FUTURE-DELIVERY-DATE TO WS-DATE-1.
201800     MOVE 1 TO WS-TENOR-DAYS.
201900     PERFORM 4601-ADD-DAYS         THRU 4601-EXIT.
202000     MOVE WS-RESULT-DATE TO WS-DATE-1.
202100     PERFORM 4620-NEXT-IMM-DATE    THRU 4620-EXIT.
202200     MOVE WS-RESULT-DATE TO WS-FUTURE-END-DATE.
202300*    LASTTRADINGDATE = DELIVERY MINUS 2 CALENDAR DAYS.
202400     MOVE WS-FUTURE-DELIVERY-DATE TO WS-DATE-1.
202500     MOVE -2 TO WS-TENOR-DAYS.
202600     PERFORM 4601-ADD-DAYS         THRU 4601-EXIT.
202700     MOVE WS-RESULT-DATE TO WS-FUTURE-LAST-TRADE-DT.
202800 8200-EXIT.
202900     EXIT.
203000*-----------------------------------------------------------------*
203100*  8210-ROLL-ONE-IMM -- ONE APPLICATION OF 4620-NEXT-IMM-DATE TO
203200*  WS-DATE-1, FEEDING ITS OWN RESULT BACK IN SO THE NEXT CALL
203300*  ROLLS TO THE FOLLOWING QUARTER RATHER THAN RE-FINDING THE
203400*  SAME ONE; WS-SUB TALLIES ROLLS FOR 8200'S UNTIL TEST.
203500*-----------------------------------------------------------------*
203600 8210-ROLL-ONE-IMM.
203700     PERFORM 4620-NEXT-IMM-DATE    THRU 4620-EXIT.
203800     MOVE WS-RESULT-DATE TO WS-DATE-1.
203900     ADD 1 TO WS-SUB.
204000 8210-EXIT.
204100     EXIT.
204200*****************************************************************
204300*  8220-FUTURES-RATE -- IBORFUTURE.FUTURESRATE(PRICE) =
204400*  (100-PRICE)/100.  WS-FUTURE-PRICE IN; WS-FUTURES-RATE-RESULT
204500*  OUT.
204600*****************************************************************
204700 8220-FUTURES-RATE.
204800     COMPUTE WS-FUTURES-RATE-RESULT ROUNDED =
204900             (100 - WS-FUTURE-PRICE) / 100.
205000 8220-EXIT.
205100     EXIT.
205200*****************************************************************
205300*  8230-FUTURE-TO-FRA-RATE -- IBORFUTURE.FUTURETOFRARATE(PRICE,
205400*  CONVEXITY).  WS-FUTURE-PRICE, WS-FUTURE-CONVEXITY IN; WS-
205500*  FUTURE-FRA-RATE OUT.  A NEGATIVE CONVEXITY ADDS BACK RATHER
205600*  THAN SUBTRACTS -- THIS SHOP'S CONVEXITY FIGURES CAN CARRY
205700*  EITHER SIGN DEPENDING ON THE PRICING DESK'S CONVENTION.
205800*****************************************************************
205900 8230-FUTURE-TO-FRA-RATE.
206000     PERFORM 8220-FUTURES-RATE     THRU 8220-EXIT.
206100     IF WS-FUTURE-CONVEXITY < ZERO
206200           COMPUTE WS-FUTURE-FRA-RATE ROUNDED =
206300                   WS-FUTURES-RATE-RESULT +
206400                   (WS-FUTURE-CONVEXITY / 100)
206500     ELSE
206600           COMPUTE WS-FUTURE-FRA-RATE ROUNDED =
206700                   WS-FUTURES-RATE-RESULT -
206800                   (WS-FUTURE-CONVEXITY / 100).
206900 8230-EXIT.
207000     EXIT.
207100*****************************************************************
207200*  8240-FUTURE-TO-FRA -- IBORFUTURE.TOFRA.  BUILDS THE EQUIVALENT
207300*  FRA CONTRACT PERIOD (DELIVERY TO END-OF-INTEREST, AT THE
207400*  CONVEXITY-ADJUSTED RATE) INTO WS-FUT-FRA-SETTLE-DATE/-
207500*  MATURITY-DATE/-RATE -- THE SAME SHAPE 5510-PRICE-FRA ALREADY
207600*  PRICES, SO A FUTURE REACHES THE BOOK THROUGH THE SAME FORMULA
207700*  AN OUTRIGHT FRA DOES ONCE A FUTURES FILE DRIVES THIS PATH.
207800*****************************************************************
207900 8240-FUTURE-TO-FRA.
208000     PERFORM 8200-FUTURE-DELIVERY-DATE THRU 8200-EXIT.
208100     PERFORM 8230-FUTURE-TO-FRA-RATE   THRU 8230-EXIT.
208200     MOVE WS-FUTURE-DELIVERY-DATE TO WS-FUT-FRA-SETTLE-DATE.
208300     MOVE WS-FUTURE-END-DATE      TO WS-FUT-FRA-MATURITY-DATE.
208400     MOVE WS-FUTURE-FRA-RATE      TO WS-FUT-FRA-RATE.
208500 8240-EXIT.
208600     EXIT.
208700*****************************************************************
208800*  8250-CASH-SETTLED-PV01 -- IBORSWAP.CASHSETTLEDPV01(FLATRATE,
208900*  FREQ).  WS-CSPV01-FLAT-RATE, WS-CSPV01-FREQ IN; WS-CSPV01-
209000*  RESULT OUT.  6010-BUILD-FIXED-LEG MUST ALREADY HAVE LOADED
209100*  WS-LEG-TABLE FOR THE SWAP AT HAND -- THIS PARAGRAPH ONLY
209200*  RE-WALKS THE PAY-DATE COLUMN, IT DOES NOT BUILD THE LEG.  NO
209300*  CASH-SETTLEMENT FILE DRIVES THIS UNIT YET, SAME AS THE 8200
209400*  GROUP ABOVE -- CARRIED AS A STANDALONE UTILITY FOR WHOEVER
209500*  WIRES A CASH-SETTLED BOOK IN  CR-5547.
209600*****************************************************************
209700 8250-CASH-SETTLED-PV01.
209800*    DF STARTS AT 1 (UNITY) BEFORE THE FIRST REMAINING PERIOD --
209900*    NOT THE CURVE DISCOUNT FACTOR, THE FLAT-RATE ANNUITY'S OWN.
210000     MOVE 1 TO WS-CSPV01-DF.
210100     MOVE ZERO TO WS-CSPV01-RESULT.
210200     SET LEG-IDX TO 1.
210300     PERFORM 8251-CSPV01-STEP      THRU 8251-EXIT
210400         UNTIL LEG-IDX > WS-LEG-COUNT.
210500 8250-EXIT.
210600     EXIT.
210700*-----------------------------------------------------------------*
210800*  8251-CSPV01-STEP -- ONE FIXED-LEG PAYMENT DATE.  DATES AT OR
210900*  BEFORE THE VALUATION DATE ARE SKIPPED ENTIRELY -- THE WALK
211000*  PROPER (DF ROLL PLUS ACCUMULATION) ONLY BEGINS AT THE FIRST
211100*  PAYMENT DATE ON OR AFTER THE VALUATION DATE, AS SPECCED.
211200*-----------------------------------------------------------------*
211300 8251-CSPV01-STEP.
211400     IF LEG-PAY-DATE(LEG-IDX) > CRV-VALUATION-DATE
211500           COMPUTE WS-CSPV01-DF ROUNDED =
211600                   WS-CSPV01-DF /
211700                   (1 + (WS-CSPV01-FLAT-RATE / WS-CSPV01-FREQ))
211800           COMPUTE WS-CSPV01-RESULT ROUNDED =
211900                   WS-CSPV01-RESULT +
212000                   (WS-CSPV01-DF / WS-CSPV01-FREQ).
212100     SET LEG-IDX UP BY 1.
212200 8251-EXIT.
212300     EXIT.
212400*****************************************************************
212500*  5000-PROCESS-DEPOSITS -- IBORDEPOSIT UNIT.  READS DEPOSITS.DAT
212600*  TO EXHAUSTION, PRICING EACH TRADE AGAINST THE HELD CURVE AND
212700*  WRITING ONE VALUATION-SUMMARY RECORD PER TRADE.
212800*  05/02/91 DWK - ORIGINAL DEPOSIT PRICING LOOP.
212900*****************************************************************
213000 5000-PROCESS-DEPOSITS.
213100     MOVE ZERO TO WS-DEP-COUNT.
213200     MOVE ZERO TO WS-DEP-PV-TOTAL.
213300     PERFORM 5001-READ-DEPOSIT     THRU 5001-EXIT.
213400     PERFORM 5010-PRICE-DEPOSIT    THRU 5010-EXIT
213500         UNTIL WS-DEP-EOF.
213600 5000-EXIT.
213700     EXIT.
213800*-----------------------------------------------------------------*
213900*  5001-READ-DEPOSIT -- ONE READ OF DEPOSIT-FILE, SHARED BY THE
214000*  PRIMING READ ABOVE AND THE READ-NEXT AT THE BOTTOM OF 5010.
214100*-----------------------------------------------------------------*
214200 5001-READ-DEPOSIT.
214300     READ DEPOSIT-FILE
214400         AT END
214500             MOVE 'Y' TO WS-DEP-EOF-SW.
214600 5001-EXIT.
214700     EXIT.
214800*****************************************************************
214900*  5010-PRICE-DEPOSIT -- MATURITYDF = 1/(1+ALPHA*DEPRATE);
215000*  VALUE = (1+ALPHA*DEPRATE) * DF-AT(MATURITY) * NOTIONAL /
215100*  DF-AT(SETTLEMENT).  FATAL IF THE RUN DATE IS PAST MATURITY.
215200*  07/02/98 LPH - ADJUSTED MATURITY VIA DEP-CAL/DEP-ADJ BEFORE
215300*  PRICING, CALENDAR REWRITE  CR-5120.
215400*****************************************************************
215500 5010-PRICE-DEPOSIT.
215600*    CR-5120: MATURITY IS BUSINESS-DAY ADJUSTED BEFORE ANYTHING
215700*    ELSE IN THIS PARAGRAPH TOUCHES IT -- THE DAY-COUNT, THE DF
215800*    LOOKUP AND THE PAST-MATURITY CHECK ALL USE THE ADJUSTED
215900*    DATE, NOT THE RAW FEED DATE.
216000     MOVE DEP-CAL TO WS-CAL-CODE.
216100     MOVE DEP-ADJ TO WS-ADJ-CODE.
216200     MOVE DEP-MATURITY-DATE TO WS-DATE-1.
216300     PERFORM 4100-ADJUST-DATE      THRU 4100-EXIT.
216400*    A DEPOSIT THAT HAS ALREADY MATURED AS OF THE CURVE'S
216500*    VALUATION DATE CANNOT BE PRICED -- THERE IS NO FORWARD
216600*    SETTLEMENT TO DISCOUNT BACK TO.  ABEND RATHER THAN SKIP.
216700     IF CRV-VALUATION-DATE > WS-RESULT-DATE
216800           DISPLAY 'RV1000 - DEPOSIT ' DEP-ID
216900               ' VALUATION DATE PAST MATURITY' UPON CRT
217000           MOVE 'Y' TO WS-ABEND-SW
217100           GO TO 5010-READ-NEXT.
217200*    YEAR FRACTION SETTLEMENT-TO-MATURITY UNDER THE TRADE'S OWN
217300*    DAY-COUNT CODE (NOT THE CURVE'S ACT/365 -- SEE 2250).
217400     MOVE DEP-SETTLE-DATE TO WS-DATE-1.
217500     MOVE WS-RESULT-DATE TO WS-DATE-2.
217600     MOVE ZERO TO WS-DATE-3.
217700     MOVE DEP-DAYCOUNT TO WS-DAYCOUNT-CODE.
217800     PERFORM 3000-YEAR-FRAC        THRU 3000-EXIT.
217900     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
218000     MOVE WS-DF-RESULT TO WS-DF-MATURITY.
218100     MOVE DEP-SETTLE-DATE TO WS-RESULT-DATE.
218200     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
218300     MOVE WS-DF-RESULT TO WS-DF-SETTLE.
218400*    SIMPLE-INTEREST DEPOSIT FORMULA: FORWARD VALUE AT MATURITY
218500*    DISCOUNTED BACK TO THE VALUATION DATE THROUGH THE SETTLE-
218600*    DATE DISCOUNT FACTOR.  A DEPOSIT HAS NO PAR RATE OR PV01
218700*    IN THIS SHOP'S REPORTING CONVENTION -- BOTH ARE ZEROED.
218800     COMPUTE VAL-FULL-PV ROUNDED =
218900             (1 + (WS-YEAR-FRAC-RESULT * DEP-RATE)) *
219000             WS-DF-MATURITY * DEP-NOTIONAL /
219100             WS-DF-SETTLE.
219200     MOVE DEP-ID TO VAL-TRADE-ID.
219300     MOVE 'DEPOSIT' TO VAL-TRADE-TYPE.
219400     MOVE ZERO TO VAL-PV01.
219500     MOVE ZERO TO VAL-PAR-RATE.
219600     WRITE RV-VALUATION-REC.
219700     ADD 1 TO WS-DEP-COUNT.
219800     ADD VAL-FULL-PV TO WS-DEP-PV-TOTAL.
219900*    WS-GRAND-PV-TOTAL ACCUMULATES ACROSS ALL THREE TRADE TYPES
220000*    FOR THE REPORT'S GRAND-TOTAL LINE -- SEE 7060 IN THE REPORT
220100*    FRAGMENT, WHICH ADDS NOTHING OF ITS OWN.
220200     ADD VAL-FULL-PV TO WS-GRAND-PV-TOTAL.
220300 5010-READ-NEXT.
220400     PERFORM 5001-READ-DEPOSIT     THRU 5001-EXIT.
220500 5010-EXIT.
220600     EXIT.
220700*****************************************************************
220800*  5500-PROCESS-FRAS -- IBORFRA UNIT.  READS FRAS.DAT TO
220900*  EXHAUSTION, PRICING EACH TRADE AGAINST THE HELD CURVE (USED
221000*  AS BOTH INDEX AND DISCOUNT CURVE) AND WRITING ONE VALUATION-
221100*  SUMMARY RECORD PER TRADE.  09/23/97 RGT - ORIGINAL FRA MTM
221200*  LOOP  CR-4802.
221300*****************************************************************
221400 5500-PROCESS-FRAS.
221500     MOVE ZERO TO WS-FRA-COUNT.
221600     MOVE ZERO TO WS-FRA-PV-TOTAL.
221700     PERFORM 5501-READ-FRA         THRU 5501-EXIT.
221800     PERFORM 5510-PRICE-FRA        THRU 5510-EXIT
221900         UNTIL WS-FRA-EOF.
222000 5500-EXIT.
222100     EXIT.
222200*-----------------------------------------------------------------*
222300*  5501-READ-FRA -- ONE READ OF FRA-FILE, SHARED BY THE PRIMING
222400*  READ ABOVE AND THE READ-NEXT AT THE BOTTOM OF 5510.
222500*-----------------------------------------------------------------*
222600 5501-READ-FRA.
222700     READ FRA-FILE
222800         AT END
222900             MOVE 'Y' TO WS-FRA-EOF-SW.
223000 5501-EXIT.
223100     EXIT.
223200*****************************************************************
223300*  5510-PRICE-FRA -- ALPHA = YEAR-FRAC(SETTLE,MATURITY);
223400*  LIBORFWD = (DF(SETTLE)/DF(MATURITY) - 1)/ALPHA;
223500*  V = ALPHA*(LIBORFWD-FRARATE)*DF(MATURITY)/DF(VALUATION);
223600*  NEGATED WHEN THE TRADE PAYS FIXED.
223700*****************************************************************
223800 5510-PRICE-FRA.
223900*    BOTH THE SETTLE AND MATURITY DATES ARE BUSINESS-DAY
224000*    ADJUSTED OFF THE SAME CALENDAR/CONVENTION BEFORE ANY RATE
224100*    MATH -- THE ADJUSTED SETTLE DATE IS STASHED IN WS-ADJ-
224200*    SETTLE-DATE SINCE WS-RESULT-DATE GETS OVERWRITTEN BY THE
224300*    SECOND ADJUSTMENT CALL.
224400     MOVE FRA-CAL TO WS-CAL-CODE.
224500     MOVE FRA-ADJ TO WS-ADJ-CODE.
224600     MOVE FRA-SETTLE-DATE TO WS-DATE-1.
224700     PERFORM 4100-ADJUST-DATE      THRU 4100-EXIT.
224800     MOVE WS-RESULT-DATE TO WS-ADJ-SETTLE-DATE.
224900     MOVE FRA-MATURITY-DATE TO WS-DATE-1.
225000     PERFORM 4100-ADJUST-DATE      THRU 4100-EXIT.
225100*    YEAR FRACTION OVER THE FRA'S CONTRACT PERIOD (ADJUSTED
225200*    SETTLE TO ADJUSTED MATURITY) UNDER THE TRADE'S DAY-COUNT.
225300     MOVE WS-ADJ-SETTLE-DATE TO WS-DATE-1.
225400     MOVE WS-RESULT-DATE TO WS-DATE-2.
225500     MOVE ZERO TO WS-DATE-3.
225600     MOVE FRA-DAYCOUNT TO WS-DAYCOUNT-CODE.
225700     PERFORM 3000-YEAR-FRAC        THRU 3000-EXIT.
225800*    THREE DISCOUNT FACTORS OFF THE SAME CURVE: MATURITY, THEN
225900*    SETTLE, THEN THE VALUATION DATE ITSELF -- ALL THREE FEED
226000*    THE IMPLIED FORWARD RATE AND THE FINAL PV BELOW.
226100     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
226200     MOVE WS-DF-RESULT TO WS-DF-MATURITY.
226300     MOVE WS-DATE-1 TO WS-RESULT-DATE.
226400     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
226500     MOVE WS-DF-RESULT TO WS-DF-SETTLE.
226600     MOVE CRV-VALUATION-DATE TO WS-RESULT-DATE.
226700     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
226800     MOVE WS-DF-RESULT TO WS-DF-VALUATION.
226900*    IMPLIED LIBOR FORWARD RATE FROM THE TWO CURVE POINTS
227000*    BRACKETING THE FRA PERIOD, THEN THE STANDARD FRA MTM
227100*    FORMULA DISCOUNTED BACK TO THE VALUATION DATE.
227200     COMPUTE WS-FWD-RATE-WORK ROUNDED =
227300             ((WS-DF-SETTLE / WS-DF-MATURITY) - 1) /
227400             WS-YEAR-FRAC-RESULT.
227500     COMPUTE VAL-FULL-PV ROUNDED =
227600             WS-YEAR-FRAC-RESULT *
227700             (WS-FWD-RATE-WORK - FRA-RATE) *
227800             WS-DF-MATURITY / WS-DF-VALUATION *
227900             FRA-NOTIONAL.
228000*    CR-4802: A PAY-FIXED FRA OWES THE DIFFERENCE RATHER THAN
228100*    RECEIVING IT -- SIGN-FLIP THE PV FOR THAT SIDE OF THE BOOK.
228200     IF FRA-IS-PAY-FIXED
228300           COMPUTE VAL-FULL-PV = 0 - VAL-FULL-PV.
228400     MOVE FRA-ID TO VAL-TRADE-ID.
228500     MOVE 'FRA    ' TO VAL-TRADE-TYPE.
228600*    A FRA CARRIES NO PV01/PAR-RATE IN THIS SHOP'S REPORTING
228700*    CONVENTION (THOSE COLUMNS ARE SWAP-ONLY) -- ZEROED HERE.
228800     MOVE ZERO TO VAL-PV01.
228900     MOVE ZERO TO VAL-PAR-RATE.
229000     WRITE RV-VALUATION-REC.
229100     ADD 1 TO WS-FRA-COUNT.
229200     ADD VAL-FULL-PV TO WS-FRA-PV-TOTAL.
229300*    SAME GRAND-TOTAL ACCUMULATOR THE DEPOSIT AND SWAP SECTIONS
229400*    ADD INTO -- ONE RUNNING FIGURE ACROSS ALL THREE TRADE TYPES.
229500     ADD VAL-FULL-PV TO WS-GRAND-PV-TOTAL.
229600 5510-READ-NEXT.
229700     PERFORM 5501-READ-FRA         THRU 5501-EXIT.
229800 5510-EXIT.
229900     EXIT.
230000*****************************************************************
230100*  6000-PROCESS-SWAPS -- FIXEDLEG/FLOATLEG/IBORSWAP UNIT.  READS
230200*  SWAPS.DAT TO EXHAUSTION, BUILDING BOTH LEGS OF EACH TRADE OVER
230300*  THE HELD CURVE, WRITING A CASHFLOW RECORD PER PERIOD AND ONE
230400*  VALUATION-SUMMARY RECORD PER TRADE.  01/11/95 LPH - ORIGINAL
230500*  TWO-LEG SWAP PRICER  CR-3190.
230600*****************************************************************
230700 6000-PROCESS-SWAPS.
230800*    WS-SWP-PV-TOTAL IS THIS PASS'S OWN RUNNING TOTAL (REPORTED
230900*    SEPARATELY FROM THE DEPOSIT/FRA TOTALS); WS-GRAND-PV-TOTAL
231000*    ACCUMULATES ACROSS ALL THREE PASSES FOR THE FINAL REPORT.
231100     MOVE ZERO TO WS-SWP-COUNT.
231200     MOVE ZERO TO WS-SWP-PV-TOTAL.
231300     PERFORM 6001-READ-SWAP        THRU 6001-EXIT.
231400     PERFORM 6005-PRICE-SWAP       THRU 6005-EXIT
231500         UNTIL WS-SWP-EOF.
231600 6000-EXIT.
231700     EXIT.
231800*-----------------------------------------------------------------*
231900*  6001-READ-SWAP -- ONE READ OF SWAP-FILE, SHARED BY THE PRIMING
232000*  READ ABOVE AND THE READ-NEXT AT THE BOTTOM OF 6005.
232100*-----------------------------------------------------------------*
232200 6001-READ-SWAP.
232300*    WS-SWP-EOF-SW DRIVES 6000'S PERFORM...UNTIL -- SET ONLY ON
232400*    THE AT-END BRANCH, NEVER RESET, SINCE EOF IS A ONE-WAY DOOR
232500*    FOR A SEQUENTIAL INPUT FILE.
232600     READ SWAP-FILE
232700         AT END
232800             MOVE 'Y' TO WS-SWP-EOF-SW.
232900 6001-EXIT.
233000     EXIT.
233100*****************************************************************
233200*  6005-PRICE-SWAP -- BUILDS AND PRICES THE FIXED LEG, THEN
233300*  (REUSING THE SAME WORK TABLE) THE FLOATING LEG, THEN COMBINES
233400*  THE TWO PRESIGNED LEG VALUES INTO THE TRADE'S VALUATION RECORD.
233500*****************************************************************
233600 6005-PRICE-SWAP.
233700     MOVE SWP-CAL TO WS-CAL-CODE.
233800     MOVE SWP-ADJ TO WS-ADJ-CODE.
233900     MOVE SWP-EFFECTIVE-DATE TO WS-LEG-EFF-DATE.
234000     MOVE SWP-TERMINATION-DATE TO WS-LEG-TERM-DATE.
234100*    BOTH LEG-PV WORK AREAS ZERO HERE, ONCE PER TRADE -- EACH IS
234200*    ACCUMULATED BY ITS OWN 60xx-PRICE-STEP PARAGRAPH BELOW AND
234300*    NOT TOUCHED AGAIN UNTIL 6030 COMBINES THEM.
234400     MOVE ZERO TO WS-FIXED-PV-WORK.
234500     MOVE ZERO TO WS-FLOAT-PV-WORK.
234600     PERFORM 6010-BUILD-FIXED-LEG  THRU 6010-EXIT.
234700*    WS-SWP-ADJ-MATURITY IS THE FIXED LEG'S OWN ADJUSTED LAST
234800*    SCHEDULE DATE -- HELD SEPARATELY SO 6040-PAR-RATE CAN USE
234900*    IT AFTER WS-LEG-TABLE HAS BEEN OVERWRITTEN BY THE FLOAT LEG.
235000     MOVE SCH-ADJ-DATE(WS-SCHEDULE-COUNT) TO WS-SWP-ADJ-MATURITY.
235100     PERFORM 6015-PRICE-FIXED-LEG  THRU 6015-EXIT.
235200     PERFORM 6020-BUILD-FLOAT-LEG  THRU 6020-EXIT.
235300     PERFORM 6025-PRICE-FLOAT-LEG  THRU 6025-EXIT.
235400     PERFORM 6030-FINALIZE-SWAP    THRU 6030-EXIT.
235500     PERFORM 6001-READ-SWAP        THRU 6001-EXIT.
235600 6005-EXIT.
235700     EXIT.
235800*****************************************************************
235900*  6010-BUILD-FIXED-LEG -- GENERATES THE FIXED-LEG SCHEDULE AT
236000*  SWP-FIXED-FREQ AND FILLS WS-LEG-TABLE WITH EVERY PERIOD'S
236100*  DATES, ACCRUAL FACTOR AND PAYMENT AMOUNT BEFORE ANY
236200*  DISCOUNTING HAPPENS (SEE 6015).
236300*****************************************************************
236400 6010-BUILD-FIXED-LEG.
236500     MOVE SWP-FIXED-FREQ TO WS-FREQ-CODE.
236600     PERFORM 6090-SET-MONTHS-PER-PERIOD THRU 6090-EXIT.
236700     PERFORM 4500-GENERATE-SCHEDULE THRU 4500-EXIT.
236800*    SCHEDULE HOLDS N+1 DATES FOR N PERIODS (EACH PERIOD IS THE
236900*    GAP BETWEEN TWO CONSECUTIVE SCHEDULE DATES).
237000     COMPUTE WS-LEG-COUNT = WS-SCHEDULE-COUNT - 1.
237100     SET LEG-IDX TO 1.
237200     SET SCH-IDX TO 1.
237300     PERFORM 6011-FIXED-LEG-STEP   THRU 6011-EXIT
237400         UNTIL LEG-IDX > WS-LEG-COUNT.
237500 6010-EXIT.
237600     EXIT.
237700*-----------------------------------------------------------------*
237800*  6011-FIXED-LEG-STEP -- ONE FIXED-LEG PERIOD.  THE COUPON RATE
237900*  IS THE SAME FOR EVERY PERIOD (SWP-FIXED-COUPON), SO ONLY THE
238000*  ACCRUAL FACTOR AND THE RESULTING PAYMENT VARY PERIOD TO PERIOD.
238100*-----------------------------------------------------------------*
238200 6011-FIXED-LEG-STEP.
238300*    SCH-IDX WALKS THE SCHEDULE ONE STEP AHEAD OF LEG-IDX -- THE
238400*    PERIOD'S START IS THE SCHEDULE ENTRY LEG-IDX ALREADY POINTS
238500*    AT, ITS END/PAY DATE IS THE NEXT ONE ALONG.
238600     MOVE SCH-ADJ-DATE(SCH-IDX)     TO LEG-START-DATE(LEG-IDX).
238700     SET SCH-IDX UP BY 1.
238800     MOVE SCH-ADJ-DATE(SCH-IDX)     TO LEG-END-DATE(LEG-IDX).
238900     MOVE SCH-ADJ-DATE(SCH-IDX)     TO LEG-PAY-DATE(LEG-IDX).
239000     MOVE LEG-START-DATE(LEG-IDX)   TO WS-DATE-1.
239100     MOVE LEG-END-DATE(LEG-IDX)     TO WS-DATE-2.
239200     MOVE ZERO TO WS-DATE-3.
239300     MOVE SWP-FIXED-DAYCOUNT TO WS-DAYCOUNT-CODE.
239400     PERFORM 3000-YEAR-FRAC        THRU 3000-EXIT.
239500     MOVE WS-YEAR-FRAC-RESULT       TO LEG-ALPHA(LEG-IDX).
239600     MOVE SWP-FIXED-COUPON          TO LEG-RATE(LEG-IDX).
239700     COMPUTE LEG-PAYMENT(LEG-IDX) ROUNDED =
239800             LEG-ALPHA(LEG-IDX) * SWP-NOTIONAL * SWP-FIXED-COUPON.
239900     SET LEG-IDX UP BY 1.
240000 6011-EXIT.
240100     EXIT.
240200*****************************************************************
240300*  6015-PRICE-FIXED-LEG -- DISCOUNTS EACH FIXED-LEG CASHFLOW TO
240400*  THE VALUATION DATE, WRITES THE CASHFLOW RECORD, AND ACCUMULATES
240500*  THE LEG'S RAW (UNSIGNED) PV IN WS-FIXED-PV-WORK -- PERIODS
240600*  AT OR BEFORE THE VALUATION DATE ARE PRICED (FOR THE CASHFLOW
240700*  LISTING) BUT EXCLUDED FROM THE RUNNING TOTAL.
240800*****************************************************************
240900 6015-PRICE-FIXED-LEG.
241000     SET LEG-IDX TO 1.
241100     PERFORM 6016-FIXED-PRICE-STEP THRU 6016-EXIT
241200         UNTIL LEG-IDX > WS-LEG-COUNT.
241300 6015-EXIT.
241400     EXIT.
241500*-----------------------------------------------------------------*
241600*  6016-FIXED-PRICE-STEP -- ONE FIXED-LEG PERIOD'S DISCOUNTING,
241700*  NOTIONAL EXCHANGE ON THE LAST PERIOD, RUNNING CUMULATIVE PV
241800*  FOR THE CASHFLOW LISTING, AND THE LEG-TOTAL PV ACCUMULATION.
241900*-----------------------------------------------------------------*
242000 6016-FIXED-PRICE-STEP.
242100     MOVE LEG-PAY-DATE(LEG-IDX) TO WS-RESULT-DATE.
242200     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
242300     MOVE WS-DF-RESULT TO LEG-DF(LEG-IDX).
242400     COMPUTE LEG-PV(LEG-IDX) ROUNDED =
242500             LEG-PAYMENT(LEG-IDX) * LEG-DF(LEG-IDX).
242600*    THIS PRICER TREATS EVERY SWAP AS NOTIONAL-EXCHANGING ON THE
242700*    FINAL PERIOD -- THE LAST COUPON'S PV PICKS UP THE DISCOUNTED
242800*    NOTIONAL AS WELL, MATCHING THE PAR-SWAP CONSTRUCTION USED
242900*    BY 6040-PAR-RATE BELOW.
243000     IF LEG-IDX = WS-LEG-COUNT AND
243100             LEG-PAY-DATE(LEG-IDX) > CRV-VALUATION-DATE
243200           COMPUTE LEG-PV(LEG-IDX) ROUNDED = LEG-PV(LEG-IDX) +
243300                   (LEG-DF(LEG-IDX) * SWP-NOTIONAL).
243400     IF LEG-IDX = 1
243500           MOVE LEG-PV(LEG-IDX) TO LEG-CUM-PV(LEG-IDX)
243600     ELSE
243700           COMPUTE LEG-CUM-PV(LEG-IDX) ROUNDED =
243800                   LEG-CUM-PV(LEG-IDX - 1) + LEG-PV(LEG-IDX).
243900*    A PERIOD THAT HAS ALREADY PAID AS OF THE VALUATION DATE
244000*    STILL APPEARS ON THE CASHFLOW LISTING BUT DROPS OUT OF THE
244100*    LEG'S LIVE PV -- IT IS HISTORY, NOT FORWARD VALUE.
244200     IF LEG-PAY-DATE(LEG-IDX) > CRV-VALUATION-DATE
244300           ADD LEG-PV(LEG-IDX) TO WS-FIXED-PV-WORK.
244400     MOVE 'FIXED' TO WS-CFL-LEG-NAME.
244500     PERFORM 6095-WRITE-CASHFLOW   THRU 6095-EXIT.
244600     SET LEG-IDX UP BY 1.
244700 6016-EXIT.
244800     EXIT.
244900*****************************************************************
245000*  6020-BUILD-FLOAT-LEG -- GENERATES THE FLOATING-LEG SCHEDULE AT
245100*  SWP-FLOAT-FREQ, REUSING WS-LEG-TABLE, WITH EACH PERIOD'S RATE
245200*  TAKEN AS THE CURVE-IMPLIED FORWARD PLUS SPREAD.
245300*****************************************************************
245400 6020-BUILD-FLOAT-LEG.
245500     MOVE SWP-FLOAT-FREQ TO WS-FREQ-CODE.
245600     PERFORM 6090-SET-MONTHS-PER-PERIOD THRU 6090-EXIT.
245700*    WS-LEG-TABLE IS REBUILT FROM SCRATCH HERE -- THE FIXED LEG'S
245800*    ENTRIES WERE ALREADY CONSUMED BY 6015 AND ARE NO LONGER
245900*    NEEDED, SO THE SAME WORKING-STORAGE TABLE IS REUSED RATHER
246000*    THAN CARRYING TWO SEPARATE LEG TABLES.
246100     PERFORM 4500-GENERATE-SCHEDULE THRU 4500-EXIT.
246200     COMPUTE WS-LEG-COUNT = WS-SCHEDULE-COUNT - 1.
246300     SET LEG-IDX TO 1.
246400     SET SCH-IDX TO 1.
246500     PERFORM 6021-FLOAT-LEG-STEP   THRU 6021-EXIT
246600         UNTIL LEG-IDX > WS-LEG-COUNT.
246700 6020-EXIT.
246800     EXIT.
246900*-----------------------------------------------------------------*
247000*  6021-FLOAT-LEG-STEP -- ONE FLOATING-LEG PERIOD.  UNLIKE THE
247100*  FIXED LEG, THE RATE ITSELF IS DERIVED PERIOD BY PERIOD FROM
247200*  THE CURVE-IMPLIED FORWARD OVER THAT PERIOD'S START/END DATES.
247300*-----------------------------------------------------------------*
247400 6021-FLOAT-LEG-STEP.
247500     MOVE SCH-ADJ-DATE(SCH-IDX)     TO LEG-START-DATE(LEG-IDX).
247600     SET SCH-IDX UP BY 1.
247700     MOVE SCH-ADJ-DATE(SCH-IDX)     TO LEG-END-DATE(LEG-IDX).
247800     MOVE SCH-ADJ-DATE(SCH-IDX)     TO LEG-PAY-DATE(LEG-IDX).
247900     MOVE LEG-START-DATE(LEG-IDX)   TO WS-DATE-1.
248000     MOVE LEG-END-DATE(LEG-IDX)     TO WS-DATE-2.
248100     MOVE ZERO TO WS-DATE-3.
248200     MOVE SWP-FLOAT-DAYCOUNT TO WS-DAYCOUNT-CODE.
248300     PERFORM 3000-YEAR-FRAC        THRU 3000-EXIT.
248400     MOVE WS-YEAR-FRAC-RESULT       TO LEG-ALPHA(LEG-IDX).
248500*    FORWARD LIBOR OVER THIS PERIOD, IMPLIED PURELY FROM THE TWO
248600*    CURVE DISCOUNT FACTORS AT THE PERIOD'S START AND END -- NO
248700*    SEPARATE FORWARD CURVE IS CARRIED IN THIS SYSTEM.
248800     MOVE LEG-START-DATE(LEG-IDX) TO WS-RESULT-DATE.
248900     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
249000     MOVE WS-DF-RESULT TO WS-DF-SETTLE.
249100     MOVE LEG-END-DATE(LEG-IDX) TO WS-RESULT-DATE.
249200     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
249300     MOVE WS-DF-RESULT TO WS-DF-MATURITY.
249400     COMPUTE WS-FWD-RATE-WORK ROUNDED =
249500             ((WS-DF-SETTLE / WS-DF-MATURITY) - 1) /
249600             LEG-ALPHA(LEG-IDX).
249700     COMPUTE LEG-RATE(LEG-IDX) ROUNDED =
249800             WS-FWD-RATE-WORK + SWP-FLOAT-SPREAD.
249900     COMPUTE LEG-PAYMENT(LEG-IDX) ROUNDED =
250000             LEG-RATE(LEG-IDX) * LEG-ALPHA(LEG-IDX) * SWP-NOTIONAL.
250100     SET LEG-IDX UP BY 1.
250200 6021-EXIT.
250300     EXIT.
250400*****************************************************************
250500*  6025-PRICE-FLOAT-LEG -- SAME DISCOUNTING / PRINCIPAL / CASH-
250600*  FLOW-WRITE PATTERN AS 6015, FOR THE FLOATING LEG.
250700*****************************************************************
250800 6025-PRICE-FLOAT-LEG.
250900     SET LEG-IDX TO 1.
251000     PERFORM 6026-FLOAT-PRICE-STEP THRU 6026-EXIT
251100         UNTIL LEG-IDX > WS-LEG-COUNT.
251200 6025-EXIT.
251300     EXIT.
251400*-----------------------------------------------------------------*
251500*  6026-FLOAT-PRICE-STEP -- MIRRORS 6016 FOR THE FLOAT LEG.  KEPT
251600*  AS ITS OWN PARAGRAPH RATHER THAN SHARED WITH 6016 SINCE THE
251700*  LEG-NAME LITERAL MOVED INTO WS-CFL-LEG-NAME DIFFERS.
251800*-----------------------------------------------------------------*
251900 6026-FLOAT-PRICE-STEP.
252000     MOVE LEG-PAY-DATE(LEG-IDX) TO WS-RESULT-DATE.
252100     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
252200     MOVE WS-DF-RESULT TO LEG-DF(LEG-IDX).
252300     COMPUTE LEG-PV(LEG-IDX) ROUNDED =
252400             LEG-PAYMENT(LEG-IDX) * LEG-DF(LEG-IDX).
252500     IF LEG-IDX = WS-LEG-COUNT AND
252600             LEG-PAY-DATE(LEG-IDX) > CRV-VALUATION-DATE
252700           COMPUTE LEG-PV(LEG-IDX) ROUNDED = LEG-PV(LEG-IDX) +
252800                   (LEG-DF(LEG-IDX) * SWP-NOTIONAL).
252900     IF LEG-IDX = 1
253000           MOVE LEG-PV(LEG-IDX) TO LEG-CUM-PV(LEG-IDX)
253100     ELSE
253200           COMPUTE LEG-CUM-PV(LEG-IDX) ROUNDED =
253300                   LEG-CUM-PV(LEG-IDX - 1) + LEG-PV(LEG-IDX).
253400     IF LEG-PAY-DATE(LEG-IDX) > CRV-VALUATION-DATE
253500           ADD LEG-PV(LEG-IDX) TO WS-FLOAT-PV-WORK.
253600     MOVE 'FLOAT' TO WS-CFL-LEG-NAME.
253700     PERFORM 6095-WRITE-CASHFLOW   THRU 6095-EXIT.
253800     SET LEG-IDX UP BY 1.
253900 6026-EXIT.
254000     EXIT.
254100*****************************************************************
254200*  6030-FINALIZE-SWAP -- APPLIES THE FIXED LEG'S PAY/RECEIVE SIGN
254300*  (THE FLOAT LEG ALWAYS TAKES THE OPPOSITE SIGN), SUMS THE TWO
254400*  PRESIGNED LEG VALUES, DERIVES PV01 AND THE PAR RATE, AND WRITES
254500*  THE TRADE'S VALUATION-SUMMARY RECORD.
254600*****************************************************************
254700 6030-FINALIZE-SWAP.
254800*    THE TWO LEG PV WORK AREAS ARE BOTH CARRIED UNSIGNED -- SIGN
254900*    IS APPLIED ONLY HERE, ONE TIME, BASED ON WHICH SIDE OF THE
255000*    TRADE THIS BOOK IS ON.
255100     IF SWP-FIXED-LEG-PAYS
255200           COMPUTE VAL-FULL-PV ROUNDED =
255300                   (0 - WS-FIXED-PV-WORK) + WS-FLOAT-PV-WORK
255400     ELSE
255500           COMPUTE VAL-FULL-PV ROUNDED =
255600                   WS-FIXED-PV-WORK + (0 - WS-FLOAT-PV-WORK).
255700*    PV01 (DV01) APPROXIMATED AS THE FIXED LEG'S PV PER UNIT
255800*    COUPON PER UNIT NOTIONAL -- A PAR-SWAP-STYLE SHORTCUT, NOT
255900*    A TRUE BUMP-AND-REVALUE SENSITIVITY.
256000     COMPUTE VAL-PV01 ROUNDED =
256100             WS-FIXED-PV-WORK / SWP-FIXED-COUPON / SWP-NOTIONAL.
256200     PERFORM 6040-PAR-RATE         THRU 6040-EXIT.
256300     MOVE SWP-ID TO VAL-TRADE-ID.
256400     MOVE 'SWAP   ' TO VAL-TRADE-TYPE.
256500     WRITE RV-VALUATION-REC.
256600     ADD 1 TO WS-SWP-COUNT.
256700     ADD VAL-FULL-PV TO WS-SWP-PV-TOTAL.
256800     ADD VAL-FULL-PV TO WS-GRAND-PV-TOTAL.
256900 6030-EXIT.
257000     EXIT.
257100*****************************************************************
257200*  6040-PAR-RATE -- DF0 IS THE EFFECTIVE-DATE DISCOUNT FACTOR
257300*  WHEN THE RUN'S VALUATION DATE PRECEDES THE SWAP'S EFFECTIVE
257400*  DATE, ELSE THE VALUATION-DATE DISCOUNT FACTOR (ALWAYS 1 ON
257500*  THIS CURVE'S OWN BASE).  PARRATE = (DF0-DF(MATURITY))/PV01.
257600*****************************************************************
257700 6040-PAR-RATE.
257800*    A FORWARD-STARTING SWAP (EFFECTIVE DATE AFTER TODAY) PRICES
257900*    ITS PAR RATE FROM ITS OWN START, NOT FROM TODAY -- A SWAP
258000*    THAT HAS ALREADY STARTED USES TODAY'S DF OF 1 AS THE BASE.
258100     IF CRV-VALUATION-DATE < SWP-EFFECTIVE-DATE
258200           MOVE SWP-EFFECTIVE-DATE TO WS-RESULT-DATE
258300     ELSE
258400           MOVE CRV-VALUATION-DATE TO WS-RESULT-DATE.
258500     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
258600     MOVE WS-DF-RESULT TO WS-DF-SETTLE.
258700     MOVE WS-SWP-ADJ-MATURITY TO WS-RESULT-DATE.
258800     PERFORM 2260-DF-AT-DATE       THRU 2260-EXIT.
258900     MOVE WS-DF-RESULT TO WS-DF-MATURITY.
259000     COMPUTE WS-PAR-RATE-WORK ROUNDED =
259100             (WS-DF-SETTLE - WS-DF-MATURITY) / VAL-PV01.
259200     MOVE WS-PAR-RATE-WORK TO VAL-PAR-RATE.
259300 6040-EXIT.
259400     EXIT.
259500*****************************************************************
259600*  6090-SET-MONTHS-PER-PERIOD -- FREQUENCY.NUMOFMONTHS = 12 /
259700*  FREQUENCY (ANNUAL=1,SEMI=2,QUARTERLY=4,MONTHLY=12).
259800*****************************************************************
259900 6090-SET-MONTHS-PER-PERIOD.
260000*    4500-GENERATE-SCHEDULE WALKS FORWARD IN WHOLE-MONTH STEPS,
260100*    SO THE FREQUENCY CODE HAS TO BE TRANSLATED TO A MONTH COUNT
260200*    BEFORE EITHER LEG'S SCHEDULE CAN BE BUILT.
260300     IF WS-FREQ-ANNUAL
260400           MOVE 12 TO WS-MONTHS-PER-PERIOD
260500     ELSE
260600     IF WS-FREQ-SEMI
260700           MOVE 6 TO WS-MONTHS-PER-PERIOD
260800     ELSE
260900     IF WS-FREQ-QUARTERLY
261000           MOVE 3 TO WS-MONTHS-PER-PERIOD
261100     ELSE
261200           MOVE 1 TO WS-MONTHS-PER-PERIOD.
261300 6090-EXIT.
261400     EXIT.
261500*****************************************************************
261600*  6095-WRITE-CASHFLOW -- BUILDS ONE CASHFLOW RECORD FROM THE
261700*  CURRENT WS-LEG-TABLE ENTRY (LEG-IDX) UNDER THE LEG NAME THE
261800*  CALLER LEFT IN WS-CFL-LEG-NAME.
261900*****************************************************************
262000 6095-WRITE-CASHFLOW.
262100*    ONE CASHFLOW RECORD PER LEG PER PERIOD -- A TEN-YEAR
262200*    QUARTERLY FLOAT LEG ALONE WRITES FORTY OF THESE, SO THE
262300*    CASHFLOW FILE IS DELIBERATELY THE FINEST-GRAIN OUTPUT THIS
262400*    PROGRAM PRODUCES.
262500     MOVE SWP-ID TO CFL-TRADE-ID.
262600     MOVE WS-CFL-LEG-NAME TO CFL-LEG.
262700     MOVE LEG-IDX TO CFL-SEQ.
262800     MOVE LEG-START-DATE(LEG-IDX) TO CFL-START-DATE.
262900     MOVE LEG-END-DATE(LEG-IDX) TO CFL-END-DATE.
263000     MOVE LEG-PAY-DATE(LEG-IDX) TO CFL-PAYMENT-DATE.
263100     MOVE LEG-ALPHA(LEG-IDX) TO CFL-YEAR-FRAC.
263200     MOVE LEG-RATE(LEG-IDX) TO CFL-RATE.
263300     MOVE LEG-PAYMENT(LEG-IDX) TO CFL-PAYMENT-AMT.
263400     MOVE LEG-DF(LEG-IDX) TO CFL-DISCOUNT-FACTOR.
263500     MOVE LEG-PV(LEG-IDX) TO CFL-PV.
263600     MOVE LEG-CUM-PV(LEG-IDX) TO CFL-CUM-PV.
263700     WRITE RV-CASHFLOW-REC.
263800 6095-EXIT.
263900     EXIT.
264000*****************************************************************
264100*  7000-WRITE-REPORT -- TRADE VALUATION REPORT (REPORT.OUT).
264200*  RE-READS VALUATIONS.OUT AND CASHFLOWS.OUT (CLOSED AS OUTPUT BY
264300*  THE PRICING PASSES ABOVE, REOPENED HERE AS INPUT) SO THE THREE
264400*  SECTIONS PRINT IN THE SAME INPUT-FILE ORDER THE TRADES WERE
264500*  PRICED IN.  02/09/99 SSM - ORIGINAL REPORT-WRITER PASS CR-5440.
264600*****************************************************************
264700 7000-WRITE-REPORT.
264800*    VALUATION-FILE/CASHFLOW-FILE WERE WRITTEN AS OUTPUT DURING
264900*    5000/5500/6000 ABOVE -- CLOSE AND REOPEN AS INPUT SO THIS
265000*    PARAGRAPH CAN STREAM BACK THROUGH WHAT WAS JUST WRITTEN,
265100*    IN TRADE-PRICED ORDER, WITHOUT HOLDING EVERYTHING IN MEMORY.
265200     CLOSE VALUATION-FILE CASHFLOW-FILE.
265300     OPEN INPUT VALUATION-FILE.
265400     OPEN INPUT CASHFLOW-FILE.
265500     PERFORM 7010-READ-VALUATION  THRU 7010-EXIT.
265600     PERFORM 7020-DEPOSIT-SECTION THRU 7020-EXIT.
265700     PERFORM 7025-FRA-SECTION     THRU 7025-EXIT.
265800     PERFORM 7011-READ-CASHFLOW   THRU 7011-EXIT.
265900     PERFORM 7030-SWAP-SECTION    THRU 7030-EXIT.
266000     PERFORM 7039-GRAND-TOTAL     THRU 7039-EXIT.
266100     CLOSE VALUATION-FILE CASHFLOW-FILE.
266200 7000-EXIT.
266300     EXIT.
266400*-----------------------------------------------------------------*
266500*  7010-READ-VALUATION -- ONE READ OF THE REOPENED VALUATION-
266600*  FILE, SHARED BY THE PRIMING READ ABOVE AND EVERY DETAIL
266700*  PARAGRAPH'S READ-NEXT BELOW.
266800*-----------------------------------------------------------------*
266900 7010-READ-VALUATION.
267000     READ VALUATION-FILE
267100         AT END
267200             MOVE 'Y' TO WS-VAL-EOF-SW.
267300 7010-EXIT.
267400     EXIT.
267500*-----------------------------------------------------------------*
267600*  7011-READ-CASHFLOW -- ONE READ OF THE REOPENED CASHFLOW-FILE,
267700*  SHARED BY 7000'S PRIMING READ AND 7032'S READ-NEXT.
267800*-----------------------------------------------------------------*
267900 7011-READ-CASHFLOW.
268000     READ CASHFLOW-FILE
268100         AT END
268200             MOVE 'Y' TO WS-CFL-EOF-SW.
268300 7011-EXIT.
268400     EXIT.
268500*****************************************************************
268600*  7020-DEPOSIT-SECTION / 7025-FRA-SECTION / 7030-SWAP-SECTION --
268700*  ONE DETAIL LINE PER TRADE (PLUS, FOR SWAPS ONLY, THE OPTIONAL
268800*  CASHFLOW-DETAIL LISTING), FOLLOWED BY THE SECTION'S CONTROL-
268900*  BREAK SUBTOTAL LINE.
269000*****************************************************************
269100 7020-DEPOSIT-SECTION.
269200*    VALUATIONS.OUT IS WRITTEN DEPOSITS-THEN-FRAS-THEN-SWAPS (THE
269300*    ORDER 5000/5500/6000 RUN IN), SO THE CONTROL BREAK HERE IS
269400*    SIMPLY "READ UNTIL THE TRADE TYPE CHANGES" -- NO SORT NEEDED.
269500     PERFORM 7021-DEPOSIT-DETAIL  THRU 7021-EXIT
269600         UNTIL WS-VAL-EOF OR NOT VAL-IS-DEPOSIT.
269700     PERFORM 7050-DEPOSIT-SUBTOTAL THRU 7050-EXIT.
269800 7020-EXIT.
269900     EXIT.
270000*-----------------------------------------------------------------*
270100*  7021-DEPOSIT-DETAIL -- ONE DEPOSIT LINE.  PV01/PAR-RATE ARE
270200*  BLANKED, NOT ZERO-EDITED, SINCE A DEPOSIT CARRIES NEITHER.
270300*-----------------------------------------------------------------*
270400 7021-DEPOSIT-DETAIL.
270500     MOVE VAL-TRADE-ID TO PL-TRADE-ID.
270600     MOVE VAL-TRADE-TYPE TO PL-TRADE-TYPE.
270700     MOVE VAL-FULL-PV TO PL-FULL-PV.
270800     MOVE SPACES TO PL-PV01.
270900     MOVE SPACES TO PL-PAR-RATE.
271000     WRITE RV-REPORT-LINE FROM WS-VAL-PRINT-LINE.
271100     PERFORM 7010-READ-VALUATION THRU 7010-EXIT.
271200 7021-EXIT.
271300     EXIT.
271400*-----------------------------------------------------------------*
271500*  7025-FRA-SECTION -- SAME CONTROL-BREAK SHAPE AS 7020, ONE
271600*  SECTION LATER IN THE FILE'S DEPOSIT/FRA/SWAP ORDER.
271700*-----------------------------------------------------------------*
271800 7025-FRA-SECTION.
271900     PERFORM 7026-FRA-DETAIL      THRU 7026-EXIT
272000         UNTIL WS-VAL-EOF OR NOT VAL-IS-FRA.
272100     PERFORM 7051-FRA-SUBTOTAL    THRU 7051-EXIT.
272200 7025-EXIT.
272300     EXIT.
272400*-----------------------------------------------------------------*
272500*  7026-FRA-DETAIL -- ONE FRA LINE.  SAME BLANKED PV01/PAR-RATE
272600*  TREATMENT AS 7021 -- A FRA CARRIES NEITHER EITHER.
272700*-----------------------------------------------------------------*
272800 7026-FRA-DETAIL.
272900     MOVE VAL-TRADE-ID TO PL-TRADE-ID.
273000     MOVE VAL-TRADE-TYPE TO PL-TRADE-TYPE.
273100     MOVE VAL-FULL-PV TO PL-FULL-PV.
273200     MOVE SPACES TO PL-PV01.
273300     MOVE SPACES TO PL-PAR-RATE.
273400     WRITE RV-REPORT-LINE FROM WS-VAL-PRINT-LINE.
273500     PERFORM 7010-READ-VALUATION THRU 7010-EXIT.
273600 7026-EXIT.
273700     EXIT.
273800*-----------------------------------------------------------------*
273900*  7030-SWAP-SECTION -- LAST OF THE THREE SECTIONS; THE ONLY ONE
274000*  WHOSE DETAIL PARAGRAPH (7031) ALSO DRIVES A NESTED CASHFLOW
274100*  LISTING, SINCE ONLY SWAPS WRITE TO CASHFLOW-FILE.
274200*-----------------------------------------------------------------*
274300 7030-SWAP-SECTION.
274400     PERFORM 7031-SWAP-DETAIL     THRU 7031-EXIT
274500         UNTIL WS-VAL-EOF OR NOT VAL-IS-SWAP.
274600     PERFORM 7052-SWAP-SUBTOTAL   THRU 7052-EXIT.
274700 7030-EXIT.
274800     EXIT.
274900*-----------------------------------------------------------------*
275000*  7031-SWAP-DETAIL -- ONE SWAP SUMMARY LINE, FOLLOWED BY THAT
275100*  SWAP'S FULL CASHFLOW-DETAIL LISTING (BOTH LEGS, ALL PERIODS)
275200*  FOR AS LONG AS CASHFLOW-FILE KEEPS YIELDING THE SAME TRADE ID.
275300*-----------------------------------------------------------------*
275400 7031-SWAP-DETAIL.
275500     MOVE VAL-TRADE-ID TO PL-TRADE-ID.
275600     MOVE VAL-TRADE-TYPE TO PL-TRADE-TYPE.
275700     MOVE VAL-FULL-PV TO PL-FULL-PV.
275800     MOVE VAL-PV01 TO PL-PV01.
275900     MOVE VAL-PAR-RATE TO PL-PAR-RATE.
276000     WRITE RV-REPORT-LINE FROM WS-VAL-PRINT-LINE.
276100     PERFORM 7032-SWAP-CASHFLOW-DETAIL THRU 7032-EXIT
276200         UNTIL WS-CFL-EOF OR CFL-TRADE-ID NOT = VAL-TRADE-ID.
276300     PERFORM 7010-READ-VALUATION THRU 7010-EXIT.
276400 7031-EXIT.
276500     EXIT.
276600*-----------------------------------------------------------------*
276700*  7032-SWAP-CASHFLOW-DETAIL -- ONE CASHFLOW-FILE RECORD (ONE
276800*  LEG/PERIOD) REPRINTED AS AN INDENTED DETAIL LINE UNDER ITS
276900*  PARENT SWAP'S SUMMARY LINE FROM 7031.
277000*-----------------------------------------------------------------*
277100 7032-SWAP-CASHFLOW-DETAIL.
277200*    STRAIGHT FIELD-FOR-FIELD COPY FROM THE CASHFLOW RECORD TO
277300*    THE PRINT LINE -- NO EDITING DECISIONS LEFT TO MAKE HERE,
277400*    SINCE CFL-* WAS ALREADY EDITED WHEN 6095 WROTE THE RECORD.
277500     MOVE CFL-LEG TO PL-CFL-LEG.
277600     MOVE CFL-SEQ TO PL-CFL-SEQ.
277700     MOVE CFL-START-DATE TO PL-CFL-START.
277800     MOVE CFL-END-DATE TO PL-CFL-END.
277900     MOVE CFL-PAYMENT-DATE TO PL-CFL-PAY.
278000     MOVE CFL-YEAR-FRAC TO PL-CFL-YEAR-FRAC.
278100     MOVE CFL-RATE TO PL-CFL-RATE.
278200     MOVE CFL-PAYMENT-AMT TO PL-CFL-PAYMENT-AMT.
278300     MOVE CFL-DISCOUNT-FACTOR TO PL-CFL-DF.
278400     MOVE CFL-PV TO PL-CFL-PV.
278500     MOVE CFL-CUM-PV TO PL-CFL-CUM-PV.
278600     WRITE RV-REPORT-LINE FROM WS-CFL-PRINT-LINE.
278700     PERFORM 7011-READ-CASHFLOW  THRU 7011-EXIT.
278800 7032-EXIT.
278900     EXIT.
279000*****************************************************************
279100*  7039-GRAND-TOTAL -- FINAL LINE, FULL PV SUMMED ACROSS ALL
279200*  THREE SECTIONS (ACCUMULATED DURING THE PRICING PASSES).
279300*****************************************************************
279400 7039-GRAND-TOTAL.
279500*    WS-GRAND-PV-TOTAL IS NEVER RECOMPUTED HERE -- IT WAS ADDED
279600*    TO LINE BY LINE AS EACH TRADE PRICED IN 5000/5500/6000, SO
279700*    THIS PARAGRAPH ONLY HAS TO EDIT AND PRINT IT.
279800     MOVE SPACES TO RV-REPORT-LINE.
279900     MOVE WS-GRAND-PV-TOTAL TO WS-RPT-TOTAL-ED.
280000     STRING 'GRAND TOTAL PV: ' WS-RPT-TOTAL-ED
280100             DELIMITED BY SIZE INTO RV-REPORT-LINE.
280200     WRITE RV-REPORT-LINE.
280300 7039-EXIT.
280400     EXIT.
280500*****************************************************************
280600*  7040-REPORT-HEADING -- PRINTED ONCE, BEFORE ANY TRADE FILE IS
280700*  READ (CALLED FROM 1000-INITIALIZE).
280800*****************************************************************
280900 7040-REPORT-HEADING.
281000     MOVE SPACES TO RV-REPORT-LINE.
281100     MOVE 'RV1000        TRADE VALUATION REPORT' TO RV-REPORT-LINE.
281200     WRITE RV-REPORT-LINE.
281300*    BLANK SEPARATOR LINE BEFORE THE FIRST SECTION'S DETAIL
281400*    LINES BEGIN.
281500     MOVE SPACES TO RV-REPORT-LINE.
281600     WRITE RV-REPORT-LINE.
281700 7040-EXIT.
281800     EXIT.
281900*****************************************************************
282000*  7050/7051/7052 -- ONE CONTROL-BREAK SUBTOTAL LINE PER SECTION.
282100*****************************************************************
282200 7050-DEPOSIT-SUBTOTAL.
282300*    COUNT/TOTAL ARE PRE-ACCUMULATED IN 5000'S PRICING LOOP --
282400*    THIS PARAGRAPH ONLY EDITS AND STRINGS THEM TOGETHER.
282500     MOVE SPACES TO RV-REPORT-LINE.
282600     MOVE WS-DEP-COUNT TO WS-RPT-COUNT-ED.
282700     MOVE WS-DEP-PV-TOTAL TO WS-RPT-TOTAL-ED.
282800     STRING 'TOTAL DEPOSIT TRADES: ' WS-RPT-COUNT-ED
282900             '  TOTAL PV: ' WS-RPT-TOTAL-ED
283000             DELIMITED BY SIZE INTO RV-REPORT-LINE.
283100     WRITE RV-REPORT-LINE.
283200 7050-EXIT.
283300     EXIT.
283400 7051-FRA-SUBTOTAL.
283500*    SAME SHAPE AS 7050, ONE SECTION LATER -- ITS OWN COUNT/
283600*    TOTAL PAIR, NO SHARED SUBTOTAL LOGIC ACROSS SECTIONS.
283700     MOVE SPACES TO RV-REPORT-LINE.
283800     MOVE WS-FRA-COUNT TO WS-RPT-COUNT-ED.
283900     MOVE WS-FRA-PV-TOTAL TO WS-RPT-TOTAL-ED.
284000     STRING 'TOTAL FRA TRADES: ' WS-RPT-COUNT-ED
284100             '  TOTAL PV: ' WS-RPT-TOTAL-ED
284200             DELIMITED BY SIZE INTO RV-REPORT-LINE.
284300     WRITE RV-REPORT-LINE.
284400 7051-EXIT.
284500     EXIT.
284600 7052-SWAP-SUBTOTAL.
284700*    LAST OF THE THREE SUBTOTALS -- 7039-GRAND-TOTAL PRINTS RIGHT
284800*    AFTER THIS ONE, SO THE REPORT'S FOOTING READS DEPOSIT/FRA/
284900*    SWAP/GRAND IN THAT FIXED ORDER EVERY RUN.
285000     MOVE SPACES TO RV-REPORT-LINE.
285100     MOVE WS-SWP-COUNT TO WS-RPT-COUNT-ED.
285200     MOVE WS-SWP-PV-TOTAL TO WS-RPT-TOTAL-ED.
285300     STRING 'TOTAL SWAP TRADES: ' WS-RPT-COUNT-ED
285400             '  TOTAL PV: ' WS-RPT-TOTAL-ED
285500             DELIMITED BY SIZE INTO RV-REPORT-LINE.
285600     WRITE RV-REPORT-LINE.
285700 7052-EXIT.
285800     EXIT.
285900*****************************************************************
286000*  9900-END-RUN -- CLOSE THE REMAINING OPEN FILES AND PRINT THE
286100*  COMPLETION/ABEND BANNER.
286200*****************************************************************
286300 9900-END-RUN.
286400*    VALUATION-FILE/CASHFLOW-FILE WERE ALREADY CLOSED AT THE END
286500*    OF 7000 -- ONLY THE FIVE FILES STILL OPEN SINCE 1000-
286600*    INITIALIZE NEED CLOSING HERE.
286700     CLOSE CURVE-FILE DEPOSIT-FILE FRA-FILE SWAP-FILE REPORT-FILE.
286800     IF WS-ABEND
286900           DISPLAY 'RV1000 - NIGHTLY TRADE VALUATION - ABENDED'
287000               UPON CRT
287100     ELSE
287200           DISPLAY 'RV1000 - NIGHTLY TRADE VALUATION - COMPLETE'
287300               UPON CRT.
287400 9900-EXIT.
287500     EXIT.
