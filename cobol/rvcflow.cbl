000100*****************************************************************
000200*  RVCFLOW.CBL -- CASHFLOW EXTRACT RECORD, ONE PER ACCRUAL      *
000300*  PERIOD OF A SWAP LEG.  WRITTEN TO CASHFLOWS.OUT BY THE       *
000400*  FIXED-LEG AND FLOAT-LEG BUILD PARAGRAPHS IN RV1000, AND      *
000500*  RENDERED AS PRINT DETAIL BY THE 7000 REPORT PARAGRAPHS.      *
000600*****************************************************************
000700* 05/02/91 DWK  ORIGINAL EXTRACT LAYOUT - R-1140
000800* 11/18/96 LPH  ADDED CFL-CUM-PV RUNNING TOTAL  CR-4471
000850* 08/10/26 JKM  PACKED THE ACCRUAL/RATE/AMOUNT/DF/PV FIELDS AND
000860*                WIDENED THE RESERVE AREA TO MATCH THE OTHER
000870*                TRADE AND SUMMARY FILES  CR-5548
000900 01  RV-CASHFLOW-REC.
001000*    TRADE ID AND LEG CARRY EVERY CASHFLOW BACK TO ITS PARENT
001100*    SWAP -- THE SAME TRADE ID APPEARS ON BOTH THE FIXED AND
001200*    FLOAT LEG'S ENTRIES, DISTINGUISHED ONLY BY CFL-LEG.
001300     05  CFL-TRADE-ID                PIC X(10).
001400     05  CFL-LEG                     PIC X(5).
001500         88  CFL-LEG-FIXED               VALUE 'FIXED'.
001600         88  CFL-LEG-FLOAT                VALUE 'FLOAT'.
001700*    SEQUENCE WITHIN THE LEG, 1-ORIGIN -- THE REPORT'S DETAIL
001800*    LISTING PRINTS IN THIS ORDER, NOT RE-SORTED.
001900     05  CFL-SEQ                     PIC 9(3).
002000     05  CFL-START-DATE              PIC 9(8).
002100     05  CFL-END-DATE                PIC 9(8).
002200     05  CFL-PAYMENT-DATE            PIC 9(8).
002300*    ACCRUAL FACTOR AND RATE FOR THIS ONE PERIOD -- THE RATE IS
002400*    FIXED FOR A FIXED-LEG ROW, CURVE-IMPLIED FORWARD PLUS
002500*    SPREAD FOR A FLOAT-LEG ROW.
002600     05  CFL-YEAR-FRAC               PIC S9(1)V9(9) COMP-3.
002700     05  CFL-RATE                    PIC S9(1)V9(9) COMP-3.
002800     05  CFL-PAYMENT-AMT             PIC S9(15)V99 COMP-3.
002900     05  CFL-DISCOUNT-FACTOR         PIC 9(1)V9(9) COMP-3.
003000     05  CFL-PV                      PIC S9(15)V99 COMP-3.
003100*    CR-4471: RUNNING SUM OF CFL-PV WITHIN THE LEG, SO THE
003200*    CASHFLOW LISTING CAN SHOW A PER-PERIOD CUMULATIVE PV
003300*    ALONGSIDE THE PER-PERIOD PV WITHOUT A SEPARATE RE-PASS.
003400     05  CFL-CUM-PV                  PIC S9(15)V99 COMP-3.
003450*    RESERVED FOR A PER-PERIOD CASH-SETTLED ANNUITY FACTOR
003460*    (RV1000 8250) SHOULD THE CASHFLOW EXTRACT EVER CARRY ONE
003470*    ALONGSIDE THE CURVE DISCOUNT FACTOR ABOVE  CR-5548.
003500     05  FILLER                      PIC X(45).
