000100*****************************************************************
000200*  RVWORK.CBL -- SHARED WORKING-STORAGE FOR THE RATES BATCH.    *
000300*  HOLDS THE EASTER-MONDAY LOOKUP TABLE, DATE/DAYCOUNT SCRATCH  *
000400*  FIELDS, THE SCHEDULE AND LEG-CASHFLOW WORK TABLES, THE       *
000500*  RUNNING CONTROL TOTALS, AND THE TWO PRINT-LINE LAYOUTS FOR    *
000600*  THE TRADE VALUATION REPORT.  COPIED INTO RV1000 ONLY.        *
000700*****************************************************************
000800* 05/02/91 DWK  ORIGINAL WORK AREA - R-1140
000900* 11/18/96 LPH  ADDED EASTER-MONDAY TABLE FOR UK/US/TARG CR-4471
001000* 01/11/95 LPH  ADDED LEG WORK TABLES FOR SWAP PRICING CR-3190
001100* 02/09/99 SSM  Y2K REVIEW - DATE SCRATCH NOW CCYYMMDD CR-5003
001200* 04/22/01 RGT  REPRICED PRINT-LINE COLUMN WIDTHS - BOTH LINES
001300*               RAN OVER 132 BYTES AND WRITE...FROM WAS SILENTLY
001400*               TRUNCATING CFL-CUM-PV ON CASHFLOW DETAIL CR-5512
001500 01  RV-WORK-AREA.
001600*----------------------------------------------------------------
001700*    EASTER MONDAY DAY-OFFSET-FROM-JAN-1 TABLE, 1901-2100.
001800*    BUILT AS ONE LONG PACKED LITERAL AND REDEFINED AS A TABLE
001900*    OF 200 3-DIGIT OFFSETS -- SAME TRICK THE CNP FEE-CODE
002000*    TABLE USES.  ENTRY 1 IS 1901, ENTRY 200 IS 2100.
002100*----------------------------------------------------------------
002200     05  WS-EASTER-MONDAY-DATA.
002300         10  FILLER                  PIC X(600) VALUE
002400             '0970891020941131050901101010861060980821020941140980901
002500-            '1009508610609111110209410709909011009508710609111110308
002600-            '7107099084103095115100091111096088107099084104095108100
002700-            '0921110960881080921121040891081000851050960881010931121
002800-            '0408910910008510509710910109311309708910909408510509011
002900-            '0101093106098089102094114105090110102086106098083102094
003000-            '1140990901100950871060911111030941070990911100950871070
003100-            '9111110308810709908410409511510009211109608810809908410
003200-            '4096108100092112096088108093112104089109100085105097088
003300-            '1010931131040891091010851050971101010931130980891090940
003400-            '86105090110102093106098090102094114106090110102087'.
003500     05  WS-EASTER-MONDAY-R REDEFINES WS-EASTER-MONDAY-DATA.
003510*        SUBSCRIPT IS (WS-FULL-YEAR - 1900); 4060-EASTER-MONDAY
003520*        ADDS WS-EASTER-OFFSET(SUB) TO JANUARY 1 OF THAT YEAR.
003600         10  WS-EASTER-OFFSET OCCURS 200 TIMES PIC 9(3).
003700*----------------------------------------------------------------
003800*    DATE AND DAY-COUNT SCRATCH
003900*----------------------------------------------------------------
004000     05  WS-DATE-SCRATCH.
004100         10  WS-DATE-1               PIC 9(8).
004200         10  WS-DATE-1-R REDEFINES WS-DATE-1.
004300             15  WS-D1-CC            PIC 9(2).
004400             15  WS-D1-YY            PIC 9(2).
004500             15  WS-D1-MM            PIC 9(2).
004600             15  WS-D1-DD            PIC 9(2).
004700         10  WS-DATE-2               PIC 9(8).
004800         10  WS-DATE-2-R REDEFINES WS-DATE-2.
004900             15  WS-D2-CC            PIC 9(2).
005000             15  WS-D2-YY            PIC 9(2).
005100             15  WS-D2-MM            PIC 9(2).
005200             15  WS-D2-DD            PIC 9(2).
005300         10  WS-DATE-3               PIC 9(8).
005400         10  WS-DATE-3-R REDEFINES WS-DATE-3.
005500             15  WS-D3-CC            PIC 9(2).
005600             15  WS-D3-YY            PIC 9(2).
005700             15  WS-D3-MM            PIC 9(2).
005800             15  WS-D3-DD            PIC 9(2).
005900         10  WS-RESULT-DATE          PIC 9(8).
006000         10  WS-RESULT-DATE-R REDEFINES WS-RESULT-DATE.
006100             15  WS-RD-CC            PIC 9(2).
006200             15  WS-RD-YY            PIC 9(2).
006300             15  WS-RD-MM            PIC 9(2).
006400             15  WS-RD-DD            PIC 9(2).
006500*        4-DIGIT CCYY BROKEN OUT OF EACH 2-DIGIT WS-DN-CC/YY
006600*        PAIR -- NEEDED WHENEVER A FORMULA MUST TEST FOR A LEAP
006700*        YEAR OR DIVIDE BY AN ACT/ACT DENOMINATOR THAT SPANS
006800*        CENTURIES.
006900         10  WS-FULL-YEAR-1          PIC 9(4)      COMP.
007000         10  WS-FULL-YEAR-2          PIC 9(4)      COMP.
007100         10  WS-FULL-YEAR-3          PIC 9(4)      COMP.
007200*        JULIAN DAY-NUMBER EQUIVALENTS OF WS-DATE-1/2/3, FILLED
007300*        BY 4660-DATE-TO-SERIAL SO THE ACT/* ROUTINES CAN
007400*        SUBTRACT DATES AS PLAIN INTEGERS INSTEAD OF WALKING
007500*        MONTH BY MONTH.
007600         10  WS-SERIAL-1             PIC 9(7)      COMP.
007700         10  WS-SERIAL-2             PIC 9(7)      COMP.
007800         10  WS-SERIAL-3             PIC 9(7)      COMP.
007900         10  WS-ACTUAL-DAYS          PIC S9(7)     COMP.
008000*        30/360-FAMILY DAY-OF-MONTH AFTER THE 31-ROLLS-TO-30
008100*        ADJUST -- KEPT SEPARATE FROM WS-D1-DD/WS-D2-DD SO THE
008200*        UNADJUSTED CALENDAR DAY SURVIVES FOR ANY LATER
008300*        PARAGRAPH THAT STILL NEEDS IT.
008400         10  WS-D1-ADJ               PIC 9(2)      COMP.
008500         10  WS-D2-ADJ               PIC 9(2)      COMP.
008600         10  WS-DAYS-THIS-MONTH      PIC 9(2)      COMP.
008700*        ONE SWITCH PER DATE INVOLVED IN A YEAR-FRACTION CALL --
008800*        ACT/365L AND ACT/ACT-ISDA BOTH HAVE TO KNOW WHICH OF
008900*        THE THREE CALENDAR YEARS IN PLAY ARE LEAP YEARS.
009000         10  WS-LEAP-SW-1            PIC X.
009100             88  WS-YEAR-1-LEAP          VALUE 'Y'.
009200         10  WS-LEAP-SW-2            PIC X.
009300             88  WS-YEAR-2-LEAP          VALUE 'Y'.
009400         10  WS-LEAP-SW-3            PIC X.
009500             88  WS-YEAR-3-LEAP          VALUE 'Y'.
009600*        ACT/ACT-ISDA SPLITS A PERIOD STRADDLING TWO CALENDAR
009700*        YEARS INTO TWO PIECES, EACH OVER ITS OWN 365/366
009800*        DENOMINATOR -- WS-DENOM-1/2 HOLD THOSE TWO DENOMINATORS.
009900         10  WS-DENOM-1              PIC 9(3)      COMP.
010000         10  WS-DENOM-2              PIC 9(3)      COMP.
010100         10  WS-YEAR-FRAC-RESULT     PIC S9(3)V9(9) COMP-3.
010200*        ADD-YEARS SCRATCH -- A FRACTIONAL TENOR (E.G. 2.25
010300*        YEARS) IS SPLIT INTO WHOLE MONTHS PLUS LEFTOVER DAYS
010400*        BEFORE BEING APPLIED TO A DATE.  SEE RV1000 4640.
010500         10  WS-MOVE-WHOLE-MONTHS    PIC S9(5)      COMP.
010600         10  WS-MOVE-EXTRA-DAYS      PIC S9(5)      COMP.
010700         10  WS-MOVE-YEARS-DEC       PIC S9(3)V9(6) COMP-3.
010800         10  WS-TENOR-NUM            PIC 9(3)      COMP.
010900         10  WS-TENOR-UNIT           PIC X.
011000*----------------------------------------------------------------
011100*    CALENDAR AND ADJUST-RULE SCRATCH
011200*----------------------------------------------------------------
011300     05  WS-CALENDAR-SCRATCH.
011400*            WS-CAL-CODE SELECTS WHICH OF 4010/4020/4030'S
011500*            HOLIDAY TABLES RV1000'S 4000-IS-BUSINESS-DAY
011600*            CONSULTS; WKND MEANS WEEKENDS-ONLY, NO TABLE AT ALL.
011700         10  WS-CAL-CODE             PIC X(4).
011800             88  WS-CAL-NONE             VALUE 'NONE'.
011900             88  WS-CAL-WEEKEND          VALUE 'WKND'.
012000             88  WS-CAL-UK               VALUE 'UK  '.
012100             88  WS-CAL-US               VALUE 'US  '.
012200             88  WS-CAL-TARGET           VALUE 'TARG'.
012300*            WS-ADJ-CODE SELECTS WHICH OF RV1000'S 4100-ADJUST-
012400*            DATE BRANCHES RUNS -- MF/MP ARE THE ISDA MODIFIED
012500*            RULES THAT CAN FLIP BACK ACROSS A MONTH-END THE
012600*            PLAIN FO/PR RULES WOULD HAVE CROSSED.
012700         10  WS-ADJ-CODE             PIC X(2).
012800             88  WS-ADJ-NONE             VALUE 'NO'.
012900             88  WS-ADJ-FOLLOWING        VALUE 'FO'.
013000             88  WS-ADJ-MOD-FOLLOWING    VALUE 'MF'.
013100             88  WS-ADJ-PRECEDING        VALUE 'PR'.
013200             88  WS-ADJ-MOD-PRECEDING    VALUE 'MP'.
013300         10  WS-DAY-OF-WEEK          PIC 9         COMP.
013400         10  WS-IS-BUS-DAY-SW        PIC X.
013500             88  WS-IS-BUSINESS-DAY      VALUE 'Y'.
013600         10  WS-EASTER-MONDAY-DT     PIC 9(8).
013700         10  WS-GOOD-FRIDAY-DT       PIC 9(8).
013800         10  WS-HOLIDAY-DT           PIC 9(8).
013900         10  WS-NTH-WEEKDAY-SUB      PIC 9(2)      COMP.
014000         10  WS-SAVE-MONTH           PIC 9(2)      COMP.
014100*        SIGNED +1/-1 STEP DIRECTION FOR THE ROLL-TO-BUSINESS-
014200*        DAY SEARCH -- +1 ROLLS FORWARD (FOLLOWING), -1 ROLLS
014300*        BACKWARD (PRECEDING).  SEE RV1000 4110/4130.
014400         10  WS-STEP-DIR             PIC S9(1)     COMP.
014500*----------------------------------------------------------------
014600*    DAY-COUNT / FREQUENCY CODE SWITCHES
014700*----------------------------------------------------------------
014800*    ONE 88 PER DAY-COUNT CONVENTION THE BOOK SUPPORTS -- RV1000
014900*    3000-YEAR-FRAC TESTS THESE IN ORDER TO PICK ITS PARAGRAPH;
015000*    THE TRADE FILES CARRY THE 4-BYTE CODE LITERALLY.
015100     05  WS-DAYCOUNT-CODE           PIC X(4).
015200         88  WS-DC-30-360-BOND          VALUE '30B '.
015300         88  WS-DC-30E-360              VALUE '30E '.
015400         88  WS-DC-30E-360-ISDA         VALUE '3EI '.
015500         88  WS-DC-30E-PLUS-360         VALUE '3EP '.
015600         88  WS-DC-ACT-ACT-ISDA         VALUE 'AAI '.
015700         88  WS-DC-ACT-ACT-ICMA         VALUE 'AIC '.
015800         88  WS-DC-ACT-365F             VALUE 'A65 '.
015900         88  WS-DC-ACT-360              VALUE 'A60 '.
016000         88  WS-DC-ACT-365L             VALUE 'A6L '.
016100         88  WS-DC-SIMPLE               VALUE 'SIM '.
016200*    COUPON FREQUENCY -- DRIVES BOTH 6090-SET-MONTHS-PER-PERIOD
016300*    BELOW AND HOW MANY ROWS 4500-GENERATE-SCHEDULE BUILDS.
016400     05  WS-FREQ-CODE               PIC X(4).
016500         88  WS-FREQ-ANNUAL             VALUE 'ANNL'.
016600         88  WS-FREQ-SEMI               VALUE 'SEMI'.
016700         88  WS-FREQ-QUARTERLY          VALUE 'QTLY'.
016800         88  WS-FREQ-MONTHLY            VALUE 'MNTH'.
016900     05  WS-MONTHS-PER-PERIOD       PIC 9(2)      COMP.
017000     05  WS-PERIODS-PER-YEAR        PIC 9(2)      COMP.
017100*----------------------------------------------------------------
017200*    DISCOUNT CURVE INTERPOLATION SCRATCH
017300*----------------------------------------------------------------
017400     05  WS-CURVE-SCRATCH.
017500*            WS-INTERP-T IS THE TARGET TIME IN YEARS;
017600*            WS-INTERP-IDX IS THE BRACKETING CURVE-TABLE
017700*            SUBSCRIPT AND ZERO-1/2 ARE THE TWO NEIGHBORING ZERO
017800*            RATES 2200 INTERPOLATES BETWEEN TO PRODUCE ZERO-T.
017900         10  WS-INTERP-T             PIC S9(3)V9(9) COMP-3.
018000         10  WS-INTERP-IDX           PIC 9(3)      COMP.
018100         10  WS-INTERP-ZERO-1        PIC S9(3)V9(9) COMP-3.
018200         10  WS-INTERP-ZERO-2        PIC S9(3)V9(9) COMP-3.
018300         10  WS-INTERP-ZERO-T        PIC S9(3)V9(9) COMP-3.
018400*            ONE DISCOUNT FACTOR PER ROLE A DATE CAN PLAY IN A
018500*            PRICING FORMULA -- SETTLE/MATURITY FOR A DEPOSIT OR
018600*            FRA, VALUATION FOR THE REPORT'S AS-OF DATE, PAYMENT
018700*            FOR A SINGLE SWAP CASHFLOW.  KEPT SEPARATE RATHER
018800*            THAN ONE SHARED FIELD SINCE A FORMULA OFTEN NEEDS
018810*            TWO DISCOUNT FACTORS AT ONCE.
018900         10  WS-DF-RESULT            PIC 9(1)V9(9) COMP-3.
019000         10  WS-DF-SETTLE            PIC 9(1)V9(9) COMP-3.
019100         10  WS-DF-MATURITY          PIC 9(1)V9(9) COMP-3.
019200         10  WS-DF-VALUATION         PIC 9(1)V9(9) COMP-3.
019300         10  WS-DF-PAYMENT           PIC 9(1)V9(9) COMP-3.
019400*----------------------------------------------------------------
019500*    SCHEDULE WORK TABLE -- ADJUSTED/UNADJUSTED PERIOD DATES.
019600*    200 ENTRIES COVERS A 50-YEAR MONTHLY SCHEDULE, THE WIDEST
019700*    FREQUENCY/TERM COMBINATION THE BOOK SUPPORTS.
019800*----------------------------------------------------------------
019900     05  WS-SCHEDULE-COUNT          PIC 9(3)      COMP.
020000     05  WS-SCHEDULE-TABLE.
020100         10  WS-SCHEDULE-ENTRY OCCURS 200 TIMES
020200                 INDEXED BY SCH-IDX.
020300*            GENERATED DATE BEFORE ANY CALENDAR/BUSINESS-DAY
020400*            ADJUSTMENT -- WHAT 4510/4520 PRODUCE DIRECTLY.
020500             15  SCH-UNADJ-DATE      PIC 9(8).
020600*            BUSINESS-DAY-ADJUSTED DATE -- THIS IS THE DATE
020700*            EVERY PRICING PARAGRAPH ACTUALLY DISCOUNTS TO.
020800             15  SCH-ADJ-DATE        PIC 9(8).
020900*----------------------------------------------------------------
021000*    LEG CASHFLOW WORK TABLES -- ONE SET BUILT FOR THE FIXED
021100*    LEG, THEN REUSED (AFTER THE FIXED LEG IS WRITTEN) FOR THE
021200*    FLOATING LEG OF THE SAME SWAP.
021300*----------------------------------------------------------------
021400     05  WS-LEG-COUNT               PIC 9(3)      COMP.
021500     05  WS-LEG-TABLE.
021600         10  WS-LEG-ENTRY OCCURS 200 TIMES
021700                 INDEXED BY LEG-IDX.
021800             15  LEG-START-DATE      PIC 9(8).
021900             15  LEG-END-DATE        PIC 9(8).
022000             15  LEG-PAY-DATE        PIC 9(8).
022100             15  LEG-ALPHA           PIC S9(3)V9(9) COMP-3.
022200*            LEG-RATE IS THE FIXED COUPON FOR EVERY FIXED-LEG
022300*            ENTRY, BUT THE CURVE-IMPLIED FORWARD PLUS SPREAD
022400*            FOR A FLOAT-LEG ENTRY -- SET BY 6011 OR 6021.
022500             15  LEG-RATE            PIC S9(3)V9(9) COMP-3.
022600             15  LEG-PAYMENT         PIC S9(13)V99 COMP-3.
022700             15  LEG-DF              PIC 9(1)V9(9) COMP-3.
022800             15  LEG-PV              PIC S9(13)V99 COMP-3.
022900*            RUNNING CUMULATIVE PV WITHIN THE LEG -- SAME ROLE
023000*            AS CFL-CUM-PV ON THE PERSISTED CASHFLOW RECORD.
023100             15  LEG-CUM-PV          PIC S9(13)V99 COMP-3.
023200*----------------------------------------------------------------
023300*    RUNNING CONTROL TOTALS, ONE SET PER TRADE FILE
023400*----------------------------------------------------------------
023500     05  WS-CONTROL-TOTALS.
023600*            COUNT AND PV TOTAL FOR THE DEPOSIT FILE -- PRINTED
023700*            ON THE DEPOSIT SECTION'S CONTROL LINE BEFORE THE
023800*            FRA SECTION BEGINS.  SAME SHAPE REPEATS BELOW FOR
023810*            THE FRA AND SWAP FILES.
023900         10  WS-DEP-COUNT            PIC 9(7)      COMP.
024000         10  WS-DEP-PV-TOTAL         PIC S9(13)V99 COMP-3.
024100         10  WS-FRA-COUNT            PIC 9(7)      COMP.
024200         10  WS-FRA-PV-TOTAL         PIC S9(13)V99 COMP-3.
024300         10  WS-SWP-COUNT            PIC 9(7)      COMP.
024400         10  WS-SWP-PV-TOTAL         PIC S9(13)V99 COMP-3.
024500*        GRAND TOTAL IS THE SIMPLE SUM OF THE THREE SECTION
024600*        TOTALS ABOVE -- ACCUMULATED TRADE BY TRADE AS EACH
024700*        PRICING PARAGRAPH WRITES ITS VALUATION RECORD.
024800         10  WS-GRAND-PV-TOTAL       PIC S9(13)V99 COMP-3.
024900*----------------------------------------------------------------
025000*    MISCELLANEOUS SCRATCH AND END-OF-FILE SWITCHES
025100*----------------------------------------------------------------
025200     05  WS-MISC-WORK.
025210*        GENERAL-PURPOSE TABLE SUBSCRIPTS -- USED AND RELEASED
025220*        BY WHATEVER PARAGRAPH IS WALKING WS-SCHEDULE-TABLE OR
025230*        WS-LEG-TABLE AT THE TIME; NOT RESERVED TO ONE CALLER.
025300         10  WS-SUB                 PIC S9(4)     COMP.
025400         10  WS-SUB-2               PIC S9(4)     COMP.
025500*        IMM-DATE SCAN SCRATCH (RV1000 4620-NEXT-IMM-DATE) --
025600*        THE THIRD WEDNESDAY OF THE TARGET IMM MONTH/YEAR.
025700         10  WS-IMM-MONTH            PIC 9(2)      COMP.
025800         10  WS-IMM-YEAR             PIC 9(4)      COMP.
025900         10  WS-THIRD-WED-DAY        PIC 9(2)      COMP.
026000*        IBORFUTURE SCRATCH (RV1000 8200-8240) -- THE IMM-DATE
026100*        ROLL, THE PRICE/FRA-RATE CONVERSION AND THE EQUIVALENT
026200*        FRA CONTRACT PERIOD THAT UNIT BUILDS.  08/10/26 JKM -
026300*        WIRED UP; NO FUTURES FILE YET DRIVES THIS UNIT SO THE
026400*        FIELDS ARE SET/READ BY WHATEVER PARAGRAPH CALLS IN  CR-5531.
026500         10  WS-FUTURE-NUMBER        PIC 9(2)      COMP.
026600         10  WS-FUTURE-TODAY-DATE    PIC 9(8).
026700         10  WS-FUTURE-DELIVERY-DATE PIC 9(8).
026800         10  WS-FUTURE-END-DATE      PIC 9(8).
026900         10  WS-FUTURE-LAST-TRADE-DT PIC 9(8).
027000         10  WS-FUTURE-PRICE         PIC S9(3)V9(9) COMP-3.
027100         10  WS-FUTURE-CONVEXITY     PIC S9(3)V9(9) COMP-3.
027200         10  WS-FUTURES-RATE-RESULT  PIC S9(3)V9(9) COMP-3.
027300         10  WS-FUTURE-FRA-RATE      PIC S9(3)V9(9) COMP-3.
027400*        THE FRA CONTRACT PERIOD 8240-FUTURE-TO-FRA BUILDS --
027500*        SAME SHAPE AS THE FRA-FILE'S OWN SETTLE/MATURITY/RATE
027600*        FIELDS SO A FUTURE CAN BE HANDED TO 5510-PRICE-FRA'S
027700*        FORMULA ONCE A FUTURES FILE EXISTS TO DRIVE ONE IN.
027800         10  WS-FUT-FRA-SETTLE-DATE  PIC 9(8).
027900         10  WS-FUT-FRA-MATURITY-DATE PIC 9(8).
028000         10  WS-FUT-FRA-RATE         PIC S9(1)V9(9) COMP-3.
028100*        PER-TRADE PV01/PAR-RATE/FORWARD-RATE SCRATCH, AND THE
028200*        TWO LEGS' RUNNING PV ACCUMULATORS -- ALL RESET AT THE
028300*        TOP OF EACH SWAP IN RV1000 6005-PRICE-SWAP.
028400         10  WS-PV01-WORK            PIC S9(13)V99 COMP-3.
028500         10  WS-PAR-RATE-WORK        PIC S9(3)V9(9) COMP-3.
028600         10  WS-FWD-RATE-WORK        PIC S9(3)V9(9) COMP-3.
028700         10  WS-FLOAT-PV-WORK        PIC S9(13)V99 COMP-3.
028800         10  WS-FIXED-PV-WORK        PIC S9(13)V99 COMP-3.
028801*        CASHSETTLEDPV01(FLATRATE,FREQ) SCRATCH (RV1000 8250) --
028802*        STANDALONE ANNUITY WALK OVER THE FIXED LEG'S OWN LEG-
028803*        PAY-DATE TABLE; KEPT SEPARATE FROM THE BOOKED COUPON
028804*        SINCE THE QUOTED FLAT RATE/FREQUENCY CAN DIFFER FROM
028805*        SWP-FIXED-COUPON.  08/10/26 JKM - ADDED FOR THE CASH-
028806*        SETTLED ANNUITY UNIT SPEC CALLS FOR  CR-5547.
028807         10  WS-CSPV01-FLAT-RATE     PIC S9(3)V9(9) COMP-3.
028808         10  WS-CSPV01-FREQ          PIC 9(2)      COMP.
028809         10  WS-CSPV01-DF            PIC S9(3)V9(9) COMP-3.
028810         10  WS-CSPV01-RESULT        PIC S9(3)V9(9) COMP-3.
028850*        NTH-WEEKDAY-OF-MONTH SCRATCH (RV1000 4070-GET-NTH-
028860*        WEEKDAY) -- E.G. "3RD WEDNESDAY" FOR AN IMM DATE SCAN.
028900         10  WS-TARGET-DOW           PIC 9         COMP.
029000         10  WS-NTH-WEEKDAY-N        PIC 9         COMP.
029100*----------------------------------------------------------------
029200*    END-OF-FILE SWITCHES, ONE PER INPUT FILE RV1000 READS.
029300*    CURVE HAS NO 88-LEVEL SINCE IT IS A SINGLE-RECORD FILE.
029400*----------------------------------------------------------------
029500     05  WS-EOF-SWITCHES.
029600*            CURVE IS READ ONCE AT TOP-OF-JOB AND HELD IN THE
029700*            CURVE TABLE FOR THE WHOLE RUN, SO ITS SWITCH HAS NO
029800*            88 -- NO PARAGRAPH EVER BRANCHES ON "MORE CURVE
029810*            POINTS TO READ".
029900         10  WS-CURVE-EOF-SW         PIC X         VALUE 'N'.
030000         10  WS-DEP-EOF-SW           PIC X         VALUE 'N'.
030100             88  WS-DEP-EOF              VALUE 'Y'.
030200         10  WS-FRA-EOF-SW           PIC X         VALUE 'N'.
030300             88  WS-FRA-EOF              VALUE 'Y'.
030400         10  WS-SWP-EOF-SW           PIC X         VALUE 'N'.
030500             88  WS-SWP-EOF              VALUE 'Y'.
030600*            VAL AND CFL ARE OUTPUT FILES BUT STILL CARRY EOF
030700*            SWITCHES -- THE VALUATION REPORT RE-READS ITS OWN
030800*            PRIOR OUTPUT WHEN THE GRAND-TOTAL SECTION FOOTS IT.
030900         10  WS-VAL-EOF-SW           PIC X         VALUE 'N'.
031000             88  WS-VAL-EOF              VALUE 'Y'.
031100         10  WS-CFL-EOF-SW           PIC X         VALUE 'N'.
031200             88  WS-CFL-EOF              VALUE 'Y'.
031300*----------------------------------------------------------------
031400*    TRADE-VALUATION-REPORT PRINT LINE (132 BYTES).  04/22/01
031500*    RGT - PL-FULL-PV/PL-PV01 WERE -(14)9.99 (18 BYTES, SPEC
031600*    CALLS FOR 17) AND PL-PAR-RATE WAS -(6)9.999999 (14 BYTES,
031700*    SPEC CALLS FOR 13) -- GROUP RAN 141 BYTES AGAINST THE
031800*    132-BYTE REPORT-FILE RECORD.  NARROWED ALL THREE AND
031900*    RESIZED THE TRAILING FILLER TO MATCH.  CR-5512.
032000*----------------------------------------------------------------
032100     05  WS-VAL-PRINT-LINE.
032110*        TRADE-TYPE IS 'DEPOSIT  ', 'FRA     ' OR 'SWAP    ' --
032120*        SAME LITERAL THAT NAMES EACH REPORT SECTION'S BANNER.
032200         10  PL-TRADE-ID             PIC X(10).
032300         10  FILLER                  PIC X(2).
032400         10  PL-TRADE-TYPE           PIC X(8).
032500         10  PL-FULL-PV              PIC -(13)9.99.
032600         10  FILLER                  PIC X(2).
032700         10  PL-PV01                 PIC -(13)9.99.
032800         10  FILLER                  PIC X(2).
032850*        BLANK FOR A DEPOSIT ROW -- PAR RATE ONLY PRINTS FOR
032860*        AN FRA OR SWAP WHERE A BREAK-EVEN RATE MEANS ANYTHING.
032900         10  PL-PAR-RATE             PIC -(5)9.999999.
033000         10  FILLER                  PIC X(61).
033100*----------------------------------------------------------------
033200*    CASHFLOW DETAIL PRINT LINE (132 BYTES), SWAP TRADES ONLY.
033300*    04/22/01 RGT - PL-CFL-PAYMENT-AMT/PL-CFL-PV/PL-CFL-CUM-PV
033400*    WERE -(12)9.99 (16 BYTES, SPEC CALLS FOR THE SAME 17-BYTE
033500*    SIGNED/2-DECIMAL COLUMN AS THE VALUATION LINE'S PV FIELDS)
033600*    -- GROUP RAN 140 BYTES.  WIDENED ALL THREE, NARROWED THE
033700*    COLUMN SEPARATORS TO ONE BYTE AND RESIZED THE TRAILING
033800*    FILLER SO THE GROUP AGAIN MATCHES THE 132-BYTE FD.  CR-5512.
033900*----------------------------------------------------------------
034000     05  WS-CFL-PRINT-LINE.
034050*        'FIXED' OR 'FLOAT' -- WHICH LEG TABLE 6095-WRITE-
034060*        CASHFLOW WAS WALKING WHEN IT BUILT THIS DETAIL LINE.
034100         10  PL-CFL-LEG              PIC X(5).
034200         10  FILLER                  PIC X(1).
034300         10  PL-CFL-SEQ              PIC ZZ9.
034400         10  FILLER                  PIC X(1).
034500         10  PL-CFL-START            PIC 9(8).
034600         10  FILLER                  PIC X(1).
034700         10  PL-CFL-END              PIC 9(8).
034800         10  FILLER                  PIC X(1).
034900         10  PL-CFL-PAY              PIC 9(8).
035000         10  FILLER                  PIC X(1).
035100         10  PL-CFL-YEAR-FRAC        PIC -9.999999999.
035200         10  FILLER                  PIC X(1).
035300         10  PL-CFL-RATE             PIC -9.999999999.
035400         10  FILLER                  PIC X(1).
035500         10  PL-CFL-PAYMENT-AMT      PIC -(13)9.99.
035600         10  FILLER                  PIC X(1).
035700         10  PL-CFL-DF               PIC 9.999999999.
035800         10  FILLER                  PIC X(1).
035900         10  PL-CFL-PV               PIC -(13)9.99.
036000         10  FILLER                  PIC X(1).
036050*        SAME RUNNING-TOTAL ROLE AS LEG-CUM-PV IN WS-LEG-TABLE,
036060*        CARRIED ONTO THE PERSISTED CASHFLOW RECORD FOR AUDIT.
036100         10  PL-CFL-CUM-PV           PIC -(13)9.99.
036200         10  FILLER                  PIC X(4).
